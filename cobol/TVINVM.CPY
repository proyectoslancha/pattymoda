000100******************************************************************
000200*               T V I N V M   -   M A E S T R O                 *
000300*               D E   I N V E N T A R I O   P O R   S U C U R S A
000400******************************************************************
000500*   REGISTRO DE EXISTENCIA DE UN SKU EN UNA SUCURSAL.            *
000600*   CLAVE COMPUESTA: TVIN-SKU + TVIN-SUCURSAL.  ORGANIZACION     *
000700*   SECUENCIAL EN EL MAESTRO DE ORIGEN; DURANTE LA EJECUCION SE  *
000800*   TRABAJA UNA COPIA EN ORGANIZACION RELATIVA (VER TVINVENG Y   *
000900*   TVVENTA1) PARA PERMITIR REESCRITURA POSICIONAL EN EL CORRIDO.*
001000*   LONGITUD DE REGISTRO FIJA = 150.                             *
001100******************************************************************
001200*     HISTORIAL DE CAMBIOS AL LAYOUT                            *
001300*     22/07/1990 EEDR TCK-4801 CREACION DEL COPY                 *
001400*     15/01/1994 JMPR TCK-5205 SE AGREGAN MINIMOS Y MAXIMOS      *
001500*     09/10/1998 LOMV TCK-5980 SE AGREGA COSTO PROMEDIO PONDERADO*
001600******************************************************************
001700 01  TVIN-REGISTRO.
001800*               ---- CLAVE COMPUESTA -----------------------------
001900     05  TVIN-CLAVE.
002000         10  TVIN-SKU             PIC X(100).
002100         10  TVIN-SUCURSAL        PIC X(10).
002200*               ---- VISTA DE LA CLAVE PARA ACCESO RELATIVO ------
002300*               (CALCULO DE NUMERO DE REGISTRO RELATIVO EN LA
002400*               TABLA DE TRABAJO, VER W02-TABLA-INVENTARIO)
002500     05  TVIN-CLAVE-R REDEFINES TVIN-CLAVE.
002600         10  TVIN-CR-SKU          PIC X(100).
002700         10  TVIN-CR-SUCURSAL     PIC X(10).
002800*               ---- CANTIDADES DE EXISTENCIA --------------------
002900     05  TVIN-CANTIDADES.
003000         10  TVIN-CANT-DISPONIBLE PIC S9(7).
003100         10  TVIN-CANT-RESERVADA  PIC S9(7).
003200         10  TVIN-CANT-MINIMA     PIC S9(7).
003300         10  TVIN-CANT-MAXIMA     PIC S9(7).
003400*               ---- COSTO PROMEDIO PONDERADO (ZONA, 2 DECIMALES)
003500     05  TVIN-COSTO-PROMEDIO      PIC S9(8)V99.
003600*               ---- INDICADORES DE NIVEL DE STOCK ---------------
003700     05  TVIN-INDICADORES-NIVEL.
003800         10  TVIN-BAJO-STOCK      PIC X(01) VALUE "N".
003900             88  TVIN-EN-BAJO-STOCK         VALUE "Y".
004000         10  TVIN-SOBRE-STOCK     PIC X(01) VALUE "N".
004100             88  TVIN-EN-SOBRE-STOCK        VALUE "Y".
004200*               ---- CAMPOS DE CONTROL DE MANTENIMIENTO ----------
004300     05  TVIN-FECHA-ULT-MOVTO     PIC 9(08).
004400     05  TVIN-FECHA-ULT-R REDEFINES TVIN-FECHA-ULT-MOVTO.
004500         10  TVIN-FUM-ANO         PIC 9(04).
004600         10  TVIN-FUM-MES         PIC 9(02).
004700         10  TVIN-FUM-DIA         PIC 9(02).
004800*               ---- RESERVA DE EXPANSION ------------------------
004900     05  FILLER                   PIC X(09).
