000100******************************************************************
000200*               T V V A R M   -   M A E S T R O                 *
000300*               D E   V A R I A N T E S   ( S K U )              *
000400******************************************************************
000500*   REGISTRO MAESTRO DE VARIANTE DE PRODUCTO (TALLA/COLOR).      *
000600*   CLAVE UNICA: TVVA-SKU.  ORGANIZACION SECUENCIAL, ORDENADO    *
000700*   ASCENDENTE POR TVVA-SKU.  FK A TVPRDM POR TVVA-COD-PRODUCTO. *
000800*   LONGITUD DE REGISTRO FIJA = 250.                             *
000900******************************************************************
001000*     HISTORIAL DE CAMBIOS AL LAYOUT                            *
001100*     19/03/1989 EEDR TCK-4472 CREACION DEL COPY                 *
001200*     11/09/1993 JMPR TCK-5140 SE AGREGA TVVA-PRECIO-VARIANTE   *
001300*     14/02/1999 RCHV TCK-Y2K1 REVISION DE CAMPOS DE FECHA A    *
001400*                              CUATRO POSICIONES DE ANO         *
001500******************************************************************
001600 01  TVVA-REGISTRO.
001700*               ---- CLAVE DE ACCESO ----------------------------
001800     05  TVVA-SKU                 PIC X(100).
001900*               ---- LLAVE FORANEA A PRODUCTO --------------------
002000     05  TVVA-COD-PRODUCTO        PIC X(50).
002100*               ---- ATRIBUTOS DE LA VARIANTE --------------------
002200     05  TVVA-ATRIBUTOS.
002300         10  TVVA-TALLA           PIC X(20).
002400         10  TVVA-COLOR           PIC X(50).
002500         10  TVVA-CODIGO-BARRAS   PIC X(20).
002600*               ---- PRECIO PROPIO DE LA VARIANTE ----------------
002700*               CERO INDICA QUE SE USA EL PRECIO DEL PRODUCTO.
002800     05  TVVA-PRECIO-VARIANTE     PIC S9(8)V99.
002900*               ---- VISTA REDEFINIDA PARA VALIDACION DE CERO ----
003000     05  TVVA-PRECIO-VARIANTE-R REDEFINES TVVA-PRECIO-VARIANTE.
003100         10  TVVA-PV-ENTERO       PIC S9(8).
003200         10  TVVA-PV-DECIMAL      PIC 9(02).
003300*               ---- INDICADOR DE PRECIO PROPIO ------------------
003400     05  TVVA-TIENE-PRECIO-PROPIO PIC X(01) VALUE "N".
003500         88  TVVA-USA-PRECIO-PROPIO        VALUE "Y".
003600*               ---- ESTADO GENERAL DE LA VARIANTE ---------------
003700     05  TVVA-ACTIVO              PIC X(01).
003800         88  TVVA-ES-ACTIVO                 VALUE "Y".
003900         88  TVVA-ES-INACTIVO               VALUE "N".
004000*               ---- CAMPOS DE CONTROL DE MANTENIMIENTO ----------
004100     05  TVVA-FECHA-ALTA          PIC 9(08).
004200     05  TVVA-USUARIO-ALTA        PIC X(20).
004300*               ---- RESERVA DE EXPANSION ------------------------
004400     05  FILLER                   PIC X(24).
