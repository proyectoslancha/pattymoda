000100******************************************************************
000200* FECHA       : 11/10/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PUNTO DE VENTA / PEDIDOS DPATTYMODA              *
000500* PROGRAMA    : TVCALTOT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LOS TOTALES DE CADA PEDIDO A PARTIR DE   *
000800*             : SUS LINEAS DE DETALLE.  POR CADA LINEA OBTIENE   *
000900*             : EL SUBTOTAL, LO ACUMULA AL PEDIDO, APLICA EL     *
001000*             : IGV (18%) SOBRE EL SUBTOTAL MENOS EL DESCUENTO   *
001100*             : DE PEDIDO, Y OBTIENE EL TOTAL FINAL INCLUYENDO   *
001200*             : EL COSTO DE ENVIO.  SE CORRE DESPUES DE ARMAR    *
001300*             : TODAS LAS LINEAS DE UN PEDIDO.                   *
001400* ARCHIVOS    : TVPEDD=C (DETALLE DE PEDIDO, SOLO LECTURA)       *
001500*             : TVPEDH=A (ENCABEZADO DE PEDIDO, ACTUALIZA)       *
001600* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* INSTALADO   : 15/10/1991                                       *
001900* BPM/RATIONAL: 114403                                           *
002000* NOMBRE      : CALCULO DE TOTALES DE PEDIDO                     *
002100* DESCRIPCION : PROCESO PRINCIPAL DE FACTURACION DE MOSTRADOR    *
002200******************************************************************
002300*     HISTORIAL DE CAMBIOS                                       *
002400*     11/10/1991 EEDR TCK-4480 VERSION INICIAL                   *
002500*     02/12/1991 EEDR TCK-4501 SE AGREGA CONTROL DE QUIEBRE POR  *
002600*                              NUMERO DE PEDIDO EN TVPEDD        *
002700*     19/03/1994 JMPR TCK-5230 SE AGREGA COSTO DE ENVIO AL TOTAL *
002800*     14/02/1999 RCHV TCK-Y2K1 REVISION GENERAL DE CAMPOS DE     *
002900*                              FECHA A CUATRO POSICIONES DE ANO  *
003000*     27/08/2001 LOMV TCK-5990 SE AJUSTA REDONDEO DE IGV A DOS   *
003100*                              DECIMALES CON COMPUTE ROUNDED     *
003200*     03/11/2003 RCHV TCK-6109 SE DEJA CONSTANCIA DE LA FECHA DE *
003300*                              PROCESO EN LA ESTADISTICA FINAL   *
003400*     18/11/2003 RCHV TCK-6133 SE CAMBIA LA TOMA DE FECHA DE     *
003500*                              PROCESO A ACCEPT ... FROM DATE,   *
003600*                              COMO EN EL RESTO DE LOS PROGRAMAS *
003700*     21/11/2003 RCHV TCK-6140 SE ELIMINA WKS-CAMBIO-PEDIDO Y    *
003800*                              88 HUBO-CAMBIO-PEDIDO, BANDERA    *
003900*                              DE UN CONTROL DE QUIEBRE QUE      *
004000*                              NUNCA SE LLEGO A USAR             *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. TVCALTOT.
004400 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004500 INSTALLATION. DPATTYMODA - DEPARTAMENTO DE SISTEMAS.
004600 DATE-WRITTEN. 11/10/1991.
004700 DATE-COMPILED. 11/10/1991.
004800 SECURITY. USO INTERNO - AREA DE VENTAS Y FACTURACION.
004900      
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400      
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT TVPEDD ASSIGN TO TVPEDD
005800            ORGANIZATION  IS SEQUENTIAL
005900            ACCESS        IS SEQUENTIAL
006000            FILE STATUS   IS FS-TVPEDD
006100                             FSE-TVPEDD.
006200      
006300     SELECT TVPEDH ASSIGN TO TVPEDH
006400            ORGANIZATION  IS INDEXED
006500            ACCESS        IS RANDOM
006600            RECORD KEY    IS TVPH-NUMERO
006700            FILE STATUS   IS FS-TVPEDH
006800                             FSE-TVPEDH.
006900      
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  TVPEDD
007300     LABEL RECORD STANDARD.
007400     COPY TVPEDD.
007500      
007600 FD  TVPEDH
007700     LABEL RECORD STANDARD.
007800     COPY TVPEDH.
007900      
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*           RECURSOS RUTINA DE VALIDACION FILE-STATUS            *
008300******************************************************************
008400 01  WKS-FS-STATUS.
008500     02  FS-TVPEDD               PIC 9(02) VALUE ZEROES.
008600     02  FSE-TVPEDD.
008700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009000     02  FS-TVPEDH               PIC 9(02) VALUE ZEROES.
009100     02  FSE-TVPEDH.
009200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009500     02  PROGRAMA                PIC X(08) VALUE "TVCALTOT".
009600     02  ARCHIVO                 PIC X(08) VALUE SPACES.
009700     02  ACCION                  PIC X(10) VALUE SPACES.
009800     02  LLAVE                   PIC X(32) VALUE SPACES.
009900     02  FILLER                  PIC X(04) VALUE SPACES.
010000******************************************************************
010100*              RECURSOS DE TRABAJO Y CONTADORES                  *
010200******************************************************************
010300 01  WKS-FLAGS.
010400     02  WKS-FIN-TVPEDD          PIC 9(01) VALUE ZEROES.
010500         88  FIN-TVPEDD                    VALUE 1.
010600     02  FILLER                  PIC X(09) VALUE SPACES.
010700 01  WKS-CONTADORES              COMP.
010800     02  WKS-LINEAS-LEIDAS       PIC 9(07) VALUE ZEROES.
010900     02  WKS-PEDIDOS-CALCULADOS  PIC 9(07) VALUE ZEROES.
011000 01  WKS-PEDIDO-ACTUAL           PIC X(50) VALUE SPACES.
011100*               ---- VISTA POR PREFIJO, RESERVADA PARA UN FUTURO
011200*               REPORTE DE PEDIDOS AGRUPADOS (PENDIENTE) --------
011300 01  WKS-PEDIDO-ANTERIOR         PIC X(50) VALUE SPACES.
011400 01  WKS-PEDIDO-ANTERIOR-R REDEFINES WKS-PEDIDO-ANTERIOR.
011500     02  WKS-PANT-PREFIJO        PIC X(10).
011600     02  WKS-PANT-CONSECUTIVO    PIC X(40).
011700 01  WKS-IGV-TASA                PIC V9999  VALUE .1800.
011800 01  WKS-FECHA-PROCESO           PIC 9(08)  VALUE ZEROES.
011900 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012000     02  WKS-FP-ANO              PIC 9(04).
012100     02  WKS-FP-MES              PIC 9(02).
012200     02  WKS-FP-DIA              PIC 9(02).
012300 01  WKS-ACUMULADORES.
012400     02  WKS-SUBTOTAL-PEDIDO     PIC S9(8)V99 VALUE ZEROES.
012500     02  WKS-LINEA-SUBTOTAL      PIC S9(8)V99 VALUE ZEROES.
012600     02  WKS-BASE-IMPONIBLE      PIC S9(8)V99 VALUE ZEROES.
012700*               ---- VISTA REDEFINIDA SIN SIGNO PARA REPORTE -----
012800     02  WKS-ACUM-EDIT REDEFINES WKS-ACUMULADORES.
012900         04  WKS-ED-SUBTOTAL     PIC 9(8)V99.
013000         04  WKS-ED-LINEA        PIC 9(8)V99.
013100         04  WKS-ED-BASE         PIC 9(8)V99.
013200     02  FILLER                  PIC X(04) VALUE SPACES.
013300 01  WKS-TOTAL-EDIT              PIC ZZZ,ZZ9.
013400 01  WKS-FECHA-MASCARA.
013500     02  WKS-FM-DIA              PIC 9(02).
013600     02  FILLER                  PIC X(01) VALUE "/".
013700     02  WKS-FM-MES              PIC 9(02).
013800     02  FILLER                  PIC X(01) VALUE "/".
013900     02  WKS-FM-ANO              PIC 9(04).
014000      
014100 PROCEDURE DIVISION.
014200******************************************************************
014300*               S E C C I O N    P R I N C I P A L               *
014400*     TVPEDD VIENE ORDENADO POR NUMERO-PEDIDO/LINEA-NUM; SE      *
014500*     ACUMULA MIENTRAS EL NUMERO DE PEDIDO NO CAMBIE Y SE        *
014600*     LIQUIDA EL PEDIDO EN EL QUIEBRE (CAMBIO DE LLAVE O EOF).   *
014700******************************************************************
014800 000-MAIN SECTION.
014900     PERFORM 100-APERTURA-ARCHIVOS
015000     PERFORM 150-LEER-PRIMERA-LINEA
015100     PERFORM 200-CALCULAR-LINEAS-PEDIDO
015200             THRU 200-CALCULAR-LINEAS-PEDIDO-EXIT
015300             UNTIL FIN-TVPEDD
015400     PERFORM 900-ESTADISTICAS
015500     PERFORM 950-CIERRA-ARCHIVOS
015600     STOP RUN.
015700 000-MAIN-EXIT. EXIT.
015800      
015900******************************************************************
016000*     100-APERTURA-ARCHIVOS                                      *
016100******************************************************************
016200 100-APERTURA-ARCHIVOS SECTION.
016300     OPEN INPUT TVPEDD
016400     IF FS-TVPEDD NOT EQUAL "00"
016500         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
016600         MOVE "TVPEDD" TO ARCHIVO
016700         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016800                               FS-TVPEDD, FSE-TVPEDD
016900         MOVE 1 TO WKS-FIN-TVPEDD
017000     END-IF
017100     OPEN I-O TVPEDH
017200     IF FS-TVPEDH NOT EQUAL "00"
017300         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
017400         MOVE "TVPEDH" TO ARCHIVO
017500         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017600                               FS-TVPEDH, FSE-TVPEDH
017700         MOVE 1 TO WKS-FIN-TVPEDD
017800     END-IF
017900     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD.
018000 100-APERTURA-ARCHIVOS-EXIT. EXIT.
018100      
018200******************************************************************
018300*     150-LEER-PRIMERA-LINEA - ADELANTA LA LECTURA PARA TENER    *
018400*     SIEMPRE UN REGISTRO EN MEMORIA ANTES DEL QUIEBRE.          *
018500******************************************************************
018600 150-LEER-PRIMERA-LINEA SECTION.
018700     IF NOT FIN-TVPEDD
018800         READ TVPEDD NEXT RECORD
018900             AT END
019000                 MOVE 1 TO WKS-FIN-TVPEDD
019100         END-READ
019200     END-IF
019300     IF NOT FIN-TVPEDD
019400         MOVE TVPL-NUMERO TO WKS-PEDIDO-ACTUAL
019500     END-IF.
019600 150-LEER-PRIMERA-LINEA-EXIT. EXIT.
019700      
019800******************************************************************
019900*     200-CALCULAR-LINEAS-PEDIDO - ACUMULA LAS LINEAS DE UN      *
020000*     MISMO PEDIDO Y, AL DETECTAR EL CAMBIO DE NUMERO-PEDIDO O   *
020100*     EL FIN DEL ARCHIVO, DISPARA EL CALCULO DE TOTALES.         *
020200******************************************************************
020300 200-CALCULAR-LINEAS-PEDIDO SECTION.
020400     MOVE WKS-PEDIDO-ACTUAL TO WKS-PEDIDO-ANTERIOR
020500     MOVE ZEROES TO WKS-SUBTOTAL-PEDIDO
020600 200-ACUMULAR-LINEAS.
020700     COMPUTE WKS-LINEA-SUBTOTAL ROUNDED =
020800         (TVPL-PRECIO-UNITARIO - TVPL-DESCTO-UNITARIO)
020900             * TVPL-CANTIDAD
021000     MOVE WKS-LINEA-SUBTOTAL TO TVPL-SUBTOTAL-LINEA
021100     ADD WKS-LINEA-SUBTOTAL TO WKS-SUBTOTAL-PEDIDO
021200     ADD 1 TO WKS-LINEAS-LEIDAS
021300     READ TVPEDD NEXT RECORD
021400         AT END
021500             MOVE 1 TO WKS-FIN-TVPEDD
021600             GO TO 300-CALCULAR-TOTALES-PEDIDO
021700     END-READ
021800     MOVE TVPL-NUMERO TO WKS-PEDIDO-ACTUAL
021900     IF WKS-PEDIDO-ACTUAL = WKS-PEDIDO-ANTERIOR
022000         GO TO 200-ACUMULAR-LINEAS
022100     END-IF.
022200 300-CALCULAR-TOTALES-PEDIDO.
022300     PERFORM 310-REGRABAR-ENCABEZADO
022400             THRU 310-REGRABAR-ENCABEZADO-EXIT.
022500 200-CALCULAR-LINEAS-PEDIDO-EXIT. EXIT.
022600      
022700******************************************************************
022800*     310-REGRABAR-ENCABEZADO - LEE EL ENCABEZADO DEL PEDIDO     *
022900*     QUE SE ACABA DE LIQUIDAR, CALCULA IGV Y TOTAL, Y REESCRIBE.*
023000******************************************************************
023100 310-REGRABAR-ENCABEZADO SECTION.
023200     MOVE WKS-PEDIDO-ANTERIOR TO TVPH-NUMERO
023300     READ TVPEDH
023400         INVALID KEY
023500             MOVE "READ" TO ACCION
023600             MOVE TVPH-NUMERO TO LLAVE
023700             MOVE "TVPEDH" TO ARCHIVO
023800             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
023900                               LLAVE, FS-TVPEDH, FSE-TVPEDH
024000             GO TO 310-REGRABAR-ENCABEZADO-EXIT
024100     END-READ
024200     MOVE WKS-SUBTOTAL-PEDIDO TO TVPH-SUBTOTAL
024300     SUBTRACT TVPH-DESCUENTO-TOTAL FROM WKS-SUBTOTAL-PEDIDO
024400         GIVING WKS-BASE-IMPONIBLE
024500     COMPUTE TVPH-IMPUESTOS-TOTAL ROUNDED =
024600         WKS-BASE-IMPONIBLE * WKS-IGV-TASA
024700     COMPUTE TVPH-TOTAL ROUNDED =
024800         WKS-BASE-IMPONIBLE + TVPH-IMPUESTOS-TOTAL
024900             + TVPH-COSTO-ENVIO
025000     REWRITE TVPH-REGISTRO
025100         INVALID KEY
025200             MOVE "REWRITE" TO ACCION
025300             MOVE TVPH-NUMERO TO LLAVE
025400             MOVE "TVPEDH" TO ARCHIVO
025500             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
025600                               LLAVE, FS-TVPEDH, FSE-TVPEDH
025700     END-REWRITE
025800     ADD 1 TO WKS-PEDIDOS-CALCULADOS.
025900 310-REGRABAR-ENCABEZADO-EXIT. EXIT.
026000      
026100******************************************************************
026200*     900-ESTADISTICAS                                           *
026300******************************************************************
026400 900-ESTADISTICAS SECTION.
026500     DISPLAY "TVCALTOT - CALCULO DE TOTALES DE PEDIDO".
026600     MOVE WKS-FP-DIA TO WKS-FM-DIA
026700     MOVE WKS-FP-MES TO WKS-FM-MES
026800     MOVE WKS-FP-ANO TO WKS-FM-ANO
026900     DISPLAY "FECHA DE PROCESO      : " WKS-FECHA-MASCARA.
027000     MOVE WKS-LINEAS-LEIDAS      TO WKS-TOTAL-EDIT
027100     DISPLAY "LINEAS PROCESADAS     : " WKS-TOTAL-EDIT.
027200     MOVE WKS-PEDIDOS-CALCULADOS TO WKS-TOTAL-EDIT
027300     DISPLAY "PEDIDOS CALCULADOS    : " WKS-TOTAL-EDIT.
027400 900-ESTADISTICAS-EXIT. EXIT.
027500      
027600******************************************************************
027700*     950-CIERRA-ARCHIVOS                                        *
027800******************************************************************
027900 950-CIERRA-ARCHIVOS SECTION.
028000     CLOSE TVPEDD TVPEDH.
028100 950-CIERRA-ARCHIVOS-EXIT. EXIT.
