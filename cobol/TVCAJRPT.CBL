000100******************************************************************
000200* FECHA       : 22/02/1993                                       *
000300* PROGRAMADOR : JOSE MANUEL PEREZ RUANO (JMPR)                   *
000400* APLICACION  : PUNTO DE VENTA DPATTYMODA                        *
000500* PROGRAMA    : TVCAJRPT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EMITE EL REPORTE DE CAJA AL CIERRE DEL DIA. POR  *
000800*             : CADA TURNO IMPRIME ENCABEZADO, EL DETALLE DE LOS *
000900*             : MOVIMIENTOS DEL DIARIO DE CAJA Y EL RESUMEN      *
001000*             : FINANCIERO CON EL EFECTIVO ESPERADO Y LA         *
001100*             : DIFERENCIA DE CUADRE; AL FINAL EMITE LOS         *
001200*             : TOTALES GENERALES DE LA CORRIDA.                 *
001300* ARCHIVOS    : TVTURN=C (TURNOS DE CAJA DEL DIA)                *
001400*             : TVMOVC=C (DIARIO DE MOVIMIENTOS DE CAJA)         *
001500*             : TVRCJA=A (REPORTE DE CAJA IMPRESO)               *
001600* ACCION (ES) : C=CONSULTAR                                      *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* INSTALADO   : 26/02/1993                                       *
001900* BPM/RATIONAL: 114407                                           *
002000* NOMBRE      : REPORTE DE CAJA                                  *
002100* DESCRIPCION : CIERRE DE CAJA POR TURNO CON CORTE DE CONTROL    *
002200******************************************************************
002300*     HISTORIAL DE CAMBIOS                                       *
002400*     22/02/1993 JMPR TCK-5150 VERSION INICIAL - ENCABEZADO Y    *
002500*                              RESUMEN FINANCIERO POR TURNO      *
002600*     11/11/1994 EEDR TCK-5320 SE AGREGA DETALLE DE MOVIMIENTOS  *
002700*                              DEL DIARIO DE CAJA POR TURNO      *
002800*     19/06/1997 JMPR TCK-5715 SE AGREGAN TOTALES POR MEDIO DE   *
002900*                              PAGO EN EL RESUMEN FINANCIERO     *
003000*     14/02/1999 RCHV TCK-Y2K1 REVISION GENERAL DE CAMPOS DE     *
003100*                              FECHA A CUATRO POSICIONES DE ANO  *
003200*     09/09/2002 LOMV TCK-6015 SE AGREGA CONTADOR DE TURNOS      *
003300*                              DESCUADRADOS A LOS TOTALES        *
003400*     03/11/2003 RCHV TCK-6114 SE DEJA VISTA DE TURNO POR        *
003500*                              PREFIJO PARA UN FUTURO SUBTOTAL   *
003600*     18/11/2003 RCHV TCK-6132 SE CAMBIA LA TOMA DE FECHA DE     *
003700*                              EMISION A ACCEPT ... FROM DATE,   *
003800*                              COMO EN EL RESTO DE LOS PROGRAMAS *
003900*     20/11/2003 RCHV TCK-6135 SE AGREGA A ENCABEZADO LA HORA DE *
004000*                              APERTURA Y CIERRE DEL TURNO Y LA  *
004100*                              DURACION CALCULADA DEL MISMO      *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. TVCAJRPT.
004500 AUTHOR. JOSE MANUEL PEREZ RUANO.
004600 INSTALLATION. DPATTYMODA - DEPARTAMENTO DE SISTEMAS.
004700 DATE-WRITTEN. 22/02/1993.
004800 DATE-COMPILED. 22/02/1993.
004900 SECURITY. USO INTERNO - AREA DE CONTABILIDAD Y CAJAS.
005000      
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500      
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TVTURN ASSIGN TO TVTURN
005900            ORGANIZATION  IS SEQUENTIAL
006000            ACCESS        IS SEQUENTIAL
006100            FILE STATUS   IS FS-TVTURN
006200                             FSE-TVTURN.
006300      
006400     SELECT TVMOVC ASSIGN TO TVMOVC
006500            ORGANIZATION  IS SEQUENTIAL
006600            ACCESS        IS SEQUENTIAL
006700            FILE STATUS   IS FS-TVMOVC
006800                             FSE-TVMOVC.
006900      
007000     SELECT TVRCJA ASSIGN TO TVRCJA
007100            ORGANIZATION  IS SEQUENTIAL
007200            ACCESS        IS SEQUENTIAL
007300            FILE STATUS   IS FS-TVRCJA
007400                             FSE-TVRCJA.
007500      
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  TVTURN
007900     LABEL RECORD STANDARD.
008000     COPY TVTURN.
008100      
008200 FD  TVMOVC
008300     LABEL RECORD STANDARD.
008400     COPY TVMOVC.
008500      
008600 FD  TVRCJA
008700     LABEL RECORD OMITTED
008800     RECORD CONTAINS 132 CHARACTERS.
008900 01  WKS-LINEA-RPT                PIC X(132).
009000      
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*           RECURSOS RUTINA DE VALIDACION FILE-STATUS            *
009400******************************************************************
009500 01  WKS-FS-STATUS.
009600     02  FS-TVTURN               PIC 9(02) VALUE ZEROES.
009700     02  FSE-TVTURN.
009800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010100     02  FS-TVMOVC               PIC 9(02) VALUE ZEROES.
010200     02  FSE-TVMOVC.
010300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010600     02  FS-TVRCJA               PIC 9(02) VALUE ZEROES.
010700     02  FSE-TVRCJA.
010800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011100     02  PROGRAMA                PIC X(08) VALUE "TVCAJRPT".
011200     02  ARCHIVO                 PIC X(08) VALUE SPACES.
011300     02  ACCION                  PIC X(10) VALUE SPACES.
011400     02  LLAVE                   PIC X(020) VALUE SPACES.
011500******************************************************************
011600*              RECURSOS DE TRABAJO Y CONTADORES                  *
011700******************************************************************
011800 01  WKS-FLAGS.
011900     02  WKS-FIN-TVMOVC          PIC 9(01) VALUE ZEROES.
012000         88  FIN-TVMOVC                    VALUE 1.
012100     02  WKS-HAY-TURNO           PIC 9(01) VALUE ZEROES.
012200         88  HAY-TURNO-ACTUAL               VALUE 1.
012300 01  WKS-CONTADORES              COMP.
012400     02  WKS-TURNOS-PROCESADOS   PIC 9(05) VALUE ZEROES.
012500     02  WKS-MOVTOS-LEIDOS       PIC 9(07) VALUE ZEROES.
012600     02  WKS-TURNOS-DESCUADRADOS PIC 9(05) VALUE ZEROES.
012700     02  WKS-MOVTOS-TURNO        PIC 9(05) VALUE ZEROES.
012800 01  WKS-TURNO-ACTUAL            PIC X(20) VALUE SPACES.
012900 01  WKS-TURNO-ANTERIOR          PIC X(20) VALUE SPACES.
013000*          ---- VISTA DEL TURNO EN CORTE POR PREFIJO,         ----
013100*          ---- RESERVADA PARA UN FUTURO SUBTOTAL (PENDIENTE) ----
013200 01  WKS-TURNO-ACTUAL-R REDEFINES WKS-TURNO-ACTUAL.
013300     02  WKS-TA-PREFIJO          PIC X(04).
013400     02  WKS-TA-CONSECUTIVO      PIC X(16).
013500******************************************************************
013600*          AREAS DE ACUMULACION PARA TOTALES GENERALES           *
013700******************************************************************
013800 01  WKS-TOTALES-GENERALES.
013900     02  WKS-GRAN-TOT-EFECTIVO   PIC S9(9)V99 VALUE ZEROES.
014000     02  WKS-GRAN-TOT-TARJETA    PIC S9(9)V99 VALUE ZEROES.
014100     02  WKS-GRAN-TOT-DIGITAL    PIC S9(9)V99 VALUE ZEROES.
014200     02  WKS-GRAN-TOT-EGRESOS    PIC S9(9)V99 VALUE ZEROES.
014300*               ---- VISTA REDEFINIDA SIN SIGNO PARA IMPRESION ---
014400     02  WKS-TOTGEN-EDIT REDEFINES WKS-TOTALES-GENERALES.
014500         04  WKS-ED-GRAN-EFECTIVO PIC 9(9)V99.
014600         04  WKS-ED-GRAN-TARJETA  PIC 9(9)V99.
014700         04  WKS-ED-GRAN-DIGITAL  PIC 9(9)V99.
014800         04  WKS-ED-GRAN-EGRESOS  PIC 9(9)V99.
014900******************************************************************
015000*          SELLO DE FECHA Y HORA DE EMISION DEL REPORTE          *
015100******************************************************************
015200 01  WKS-FECHA-EMISION           PIC 9(08) VALUE ZEROES.
015300 01  WKS-FECHA-EMISION-R REDEFINES WKS-FECHA-EMISION.
015400     02  WKS-FE-ANO              PIC 9(04).
015500     02  WKS-FE-MES              PIC 9(02).
015600     02  WKS-FE-DIA              PIC 9(02).
015700 01  WKS-FECHA-MASCARA.
015800     02  WKS-FM-DIA              PIC 9(02).
015900     02  FILLER                  PIC X(01) VALUE "/".
016000     02  WKS-FM-MES              PIC 9(02).
016100     02  FILLER                  PIC X(01) VALUE "/".
016200     02  WKS-FM-ANO              PIC 9(04).
016300******************************************************************
016400*     AREAS PARA EL HORARIO DE APERTURA/CIERRE DEL TURNO Y     *
016500*     LA DURACION IMPRESA EN EL ENCABEZADO (TCK-6135)            *
016600******************************************************************
016700 01  WKS-FECHA-TURNO-R.
016800     02  WKS-FT-ANO              PIC 9(04).
016900     02  WKS-FT-MES              PIC 9(02).
017000     02  WKS-FT-DIA              PIC 9(02).
017100 01  WKS-FECHA-TURNO-MASCARA.
017200     02  WKS-FTM-DIA             PIC 9(02).
017300     02  FILLER                  PIC X(01) VALUE "/".
017400     02  WKS-FTM-MES             PIC 9(02).
017500     02  FILLER                  PIC X(01) VALUE "/".
017600     02  WKS-FTM-ANO             PIC 9(04).
017700 01  WKS-HORA-TURNO-R.
017800     02  WKS-HT-HORA             PIC 9(02).
017900     02  WKS-HT-MINUTO           PIC 9(02).
018000     02  WKS-HT-SEGUNDO          PIC 9(02).
018100 01  WKS-HORA-TURNO-MASCARA.
018200     02  WKS-HTM-HORA            PIC 9(02).
018300     02  FILLER                  PIC X(01) VALUE ":".
018400     02  WKS-HTM-MINUTO          PIC 9(02).
018500 01  WKS-DURACION-TURNO         COMP.
018600     02  WKS-DUR-MIN-APERTURA    PIC S9(05) VALUE ZEROES.
018700     02  WKS-DUR-MIN-CIERRE      PIC S9(05) VALUE ZEROES.
018800     02  WKS-DUR-MIN-TOTAL       PIC S9(05) VALUE ZEROES.
018900     02  WKS-DUR-HORAS           PIC S9(05) VALUE ZEROES.
019000     02  WKS-DUR-MINUTOS         PIC S9(05) VALUE ZEROES.
019100 01  WKS-DUR-HORAS-O             PIC Z9.
019200 01  WKS-DUR-MINUTOS-O           PIC 99.
019300******************************************************************
019400*                 LINEAS DEL REPORTE DE CAJA                     *
019500******************************************************************
019600 01  WKS-ENC-TITULO.
019700     02  FILLER                  PIC X(10) VALUE SPACES.
019800     02  FILLER                  PIC X(40) VALUE
019900         "DPATTYMODA - REPORTE DE CAJA".
020000     02  FILLER                  PIC X(12) VALUE "EMITIDO EL: ".
020100     02  WKS-ENC-FECHA-O         PIC X(10).
020200     02  FILLER                  PIC X(60) VALUE SPACES.
020300 01  WKS-ENC-TURNO.
020400     02  FILLER                  PIC X(02) VALUE SPACES.
020500     02  FILLER                  PIC X(08) VALUE "TURNO: ".
020600     02  WKS-ENC-TURNO-O         PIC X(20).
020700     02  FILLER                  PIC X(08) VALUE "CAJA: ".
020800     02  WKS-ENC-CAJA-O          PIC X(10).
020900     02  FILLER                  PIC X(10) VALUE "CAJERO: ".
021000     02  WKS-ENC-CAJERO-O        PIC X(20).
021100     02  FILLER                  PIC X(54) VALUE SPACES.
021200 01  WKS-ENC-HORARIO.
021300     02  FILLER                  PIC X(02) VALUE SPACES.
021400     02  FILLER                  PIC X(10) VALUE "APERTURA: ".
021500     02  WKS-ENC-FEC-APER-O      PIC X(10).
021600     02  FILLER                  PIC X(01) VALUE SPACES.
021700     02  WKS-ENC-HOR-APER-O      PIC X(05).
021800     02  FILLER                  PIC X(03) VALUE SPACES.
021900     02  FILLER                  PIC X(08) VALUE "CIERRE: ".
022000     02  WKS-ENC-FEC-CIERRE-O    PIC X(10).
022100     02  FILLER                  PIC X(01) VALUE SPACES.
022200     02  WKS-ENC-HOR-CIERRE-O    PIC X(05).
022300     02  FILLER                  PIC X(03) VALUE SPACES.
022400     02  FILLER                  PIC X(10) VALUE "DURACION: ".
022500     02  WKS-ENC-DUR-HH-O        PIC Z9.
022600     02  FILLER                  PIC X(01) VALUE "H".
022700     02  WKS-ENC-DUR-MM-O        PIC 99.
022800     02  FILLER                  PIC X(01) VALUE "M".
022900     02  FILLER                  PIC X(58) VALUE SPACES.
023000 01  WKS-DET-MOVTO.
023100     02  FILLER                  PIC X(04) VALUE SPACES.
023200     02  WKS-DET-SECUENCIA-O     PIC ZZZZZ9.
023300     02  FILLER                  PIC X(02) VALUE SPACES.
023400     02  WKS-DET-TIPO-O          PIC X(15).
023500     02  FILLER                  PIC X(02) VALUE SPACES.
023600     02  WKS-DET-METODO-O        PIC X(12).
023700     02  FILLER                  PIC X(02) VALUE SPACES.
023800     02  WKS-DET-MONTO-O         PIC ZZZ,ZZZ,ZZ9.99.
023900     02  FILLER                  PIC X(02) VALUE SPACES.
024000     02  WKS-DET-PEDIDO-O        PIC X(20).
024100     02  FILLER                  PIC X(53) VALUE SPACES.
024200 01  WKS-RESUMEN-LIN1.
024300     02  FILLER                  PIC X(04) VALUE SPACES.
024400     02  FILLER                  PIC X(20) VALUE
024500         "MONTO INICIAL     : ".
024600     02  WKS-RES-INICIAL-O       PIC ZZZ,ZZZ,ZZ9.99.
024700     02  FILLER                  PIC X(06) VALUE SPACES.
024800     02  FILLER                  PIC X(20) VALUE
024900         "VENTAS EFECTIVO   : ".
025000     02  WKS-RES-EFECTIVO-O      PIC ZZZ,ZZZ,ZZ9.99.
025100     02  FILLER                  PIC X(54) VALUE SPACES.
025200 01  WKS-RESUMEN-LIN2.
025300     02  FILLER                  PIC X(04) VALUE SPACES.
025400     02  FILLER                  PIC X(20) VALUE
025500         "MONTO ESPERADO    : ".
025600     02  WKS-RES-ESPERADO-O      PIC ZZZ,ZZZ,ZZ9.99.
025700     02  FILLER                  PIC X(06) VALUE SPACES.
025800     02  FILLER                  PIC X(20) VALUE
025900         "VENTAS TARJETA    : ".
026000     02  WKS-RES-TARJETA-O       PIC ZZZ,ZZZ,ZZ9.99.
026100     02  FILLER                  PIC X(54) VALUE SPACES.
026200 01  WKS-RESUMEN-LIN3.
026300     02  FILLER                  PIC X(04) VALUE SPACES.
026400     02  FILLER                  PIC X(20) VALUE
026500         "MONTO FINAL       : ".
026600     02  WKS-RES-FINAL-O         PIC ZZZ,ZZZ,ZZ9.99.
026700     02  FILLER                  PIC X(06) VALUE SPACES.
026800     02  FILLER                  PIC X(20) VALUE
026900         "VENTAS DIGITALES  : ".
027000     02  WKS-RES-DIGITAL-O       PIC ZZZ,ZZZ,ZZ9.99.
027100     02  FILLER                  PIC X(54) VALUE SPACES.
027200 01  WKS-RESUMEN-LIN4.
027300     02  FILLER                  PIC X(04) VALUE SPACES.
027400     02  FILLER                  PIC X(20) VALUE
027500         "DIFERENCIA CUADRE : ".
027600     02  WKS-RES-DIFERENCIA-O    PIC ZZZ,ZZZ,ZZ9.99-.
027700     02  FILLER                  PIC X(06) VALUE SPACES.
027800     02  FILLER                  PIC X(20) VALUE
027900         "TOTAL EGRESOS     : ".
028000     02  WKS-RES-EGRESOS-O       PIC ZZZ,ZZZ,ZZ9.99.
028100     02  FILLER                  PIC X(53) VALUE SPACES.
028200 01  WKS-RESUMEN-LIN5.
028300     02  FILLER                  PIC X(04) VALUE SPACES.
028400     02  FILLER                  PIC X(22) VALUE
028500         "ESTADO DE CUADRE    : ".
028600     02  WKS-RES-CUADRE-O        PIC X(14).
028700     02  FILLER                  PIC X(92) VALUE SPACES.
028800 01  WKS-TOTALES-LIN1.
028900     02  FILLER                  PIC X(01) VALUE SPACES.
029000     02  FILLER                  PIC X(65) VALUE ALL "-".
029100     02  FILLER                  PIC X(66) VALUE SPACES.
029200 01  WKS-TOTALES-LIN2.
029300     02  FILLER                  PIC X(04) VALUE SPACES.
029400     02  FILLER                  PIC X(24) VALUE
029500         "TOTALES GENERALES DEL DIA".
029600     02  FILLER                  PIC X(104) VALUE SPACES.
029700 01  WKS-TOTALES-LIN3.
029800     02  FILLER                  PIC X(04) VALUE SPACES.
029900     02  FILLER                  PIC X(22) VALUE
030000         "TURNOS PROCESADOS : ".
030100     02  WKS-TOT-TURNOS-O        PIC ZZZZ9.
030200     02  FILLER                  PIC X(06) VALUE SPACES.
030300     02  FILLER                  PIC X(22) VALUE
030400         "TURNOS DESCUADRADOS: ".
030500     02  WKS-TOT-DESCUADRE-O     PIC ZZZZ9.
030600     02  FILLER                  PIC X(68) VALUE SPACES.
030700 01  WKS-TOTALES-LIN4.
030800     02  FILLER                  PIC X(04) VALUE SPACES.
030900     02  FILLER                  PIC X(22) VALUE
031000         "TOTAL EFECTIVO    : ".
031100     02  WKS-TOT-EFECTIVO-O      PIC ZZZ,ZZZ,ZZ9.99.
031200     02  FILLER                  PIC X(06) VALUE SPACES.
031300     02  FILLER                  PIC X(22) VALUE
031400         "TOTAL TARJETA     : ".
031500     02  WKS-TOT-TARJETA-O       PIC ZZZ,ZZZ,ZZ9.99.
031600     02  FILLER                  PIC X(50) VALUE SPACES.
031700 01  WKS-TOTALES-LIN5.
031800     02  FILLER                  PIC X(04) VALUE SPACES.
031900     02  FILLER                  PIC X(22) VALUE
032000         "TOTAL DIGITAL     : ".
032100     02  WKS-TOT-DIGITAL-O       PIC ZZZ,ZZZ,ZZ9.99.
032200     02  FILLER                  PIC X(06) VALUE SPACES.
032300     02  FILLER                  PIC X(22) VALUE
032400         "TOTAL EGRESOS     : ".
032500     02  WKS-TOT-EGRESOS-O       PIC ZZZ,ZZZ,ZZ9.99.
032600     02  FILLER                  PIC X(50) VALUE SPACES.
032700      
032800 PROCEDURE DIVISION.
032900******************************************************************
033000*               S E C C I O N    P R I N C I P A L               *
033100******************************************************************
033200 000-PRINCIPAL SECTION.
033300     PERFORM 100-APERTURA-ARCHIVOS
033400     PERFORM 110-LEER-PRIMER-MOVIMIENTO
033500     PERFORM 200-PROCESAR-MOVIMIENTO
033600             THRU 200-PROCESAR-MOVIMIENTO-EXIT
033700             UNTIL FIN-TVMOVC
033800     IF HAY-TURNO-ACTUAL
033900         PERFORM 300-IMPRIMIR-RESUMEN-FINANCIERO
034000                 THRU 300-IMPRIMIR-RESUMEN-FINANCIERO-EXIT
034100     END-IF
034200     PERFORM 400-IMPRIMIR-TOTALES
034300             THRU 400-IMPRIMIR-TOTALES-EXIT
034400     PERFORM 950-CIERRA-ARCHIVOS
034500     STOP RUN.
034600 000-PRINCIPAL-EXIT. EXIT.
034700      
034800******************************************************************
034900*     100-APERTURA-ARCHIVOS                                      *
035000******************************************************************
035100 100-APERTURA-ARCHIVOS SECTION.
035200     OPEN INPUT TVTURN
035300     IF FS-TVTURN NOT EQUAL "00"
035400         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
035500         MOVE "TVTURN" TO ARCHIVO
035600         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035700                               FS-TVTURN, FSE-TVTURN
035800     END-IF
035900     OPEN INPUT TVMOVC
036000     IF FS-TVMOVC NOT EQUAL "00"
036100         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
036200         MOVE "TVMOVC" TO ARCHIVO
036300         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036400                               FS-TVMOVC, FSE-TVMOVC
036500         MOVE 1 TO WKS-FIN-TVMOVC
036600     END-IF
036700     OPEN OUTPUT TVRCJA
036800     IF FS-TVRCJA NOT EQUAL "00"
036900         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
037000         MOVE "TVRCJA" TO ARCHIVO
037100         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037200                               FS-TVRCJA, FSE-TVRCJA
037300     END-IF
037400     ACCEPT WKS-FECHA-EMISION FROM DATE YYYYMMDD
037500     MOVE WKS-FE-DIA         TO WKS-FM-DIA
037600     MOVE WKS-FE-MES         TO WKS-FM-MES
037700     MOVE WKS-FE-ANO         TO WKS-FM-ANO.
037800 100-APERTURA-ARCHIVOS-EXIT. EXIT.
037900      
038000******************************************************************
038100*     110-LEER-PRIMER-MOVIMIENTO                                 *
038200******************************************************************
038300 110-LEER-PRIMER-MOVIMIENTO SECTION.
038400     READ TVMOVC NEXT RECORD
038500         AT END
038600             MOVE 1 TO WKS-FIN-TVMOVC
038700     END-READ.
038800 110-LEER-PRIMER-MOVIMIENTO-EXIT. EXIT.
038900      
039000******************************************************************
039100*     200-PROCESAR-MOVIMIENTO - CORTE DE CONTROL POR TVMC-TURNO. *
039200*     AL CAMBIAR DE TURNO IMPRIME EL RESUMEN DEL TURNO ANTERIOR  *
039300*     Y EL ENCABEZADO DEL SIGUIENTE ANTES DE SEGUIR CON EL       *
039400*     DETALLE.                                                  *
039500******************************************************************
039600 200-PROCESAR-MOVIMIENTO SECTION.
039700     ADD 1 TO WKS-MOVTOS-LEIDOS
039800     IF TVMC-TURNO NOT EQUAL WKS-TURNO-ACTUAL
039900         IF HAY-TURNO-ACTUAL
040000             PERFORM 300-IMPRIMIR-RESUMEN-FINANCIERO
040100                     THRU 300-IMPRIMIR-RESUMEN-FINANCIERO-EXIT
040200         END-IF
040300         MOVE TVMC-TURNO TO WKS-TURNO-ACTUAL
040400         MOVE 1 TO WKS-HAY-TURNO
040500         MOVE ZEROES TO WKS-MOVTOS-TURNO
040600         PERFORM 210-LOCALIZAR-TURNO
040700                 THRU 210-LOCALIZAR-TURNO-EXIT
040800         PERFORM 250-IMPRIMIR-ENCABEZADO
040900                 THRU 250-IMPRIMIR-ENCABEZADO-EXIT
041000     END-IF
041100     ADD 1 TO WKS-MOVTOS-TURNO
041200     PERFORM 260-IMPRIMIR-DETALLE-MOVTO
041300             THRU 260-IMPRIMIR-DETALLE-MOVTO-EXIT
041400     READ TVMOVC NEXT RECORD
041500         AT END
041600             MOVE 1 TO WKS-FIN-TVMOVC
041700     END-READ.
041800 200-PROCESAR-MOVIMIENTO-EXIT. EXIT.
041900      
042000******************************************************************
042100*     210-LOCALIZAR-TURNO - AVANZA TVTURN (ORDENADO POR TURNO)   *
042200*     HASTA EL REGISTRO QUE CORRESPONDE AL TURNO DEL DIARIO.     *
042300******************************************************************
042400 210-LOCALIZAR-TURNO SECTION.
042500     IF TVTC-TURNO EQUAL WKS-TURNO-ACTUAL
042600         GO TO 210-LOCALIZAR-TURNO-EXIT
042700     END-IF.
042800 210-AVANZAR-TURNO.
042900     READ TVTURN NEXT RECORD
043000         AT END
043100             GO TO 210-LOCALIZAR-TURNO-EXIT
043200     END-READ
043300     IF TVTC-TURNO NOT EQUAL WKS-TURNO-ACTUAL
043400         GO TO 210-AVANZAR-TURNO
043500     END-IF.
043600 210-LOCALIZAR-TURNO-EXIT. EXIT.
043700      
043800******************************************************************
043900*     250-IMPRIMIR-ENCABEZADO                                    *
044000******************************************************************
044100 250-IMPRIMIR-ENCABEZADO SECTION.
044200     ADD 1 TO WKS-TURNOS-PROCESADOS
044300     MOVE WKS-FECHA-MASCARA TO WKS-ENC-FECHA-O
044400     WRITE WKS-LINEA-RPT FROM WKS-ENC-TITULO
044500           AFTER ADVANCING TOP-OF-FORM
044600     MOVE SPACES TO WKS-LINEA-RPT
044700     WRITE WKS-LINEA-RPT AFTER ADVANCING 1 LINE
044800     MOVE TVTC-TURNO  TO WKS-ENC-TURNO-O
044900     MOVE TVTC-CAJA   TO WKS-ENC-CAJA-O
045000     MOVE TVTC-CAJERO TO WKS-ENC-CAJERO-O
045100     WRITE WKS-LINEA-RPT FROM WKS-ENC-TURNO
045200           AFTER ADVANCING 2 LINES
045300     PERFORM 255-CALCULAR-DURACION-TURNO
045400             THRU 255-CALCULAR-DURACION-TURNO-EXIT
045500     WRITE WKS-LINEA-RPT FROM WKS-ENC-HORARIO
045600           AFTER ADVANCING 1 LINE
045700     MOVE SPACES TO WKS-LINEA-RPT
045800     WRITE WKS-LINEA-RPT AFTER ADVANCING 1 LINE.
045900 250-IMPRIMIR-ENCABEZADO-EXIT. EXIT.
046000
046100******************************************************************
046200*     255-CALCULAR-DURACION-TURNO - FORMATEA LA FECHA/HORA       *
046300*     DE APERTURA Y CIERRE DEL TURNO Y CALCULA LA DURACION EN    *
046400*     HORAS Y MINUTOS, CUBRIENDO EL TURNO QUE CRUZA MEDIANOCHE.  *
046500******************************************************************
046600 255-CALCULAR-DURACION-TURNO SECTION.
046700     MOVE TVTC-FECHA-APERTURA TO WKS-FECHA-TURNO-R
046800     MOVE WKS-FT-DIA          TO WKS-FTM-DIA
046900     MOVE WKS-FT-MES          TO WKS-FTM-MES
047000     MOVE WKS-FT-ANO          TO WKS-FTM-ANO
047100     MOVE WKS-FECHA-TURNO-MASCARA TO WKS-ENC-FEC-APER-O
047200     MOVE TVTC-HORA-APERTURA  TO WKS-HORA-TURNO-R
047300     MOVE WKS-HT-HORA         TO WKS-HTM-HORA
047400     MOVE WKS-HT-MINUTO       TO WKS-HTM-MINUTO
047500     MOVE WKS-HORA-TURNO-MASCARA TO WKS-ENC-HOR-APER-O
047600     COMPUTE WKS-DUR-MIN-APERTURA = WKS-HT-HORA * 60 +
047700                                     WKS-HT-MINUTO
047800     MOVE TVTC-FECHA-CIERRE   TO WKS-FECHA-TURNO-R
047900     MOVE WKS-FT-DIA          TO WKS-FTM-DIA
048000     MOVE WKS-FT-MES          TO WKS-FTM-MES
048100     MOVE WKS-FT-ANO          TO WKS-FTM-ANO
048200     MOVE WKS-FECHA-TURNO-MASCARA TO WKS-ENC-FEC-CIERRE-O
048300     MOVE TVTC-HORA-CIERRE    TO WKS-HORA-TURNO-R
048400     MOVE WKS-HT-HORA         TO WKS-HTM-HORA
048500     MOVE WKS-HT-MINUTO       TO WKS-HTM-MINUTO
048600     MOVE WKS-HORA-TURNO-MASCARA TO WKS-ENC-HOR-CIERRE-O
048700     COMPUTE WKS-DUR-MIN-CIERRE = WKS-HT-HORA * 60 +
048800                                   WKS-HT-MINUTO
048900     COMPUTE WKS-DUR-MIN-TOTAL = WKS-DUR-MIN-CIERRE -
049000                                  WKS-DUR-MIN-APERTURA
049100     IF WKS-DUR-MIN-TOTAL < ZEROES
049200         ADD 1440 TO WKS-DUR-MIN-TOTAL
049300     END-IF
049400     DIVIDE WKS-DUR-MIN-TOTAL BY 60
049500            GIVING WKS-DUR-HORAS
049600            REMAINDER WKS-DUR-MINUTOS
049700     MOVE WKS-DUR-HORAS   TO WKS-ENC-DUR-HH-O
049800     MOVE WKS-DUR-MINUTOS TO WKS-ENC-DUR-MM-O.
049900 255-CALCULAR-DURACION-TURNO-EXIT. EXIT.
050000
050100******************************************************************
050200*     260-IMPRIMIR-DETALLE-MOVTO                                 *
050300******************************************************************
050400 260-IMPRIMIR-DETALLE-MOVTO SECTION.
050500     MOVE TVMC-SECUENCIA     TO WKS-DET-SECUENCIA-O
050600     MOVE TVMC-TIPO-MOVTO    TO WKS-DET-TIPO-O
050700     MOVE TVMC-METODO-PAGO   TO WKS-DET-METODO-O
050800     MOVE TVMC-MONTO         TO WKS-DET-MONTO-O
050900     MOVE TVMC-NUMERO-PEDIDO TO WKS-DET-PEDIDO-O
051000     WRITE WKS-LINEA-RPT FROM WKS-DET-MOVTO
051100           AFTER ADVANCING 1 LINE.
051200 260-IMPRIMIR-DETALLE-MOVTO-EXIT. EXIT.
051300      
051400******************************************************************
051500*     300-IMPRIMIR-RESUMEN-FINANCIERO - MONTOS DE APERTURA Y     *
051600*     CIERRE DEL TURNO, VENTAS POR MEDIO DE PAGO Y CUADRE DE     *
051700*     CAJA; ACUMULA LOS TOTALES GENERALES DE LA CORRIDA.         *
051800******************************************************************
051900 300-IMPRIMIR-RESUMEN-FINANCIERO SECTION.
052000     MOVE SPACES TO WKS-LINEA-RPT
052100     WRITE WKS-LINEA-RPT AFTER ADVANCING 1 LINE
052200     MOVE TVTC-MONTO-INICIAL  TO WKS-RES-INICIAL-O
052300     MOVE TVTC-TOT-VTA-EFECTIVO TO WKS-RES-EFECTIVO-O
052400     WRITE WKS-LINEA-RPT FROM WKS-RESUMEN-LIN1
052500           AFTER ADVANCING 1 LINE
052600     MOVE TVTC-MONTO-ESPERADO TO WKS-RES-ESPERADO-O
052700     MOVE TVTC-TOT-VTA-TARJETA TO WKS-RES-TARJETA-O
052800     WRITE WKS-LINEA-RPT FROM WKS-RESUMEN-LIN2
052900           AFTER ADVANCING 1 LINE
053000     MOVE TVTC-MONTO-FINAL    TO WKS-RES-FINAL-O
053100     MOVE TVTC-TOT-VTA-DIGITAL TO WKS-RES-DIGITAL-O
053200     WRITE WKS-LINEA-RPT FROM WKS-RESUMEN-LIN3
053300           AFTER ADVANCING 1 LINE
053400     MOVE TVTC-DIFERENCIA     TO WKS-RES-DIFERENCIA-O
053500     MOVE TVTC-TOT-EGRESOS    TO WKS-RES-EGRESOS-O
053600     WRITE WKS-LINEA-RPT FROM WKS-RESUMEN-LIN4
053700           AFTER ADVANCING 1 LINE
053800     IF TVTC-ESTA-DESCUADRADO
053900         MOVE "DESCUADRADO" TO WKS-RES-CUADRE-O
054000         ADD 1 TO WKS-TURNOS-DESCUADRADOS
054100     ELSE
054200         MOVE "CUADRADO"    TO WKS-RES-CUADRE-O
054300     END-IF
054400     WRITE WKS-LINEA-RPT FROM WKS-RESUMEN-LIN5
054500           AFTER ADVANCING 1 LINE
054600     ADD TVTC-TOT-VTA-EFECTIVO TO WKS-GRAN-TOT-EFECTIVO
054700     ADD TVTC-TOT-VTA-TARJETA  TO WKS-GRAN-TOT-TARJETA
054800     ADD TVTC-TOT-VTA-DIGITAL  TO WKS-GRAN-TOT-DIGITAL
054900     ADD TVTC-TOT-EGRESOS      TO WKS-GRAN-TOT-EGRESOS.
055000 300-IMPRIMIR-RESUMEN-FINANCIERO-EXIT. EXIT.
055100      
055200******************************************************************
055300*     400-IMPRIMIR-TOTALES - TOTALES GENERALES DE TODOS LOS      *
055400*     TURNOS PROCESADOS EN LA CORRIDA.                           *
055500******************************************************************
055600 400-IMPRIMIR-TOTALES SECTION.
055700     WRITE WKS-LINEA-RPT FROM WKS-TOTALES-LIN1
055800           AFTER ADVANCING 2 LINES
055900     WRITE WKS-LINEA-RPT FROM WKS-TOTALES-LIN2
056000           AFTER ADVANCING 1 LINE
056100     MOVE WKS-TURNOS-PROCESADOS   TO WKS-TOT-TURNOS-O
056200     MOVE WKS-TURNOS-DESCUADRADOS TO WKS-TOT-DESCUADRE-O
056300     WRITE WKS-LINEA-RPT FROM WKS-TOTALES-LIN3
056400           AFTER ADVANCING 1 LINE
056500     MOVE WKS-GRAN-TOT-EFECTIVO   TO WKS-TOT-EFECTIVO-O
056600     MOVE WKS-GRAN-TOT-TARJETA    TO WKS-TOT-TARJETA-O
056700     WRITE WKS-LINEA-RPT FROM WKS-TOTALES-LIN4
056800           AFTER ADVANCING 1 LINE
056900     MOVE WKS-GRAN-TOT-DIGITAL    TO WKS-TOT-DIGITAL-O
057000     MOVE WKS-GRAN-TOT-EGRESOS    TO WKS-TOT-EGRESOS-O
057100     WRITE WKS-LINEA-RPT FROM WKS-TOTALES-LIN5
057200           AFTER ADVANCING 1 LINE.
057300 400-IMPRIMIR-TOTALES-EXIT. EXIT.
057400      
057500******************************************************************
057600*     950-CIERRA-ARCHIVOS                                        *
057700******************************************************************
057800 950-CIERRA-ARCHIVOS SECTION.
057900     CLOSE TVTURN TVMOVC TVRCJA.
058000 950-CIERRA-ARCHIVOS-EXIT. EXIT.
