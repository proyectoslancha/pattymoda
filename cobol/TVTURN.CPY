000100******************************************************************
000200*               T V T U R N   -   R E G I S T R O                *
000300*               D E   T U R N O   D E   C A J A                  *
000400******************************************************************
000500*   REGISTRO DE TURNO DE CAJA REGISTRADORA.  CLAVE UNICA:        *
000600*   TVTC-TURNO.  DURANTE EL TURNO SE MANTIENE COMO UN UNICO      *
000700*   REGISTRO ACTIVO EN ORGANIZACION RELATIVA (VER TVCAJATC Y     *
000800*   TVVENTA1), REESCRITO EN CADA MOVIMIENTO Y AL CIERRE.         *
000900*   LONGITUD DE REGISTRO FIJA = 200.                             *
001000******************************************************************
001100*     HISTORIAL DE CAMBIOS AL LAYOUT                            *
001200*     10/02/1993 EEDR TCK-5100 CREACION DEL COPY                 *
001300*     19/06/1997 JMPR TCK-5710 SE AGREGAN TOTALES POR MEDIO DE   *
001400*                              PAGO Y CONTADOR DE TRANSACCIONES  *
001500*     14/02/1999 RCHV TCK-Y2K1 REVISION DE CAMPOS DE FECHA A     *
001600*                              CUATRO POSICIONES DE ANO          *
001700******************************************************************
001800 01  TVTC-REGISTRO.
001900*               ---- CLAVE DE ACCESO -----------------------------
002000     05  TVTC-TURNO               PIC X(20).
002100*               ---- IDENTIFICACION DE CAJA Y CAJERO -------------
002200     05  TVTC-CAJA                PIC X(10).
002300     05  TVTC-CAJERO              PIC X(20).
002400     05  TVTC-ROL-CAJERO          PIC X(02).
002500         88  TVTC-ROL-CAJERO-OK            VALUE "CJ", "AD".
002600*               ---- MONTOS DE APERTURA Y CIERRE (ZONA, 2 DEC) ---
002700     05  TVTC-MONTOS-CIERRE.
002800         10  TVTC-MONTO-INICIAL   PIC S9(8)V99.
002900         10  TVTC-MONTO-FINAL     PIC S9(8)V99.
003000         10  TVTC-MONTO-ESPERADO  PIC S9(8)V99.
003100         10  TVTC-DIFERENCIA      PIC S9(8)V99.
003200*               ---- VISTA REDEFINIDA PARA REPORTE DE CIERRE -----
003300     05  TVTC-MONTOS-EDIT REDEFINES TVTC-MONTOS-CIERRE.
003400         10  TVTC-ED-INICIAL      PIC 9(8)V99.
003500         10  TVTC-ED-FINAL        PIC 9(8)V99.
003600         10  TVTC-ED-ESPERADO     PIC 9(8)V99.
003700         10  TVTC-ED-DIFERENCIA   PIC S9(8)V99.
003800*               ---- ACUMULADOS POR MEDIO DE PAGO ----------------
003900     05  TVTC-TOTALES-VENTA.
004000         10  TVTC-TOT-VTA-EFECTIVO PIC S9(8)V99.
004100         10  TVTC-TOT-VTA-TARJETA  PIC S9(8)V99.
004200         10  TVTC-TOT-VTA-DIGITAL  PIC S9(8)V99.
004300         10  TVTC-TOT-EGRESOS      PIC S9(8)V99.
004400     05  TVTC-NUMERO-TRANSACC     PIC S9(5).
004500*               ---- INDICADOR DE CUADRE DE CAJA -----------------
004600     05  TVTC-DESCUADRADO         PIC X(01) VALUE "N".
004700         88  TVTC-ESTA-DESCUADRADO         VALUE "Y".
004800*               ---- ESTADO DEL TURNO ----------------------------
004900     05  TVTC-ESTADO              PIC X(20).
005000         88  TVTC-TURNO-ABIERTO            VALUE "abierto".
005100         88  TVTC-TURNO-CERRADO            VALUE "cerrado".
005200*               ---- SELLOS DE FECHA/HORA DE APERTURA Y CIERRE ---
005300     05  TVTC-FECHA-APERTURA      PIC 9(08).
005400     05  TVTC-HORA-APERTURA       PIC 9(06).
005500     05  TVTC-FECHA-CIERRE        PIC 9(08).
005600     05  TVTC-HORA-CIERRE         PIC 9(06).
005700*               ---- RESERVA DE EXPANSION ------------------------
005800     05  FILLER                   PIC X(06).
