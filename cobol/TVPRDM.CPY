000100******************************************************************
000200*               T V P R D M   -   M A E S T R O                 *
000300*               D E   P R O D U C T O S   D P A T T Y M O D A    *
000400******************************************************************
000500*   REGISTRO MAESTRO DE PRODUCTO (LINEA DE PRENDAS Y ACCESORIOS).*
000600*   CLAVE UNICA: TVPR-CODIGO.  ORGANIZACION SECUENCIAL,          *
000700*   ORDENADO ASCENDENTE POR TVPR-CODIGO.                         *
000800*   LONGITUD DE REGISTRO FIJA = 400.                             *
000900******************************************************************
001000*     HISTORIAL DE CAMBIOS AL LAYOUT                            *
001100*     19/03/1989 EEDR TCK-4471 CREACION DEL COPY                 *
001200*     08/11/1992 JMPR TCK-5008 SE AGREGA TVPR-MARGEN-GAN         *
001300*     22/07/1995 LOMV TCK-5511 SE AGREGAN CAMPOS DE CLASIFICA-  *
001400*                              CION (LINEA, TEMPORADA, MARCA)   *
001500*     14/02/1999 RCHV TCK-Y2K1 REVISION DE CAMPOS DE FECHA A    *
001600*                              CUATRO POSICIONES DE ANO         *
001700*     03/06/2004 EEDR TCK-6120 SE AMPLIA RESERVA DE EXPANSION   *
001800******************************************************************
001900 01  TVPR-REGISTRO.
002000*               ---- CLAVE DE ACCESO ----------------------------
002100     05  TVPR-CODIGO              PIC X(50).
002200*               ---- DATOS DESCRIPTIVOS --------------------------
002300     05  TVPR-NOMBRE              PIC X(200).
002400     05  TVPR-DATOS-CLASIFICACION.
002500         10  TVPR-LINEA           PIC X(20).
002600         10  TVPR-TEMPORADA       PIC X(10).
002700         10  TVPR-MARCA           PIC X(30).
002800         10  TVPR-PAIS-ORIGEN     PIC X(03).
002900         10  TVPR-UNIDAD-MEDIDA   PIC X(03) VALUE "UND".
003000*               ---- PRECIOS Y COSTO (ZONA, 2 DECIMALES) ---------
003100*               NO SE EMPAQUETA EL MONTO EN ESTE MAESTRO, PARA
003200*               MANTENER LA MISMA CONVENCION DE LOS DEMAS
003300*               MAESTROS DE LA APLICACION.
003400     05  TVPR-PRECIOS.
003500         10  TVPR-PRECIO-BASE     PIC S9(8)V99.
003600         10  TVPR-PRECIO-OFERTA   PIC S9(8)V99.
003700         10  TVPR-COSTO           PIC S9(8)V99.
003800*               ---- VISTA REDEFINIDA SIN SIGNO PARA IMPRESION ---
003900*               USADA POR LOS REPORTES DE LISTA DE PRECIOS.
004000     05  TVPR-PRECIOS-EDIT REDEFINES TVPR-PRECIOS.
004100         10  TVPR-ED-BASE         PIC 9(8)V99.
004200         10  TVPR-ED-OFERTA       PIC 9(8)V99.
004300         10  TVPR-ED-COSTO        PIC 9(8)V99.
004400*               ---- MARGEN E INDICADORES DE PRECIO --------------
004500     05  TVPR-MARGEN-GAN          PIC S9(3)V99.
004600     05  TVPR-DESCUENTO-PORCENT   PIC S9(3)V99.
004700     05  TVPR-INDICADORES-PRECIO.
004800         10  TVPR-TIENE-OFERTA    PIC X(01) VALUE "N".
004900             88  TVPR-EN-OFERTA             VALUE "Y".
005000         10  TVPR-COSTO-VALIDO    PIC X(01) VALUE "N".
005100             88  TVPR-CON-COSTO             VALUE "Y".
005200*               ---- ESTADO GENERAL DEL PRODUCTO -----------------
005300     05  TVPR-ACTIVO              PIC X(01).
005400         88  TVPR-ES-ACTIVO                 VALUE "Y".
005500         88  TVPR-ES-INACTIVO               VALUE "N".
005600*               ---- CAMPOS DE CONTROL DE MANTENIMIENTO ----------
005700     05  TVPR-FECHA-ALTA          PIC 9(08).
005800     05  TVPR-FECHA-ALTA-R REDEFINES TVPR-FECHA-ALTA.
005900         10  TVPR-FAL-ANO         PIC 9(04).
006000         10  TVPR-FAL-MES         PIC 9(02).
006100         10  TVPR-FAL-DIA         PIC 9(02).
006200     05  TVPR-FECHA-ULT-MTTO      PIC 9(08).
006300     05  TVPR-USUARIO-ALTA        PIC X(20).
006400     05  TVPR-USUARIO-ULT-MTTO    PIC X(20).
006500*               ---- RESERVA DE EXPANSION ------------------------
006600     05  FILLER                   PIC X(43).
