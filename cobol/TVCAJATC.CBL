000100******************************************************************
000200* FECHA       : 10/02/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PUNTO DE VENTA / CAJA DPATTYMODA                 *
000500* PROGRAMA    : TVCAJATC                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE TURNO DE CAJA REGISTRADORA.  APERTURA,  *
000800*             : POSTEO DE MOVIMIENTOS Y CIERRE DE TURNO CON      *
000900*             : CALCULO DE MONTO ESPERADO, DIFERENCIA Y BANDERA  *
001000*             : DE DESCUADRE.  VALIDA EL ROL DEL CAJERO ANTES DE *
001100*             : PERMITIR ABRIR O CERRAR EL TURNO.                *
001200* ARCHIVOS    : TVCJSOL=C (SOLICITUDES DE CAJA, ENTRADA)         *
001300*             : TVTURN=A (TURNO DE CAJA, COPIA DE TRABAJO REL.)  *
001400*             : TVMOVC=A (DIARIO DE MOVIMIENTOS DE CAJA)         *
001500* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* INSTALADO   : 15/02/1993                                       *
001800* BPM/RATIONAL: 114405                                           *
001900* NOMBRE      : MOTOR DE TURNO DE CAJA REGISTRADORA              *
002000* DESCRIPCION : APERTURA, POSTEO Y CIERRE DE TURNO DE CAJA       *
002100******************************************************************
002200*     HISTORIAL DE CAMBIOS                                       *
002300*     10/02/1993 EEDR TCK-5102 VERSION INICIAL - APERTURA Y      *
002400*                              CIERRE DE TURNO                   *
002500*     19/06/1997 JMPR TCK-5711 SE AGREGA POSTEO DE MOVIMIENTOS   *
002600*                              Y ACUMULADO POR MEDIO DE PAGO     *
002700*     04/03/1998 JMPR TCK-5850 SE AGREGA VALIDACION DE ROL DEL   *
002800*                              CAJERO PARA ABRIR Y CERRAR TURNO  *
002900*     14/02/1999 RCHV TCK-Y2K1 REVISION GENERAL DE CAMPOS DE     *
003000*                              FECHA A CUATRO POSICIONES DE ANO  *
003100*     09/09/2002 LOMV TCK-6011 SE CAMBIA ARCHIVO DE TURNO A      *
003200*                              ACCESO RELATIVO PARA REESCRITURA  *
003300*     03/11/2003 RCHV TCK-6108 EL DIRECTORIO DE TURNOS NO VIENE  *
003400*                              ORDENADO (SE ARMA CONFORME SE     *
003500*                              ABREN), SE CAMBIA LA BUSQUEDA     *
003600*                              BINARIA POR SECUENCIAL EN         *
003700*                              225-LOCALIZAR-TURNO               *
003800*     03/11/2003 RCHV TCK-6112 SE DEJA CONSTANCIA DE LA FECHA DE *
003900*                              PROCESO EN LA ESTADISTICA FINAL   *
004000*     18/11/2003 RCHV TCK-6131 SE CAMBIA LA TOMA DE FECHA Y HORA *
004100*                              DE APERTURA/CIERRE DE TURNO A     *
004200*                              ACCEPT ... FROM DATE/TIME, COMO   *
004300*                              EN EL RESTO DE LOS PROGRAMAS      *
004400*     21/11/2003 RCHV TCK-6138 SE RECHAZA LA APERTURA DE UN      *
004500*                              TURNO CUYO TVCJ-TURNO YA EXISTE   *
004600*                              EN EL DIRECTORIO (EVITA TURNO     *
004700*                              DUPLICADO ABIERTO DOS VECES)      *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID. TVCAJATC.
005100 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
005200 INSTALLATION. DPATTYMODA - DEPARTAMENTO DE SISTEMAS.
005300 DATE-WRITTEN. 10/02/1993.
005400 DATE-COMPILED. 10/02/1993.
005500 SECURITY. USO INTERNO - AREA DE CAJAS Y TESORERIA.
005600      
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100      
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT TVCJSOL ASSIGN TO TVCJSOL
006500            ORGANIZATION  IS SEQUENTIAL
006600            ACCESS        IS SEQUENTIAL
006700            FILE STATUS   IS FS-TVCJSOL
006800                             FSE-TVCJSOL.
006900      
007000     SELECT TVTURN ASSIGN TO TVTURN
007100            ORGANIZATION  IS RELATIVE
007200            ACCESS        IS DYNAMIC
007300            RELATIVE KEY  IS WKS-TUR-REL-PTR
007400            FILE STATUS   IS FS-TVTURN
007500                             FSE-TVTURN.
007600      
007700     SELECT TVMOVC ASSIGN TO TVMOVC
007800            ORGANIZATION  IS SEQUENTIAL
007900            ACCESS        IS SEQUENTIAL
008000            FILE STATUS   IS FS-TVMOVC
008100                             FSE-TVMOVC.
008200      
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  TVCJSOL
008600     LABEL RECORD STANDARD.
008700 01  TVCJ-REGISTRO.
008800     02  TVCJ-TIPO-ACCION        PIC X(01).
008900         88  TVCJ-ES-ABRIR                 VALUE "A".
009000         88  TVCJ-ES-MOVIMIENTO             VALUE "M".
009100         88  TVCJ-ES-CERRAR                 VALUE "C".
009200     02  TVCJ-TURNO              PIC X(20).
009300     02  TVCJ-CAJA               PIC X(10).
009400     02  TVCJ-CAJERO             PIC X(20).
009500     02  TVCJ-ROL-SOLICITANTE    PIC X(02).
009600     02  TVCJ-MONTO-INICIAL      PIC S9(8)V99.
009700     02  TVCJ-MONTO-FINAL        PIC S9(8)V99.
009800     02  TVCJ-TIPO-MOVTO         PIC X(30).
009900     02  TVCJ-MONTO-MOVTO        PIC S9(8)V99.
010000     02  TVCJ-METODO-PAGO        PIC X(50).
010100     02  TVCJ-NUMERO-PEDIDO      PIC X(50).
010200     02  FILLER                  PIC X(19).
010300      
010400 FD  TVTURN
010500     LABEL RECORD STANDARD.
010600     COPY TVTURN.
010700      
010800 FD  TVMOVC
010900     LABEL RECORD STANDARD.
011000     COPY TVMOVC.
011100      
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400*           RECURSOS RUTINA DE VALIDACION FILE-STATUS            *
011500******************************************************************
011600 01  WKS-FS-STATUS.
011700     02  FS-TVCJSOL              PIC 9(02) VALUE ZEROES.
011800     02  FSE-TVCJSOL.
011900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012200     02  FS-TVTURN               PIC 9(02) VALUE ZEROES.
012300     02  FSE-TVTURN.
012400         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012500         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012600         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012700     02  FS-TVMOVC               PIC 9(02) VALUE ZEROES.
012800     02  FSE-TVMOVC.
012900         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013000         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013100         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013200     02  PROGRAMA                PIC X(08) VALUE "TVCAJATC".
013300     02  ARCHIVO                 PIC X(08) VALUE SPACES.
013400     02  ACCION                  PIC X(10) VALUE SPACES.
013500     02  LLAVE                   PIC X(20) VALUE SPACES.
013600     02  FILLER                  PIC X(04) VALUE SPACES.
013700******************************************************************
013800*              RECURSOS DE TRABAJO Y CONTADORES                  *
013900******************************************************************
014000 01  WKS-FLAGS.
014100     02  WKS-FIN-TVCJSOL         PIC 9(01) VALUE ZEROES.
014200         88  FIN-TVCJSOL                   VALUE 1.
014300     02  WKS-SOLICITUD-RECHAZADA PIC 9(01) VALUE ZEROES.
014400         88  SOLICITUD-RECHAZADA           VALUE 1.
014500     02  FILLER                  PIC X(08) VALUE SPACES.
014600 01  WKS-CONTADORES              COMP.
014700     02  WKS-SOLICITUDES-LEIDAS  PIC 9(07) VALUE ZEROES.
014800     02  WKS-TURNOS-ABIERTOS     PIC 9(07) VALUE ZEROES.
014900     02  WKS-TURNOS-RECHAZADOS   PIC 9(07) VALUE ZEROES.
015000     02  WKS-MOVTOS-POSTEADOS    PIC 9(07) VALUE ZEROES.
015100     02  WKS-TURNOS-CERRADOS     PIC 9(07) VALUE ZEROES.
015200     02  WKS-TURNOS-DESCUADRADOS PIC 9(07) VALUE ZEROES.
015300 01  WKS-TUR-REL-PTR             PIC 9(08) COMP VALUE ZEROES.
015400 01  WKS-TUR-REL-SIGUIENTE       PIC 9(08) COMP VALUE ZEROES.
015500******************************************************************
015600*          DIRECTORIO EN MEMORIA DE TURNOS YA ABIERTOS           *
015700*          (SUSTITUYE EL ACCESO INDEXADO POR TVTC-TURNO)         *
015800******************************************************************
015900 01  WKS-TUR-DIRECTORIO.
016000     02  WKS-TUR-DIR-ENTRADA OCCURS 200 TIMES
016100                 INDEXED BY WKS-TUR-IDX.
016200         04  WKS-TUR-DIR-CLAVE   PIC X(20).
016300         04  WKS-TUR-DIR-PTR     PIC 9(08) COMP.
016400 01  WKS-TUR-DIR-TOTAL           PIC 9(08) COMP VALUE ZEROES.
016500 01  WKS-MOVC-SECUENCIA          PIC 9(06) COMP VALUE ZEROES.
016600*          ---- VISTA DEL ULTIMO TURNO ABIERTO POR PREFIJO,  ----
016700*          ---- RESERVADA PARA UN FUTURO REPORTE (PENDIENTE) ----
016800 01  WKS-ULT-TURNO-ABIERTO       PIC X(20) VALUE SPACES.
016900 01  WKS-ULT-TURNO-ABIERTO-R REDEFINES WKS-ULT-TURNO-ABIERTO.
017000     02  WKS-UTA-PREFIJO         PIC X(04).
017100     02  WKS-UTA-CONSECUTIVO     PIC X(16).
017200******************************************************************
017300*              AREAS DE CALCULO DE CIERRE DE TURNO               *
017400******************************************************************
017500 01  WKS-CALCULO-CIERRE.
017600     02  WKS-DIFERENCIA-ABS      PIC S9(8)V99 VALUE ZEROES.
017700*               ---- VISTA REDEFINIDA SIN SIGNO PARA REPORTE ----
017800     02  WKS-CALC-EDIT REDEFINES WKS-CALCULO-CIERRE.
017900         04  WKS-ED-DIFERENCIA   PIC 9(8)V99.
018000     02  FILLER                  PIC X(04) VALUE SPACES.
018100 01  WKS-TOLERANCIA-CUADRE       PIC S9(8)V99 VALUE 1.00.
018200******************************************************************
018300*              FECHA DE PROCESO DE LA CORRIDA                    *
018400******************************************************************
018500 01  WKS-FECHA-PROCESO           PIC 9(08)  VALUE ZEROES.
018600 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
018700     02  WKS-FP-ANO              PIC 9(04).
018800     02  WKS-FP-MES              PIC 9(02).
018900     02  WKS-FP-DIA              PIC 9(02).
019000 01  WKS-FECHA-MASCARA.
019100     02  WKS-FM-DIA              PIC 9(02).
019200     02  FILLER                  PIC X(01) VALUE "/".
019300     02  WKS-FM-MES              PIC 9(02).
019400     02  FILLER                  PIC X(01) VALUE "/".
019500     02  WKS-FM-ANO              PIC 9(04).
019600 01  WKS-TOTAL-EDIT              PIC ZZZ,ZZ9.
019700      
019800 PROCEDURE DIVISION.
019900******************************************************************
020000*               S E C C I O N    P R I N C I P A L               *
020100******************************************************************
020200 000-MAIN SECTION.
020300     PERFORM 100-APERTURA-ARCHIVOS
020400     PERFORM 200-PROCESAR-SOLICITUDES
020500             THRU 200-PROCESAR-SOLICITUDES-EXIT
020600             UNTIL FIN-TVCJSOL
020700     PERFORM 900-ESTADISTICAS
020800     PERFORM 950-CIERRA-ARCHIVOS
020900     STOP RUN.
021000 000-MAIN-EXIT. EXIT.
021100      
021200******************************************************************
021300*     100-APERTURA-ARCHIVOS                                      *
021400******************************************************************
021500 100-APERTURA-ARCHIVOS SECTION.
021600     OPEN INPUT TVCJSOL
021700     IF FS-TVCJSOL NOT EQUAL "00"
021800         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
021900         MOVE "TVCJSOL" TO ARCHIVO
022000         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022100                               FS-TVCJSOL, FSE-TVCJSOL
022200         MOVE 1 TO WKS-FIN-TVCJSOL
022300     END-IF
022400     OPEN I-O TVTURN
022500     IF FS-TVTURN NOT EQUAL "00"
022600         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
022700         MOVE "TVTURN" TO ARCHIVO
022800         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022900                               FS-TVTURN, FSE-TVTURN
023000         MOVE 1 TO WKS-FIN-TVCJSOL
023100     END-IF
023200     OPEN EXTEND TVMOVC
023300     IF FS-TVMOVC NOT EQUAL "00"
023400         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
023500         MOVE "TVMOVC" TO ARCHIVO
023600         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023700                               FS-TVMOVC, FSE-TVMOVC
023800         MOVE 1 TO WKS-FIN-TVCJSOL
023900     END-IF
024000     MOVE 1 TO WKS-TUR-REL-SIGUIENTE
024100     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD.
024200 100-APERTURA-ARCHIVOS-EXIT. EXIT.
024300      
024400******************************************************************
024500*     200-PROCESAR-SOLICITUDES - LEE UNA SOLICITUD Y LA          *
024600*     DESPACHA SEGUN TVCJ-TIPO-ACCION.                           *
024700******************************************************************
024800 200-PROCESAR-SOLICITUDES SECTION.
024900     READ TVCJSOL NEXT RECORD
025000         AT END
025100             MOVE 1 TO WKS-FIN-TVCJSOL
025200             GO TO 200-PROCESAR-SOLICITUDES-EXIT
025300     END-READ
025400     ADD 1 TO WKS-SOLICITUDES-LEIDAS
025500     MOVE 0 TO WKS-SOLICITUD-RECHAZADA
025600     IF TVCJ-ES-ABRIR
025700         PERFORM 205-VALIDAR-PERMISO-CAJERO
025800                 THRU 205-VALIDAR-PERMISO-CAJERO-EXIT
025900         IF NOT SOLICITUD-RECHAZADA
026000             PERFORM 210-ABRIR-TURNO
026100                     THRU 210-ABRIR-TURNO-EXIT
026200         ELSE
026300             ADD 1 TO WKS-TURNOS-RECHAZADOS
026400         END-IF
026500     END-IF
026600     IF TVCJ-ES-MOVIMIENTO
026700         PERFORM 220-POSTEAR-MOVIMIENTO
026800                 THRU 220-POSTEAR-MOVIMIENTO-EXIT
026900     END-IF
027000     IF TVCJ-ES-CERRAR
027100         PERFORM 205-VALIDAR-PERMISO-CAJERO
027200                 THRU 205-VALIDAR-PERMISO-CAJERO-EXIT
027300         IF NOT SOLICITUD-RECHAZADA
027400             PERFORM 230-CERRAR-TURNO
027500                     THRU 230-CERRAR-TURNO-EXIT
027600         ELSE
027700             ADD 1 TO WKS-TURNOS-RECHAZADOS
027800         END-IF
027900     END-IF.
028000 200-PROCESAR-SOLICITUDES-EXIT. EXIT.
028100      
028200******************************************************************
028300*     205-VALIDAR-PERMISO-CAJERO - SOLO UN ROL CJ (CAJERO) O AD  *
028400*     (ADMINISTRADOR) PUEDE ABRIR O CERRAR UN TURNO.             *
028500******************************************************************
028600 205-VALIDAR-PERMISO-CAJERO SECTION.
028700     MOVE 0 TO WKS-SOLICITUD-RECHAZADA
028800     IF TVCJ-ROL-SOLICITANTE NOT = "CJ"
028900        AND TVCJ-ROL-SOLICITANTE NOT = "AD"
029000         MOVE 1 TO WKS-SOLICITUD-RECHAZADA
029100     END-IF.
029200 205-VALIDAR-PERMISO-CAJERO-EXIT. EXIT.
029300
029400******************************************************************
029500*     207-VERIFICAR-TURNO-DUPLICADO - RECHAZA LA APERTURA SI YA  *
029600*     EXISTE UN TURNO CON EL MISMO TVCJ-TURNO EN EL DIRECTORIO   *
029700*     (TCK-6138 -- EVITA UN SEGUNDO "A" SOBRE EL MISMO TURNO).   *
029800******************************************************************
029900 207-VERIFICAR-TURNO-DUPLICADO SECTION.
030000     SET WKS-TUR-IDX TO 1
030100     SEARCH WKS-TUR-DIR-ENTRADA
030200         AT END
030300             GO TO 207-VERIFICAR-TURNO-DUPLICADO-EXIT
030400         WHEN WKS-TUR-IDX > WKS-TUR-DIR-TOTAL
030500             GO TO 207-VERIFICAR-TURNO-DUPLICADO-EXIT
030600         WHEN WKS-TUR-DIR-CLAVE (WKS-TUR-IDX) = TVCJ-TURNO
030700             MOVE 1 TO WKS-SOLICITUD-RECHAZADA
030800     END-SEARCH.
030900 207-VERIFICAR-TURNO-DUPLICADO-EXIT. EXIT.
031000
031100******************************************************************
031200*     210-ABRIR-TURNO - CREA EL REGISTRO DE TURNO CON ESTADO     *
031300*     ABIERTO Y, SI HAY FONDO INICIAL, POSTEA UN INGRESO EXTRA.  *
031400******************************************************************
031500 210-ABRIR-TURNO SECTION.
031600     PERFORM 207-VERIFICAR-TURNO-DUPLICADO
031700             THRU 207-VERIFICAR-TURNO-DUPLICADO-EXIT
031800     IF SOLICITUD-RECHAZADA
031900         ADD 1 TO WKS-TURNOS-RECHAZADOS
032000         GO TO 210-ABRIR-TURNO-EXIT
032100     END-IF
032200     MOVE WKS-TUR-REL-SIGUIENTE TO WKS-TUR-REL-PTR
032300     MOVE SPACES TO TVTC-REGISTRO
032400     MOVE TVCJ-TURNO             TO TVTC-TURNO
032500     MOVE TVCJ-CAJA              TO TVTC-CAJA
032600     MOVE TVCJ-CAJERO            TO TVTC-CAJERO
032700     MOVE TVCJ-ROL-SOLICITANTE   TO TVTC-ROL-CAJERO
032800     MOVE TVCJ-MONTO-INICIAL     TO TVTC-MONTO-INICIAL
032900     MOVE ZEROES TO TVTC-MONTO-FINAL TVTC-MONTO-ESPERADO
033000                    TVTC-DIFERENCIA
033100     MOVE ZEROES TO TVTC-TOT-VTA-EFECTIVO TVTC-TOT-VTA-TARJETA
033200                    TVTC-TOT-VTA-DIGITAL  TVTC-TOT-EGRESOS
033300     MOVE ZEROES TO TVTC-NUMERO-TRANSACC
033400     MOVE "N" TO TVTC-DESCUADRADO
033500     MOVE "abierto" TO TVTC-ESTADO
033600     ACCEPT TVTC-FECHA-APERTURA FROM DATE YYYYMMDD
033700     ACCEPT TVTC-HORA-APERTURA FROM TIME
033800     WRITE TVTC-REGISTRO
033900         INVALID KEY
034000             MOVE "WRITE" TO ACCION
034100             MOVE TVTC-TURNO TO LLAVE
034200             MOVE "TVTURN" TO ARCHIVO
034300             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
034400                               LLAVE, FS-TVTURN, FSE-TVTURN
034500     END-WRITE
034600     ADD 1 TO WKS-TUR-DIR-TOTAL
034700     SET WKS-TUR-IDX TO WKS-TUR-DIR-TOTAL
034800     MOVE TVCJ-TURNO TO WKS-TUR-DIR-CLAVE (WKS-TUR-IDX)
034900     MOVE WKS-TUR-REL-SIGUIENTE TO WKS-TUR-DIR-PTR (WKS-TUR-IDX)
035000     MOVE TVCJ-TURNO TO WKS-ULT-TURNO-ABIERTO
035100     ADD 1 TO WKS-TUR-REL-SIGUIENTE
035200     IF TVCJ-MONTO-INICIAL > ZEROES
035300         PERFORM 215-POSTEAR-INGRESO-EXTRA
035400                 THRU 215-POSTEAR-INGRESO-EXTRA-EXIT
035500     END-IF
035600     ADD 1 TO WKS-TURNOS-ABIERTOS.
035700 210-ABRIR-TURNO-EXIT. EXIT.
035800      
035900******************************************************************
036000*     215-POSTEAR-INGRESO-EXTRA - REGISTRA EN EL DIARIO EL       *
036100*     FONDO DE APERTURA COMO UN MOVIMIENTO INGRESO_EXTRA.        *
036200******************************************************************
036300 215-POSTEAR-INGRESO-EXTRA SECTION.
036400     ADD 1 TO WKS-MOVC-SECUENCIA
036500     MOVE SPACES TO TVMC-REGISTRO
036600     MOVE TVCJ-TURNO             TO TVMC-TURNO
036700     MOVE WKS-MOVC-SECUENCIA     TO TVMC-SECUENCIA
036800     MOVE "ingreso_extra"        TO TVMC-TIPO-MOVTO
036900     MOVE TVCJ-MONTO-INICIAL     TO TVMC-MONTO
037000     MOVE "efectivo"             TO TVMC-METODO-PAGO
037100     MOVE SPACES                 TO TVMC-NUMERO-PEDIDO
037200     WRITE TVMC-REGISTRO
037300         INVALID KEY
037400             MOVE "WRITE" TO ACCION
037500             MOVE TVMC-TURNO TO LLAVE
037600             MOVE "TVMOVC" TO ARCHIVO
037700             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
037800                               LLAVE, FS-TVMOVC, FSE-TVMOVC
037900     END-WRITE.
038000 215-POSTEAR-INGRESO-EXTRA-EXIT. EXIT.
038100      
038200******************************************************************
038300*     220-POSTEAR-MOVIMIENTO - AGREGA UNA LINEA AL DIARIO Y      *
038400*     ACTUALIZA LOS ACUMULADOS DEL TURNO SEGUN MEDIO DE PAGO.    *
038500******************************************************************
038600 220-POSTEAR-MOVIMIENTO SECTION.
038700     PERFORM 225-LOCALIZAR-TURNO
038800             THRU 225-LOCALIZAR-TURNO-EXIT
038900     IF SOLICITUD-RECHAZADA
039000         GO TO 220-POSTEAR-MOVIMIENTO-EXIT
039100     END-IF
039200     ADD 1 TO WKS-MOVC-SECUENCIA
039300     MOVE SPACES TO TVMC-REGISTRO
039400     MOVE TVCJ-TURNO           TO TVMC-TURNO
039500     MOVE WKS-MOVC-SECUENCIA   TO TVMC-SECUENCIA
039600     MOVE TVCJ-TIPO-MOVTO      TO TVMC-TIPO-MOVTO
039700     MOVE TVCJ-MONTO-MOVTO     TO TVMC-MONTO
039800     MOVE TVCJ-METODO-PAGO     TO TVMC-METODO-PAGO
039900     MOVE TVCJ-NUMERO-PEDIDO   TO TVMC-NUMERO-PEDIDO
040000     WRITE TVMC-REGISTRO
040100         INVALID KEY
040200             MOVE "WRITE" TO ACCION
040300             MOVE TVMC-TURNO TO LLAVE
040400             MOVE "TVMOVC" TO ARCHIVO
040500             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
040600                               LLAVE, FS-TVMOVC, FSE-TVMOVC
040700     END-WRITE
040800     IF TVMC-MOV-VENTA
040900         EVALUATE TVCJ-METODO-PAGO
041000             WHEN "efectivo"
041100                 ADD TVCJ-MONTO-MOVTO TO TVTC-TOT-VTA-EFECTIVO
041200             WHEN "tarjeta"
041300                 ADD TVCJ-MONTO-MOVTO TO TVTC-TOT-VTA-TARJETA
041400             WHEN OTHER
041500                 ADD TVCJ-MONTO-MOVTO TO TVTC-TOT-VTA-DIGITAL
041600         END-EVALUATE
041700         ADD 1 TO TVTC-NUMERO-TRANSACC
041800     ELSE
041900         IF TVMC-MOV-GASTO OR TVMC-MOV-RETIRO
042000             ADD TVCJ-MONTO-MOVTO TO TVTC-TOT-EGRESOS
042100         END-IF
042200     END-IF
042300     PERFORM 260-REGRABAR-TURNO
042400             THRU 260-REGRABAR-TURNO-EXIT
042500     ADD 1 TO WKS-MOVTOS-POSTEADOS.
042600 220-POSTEAR-MOVIMIENTO-EXIT. EXIT.
042700      
042800******************************************************************
042900*     225-LOCALIZAR-TURNO - BUSCA EL PUNTERO RELATIVO DE UN      *
043000*     TURNO YA ABIERTO Y LO LEE EN TVTURN.                       *
043100*     EL DIRECTORIO SE VA LLENANDO CONFORME SE ABREN TURNOS,     *
043200*     NO VIENE ORDENADO, POR ESO LA BUSQUEDA ES SECUENCIAL Y     *
043300*     NO BINARIA (VER TCK-6108).                                 *
043400******************************************************************
043500 225-LOCALIZAR-TURNO SECTION.
043600     MOVE 0 TO WKS-SOLICITUD-RECHAZADA
043700     SET WKS-TUR-IDX TO 1
043800     SEARCH WKS-TUR-DIR-ENTRADA
043900         AT END
044000             MOVE 1 TO WKS-SOLICITUD-RECHAZADA
044100             GO TO 225-LOCALIZAR-TURNO-EXIT
044200         WHEN WKS-TUR-IDX > WKS-TUR-DIR-TOTAL
044300             MOVE 1 TO WKS-SOLICITUD-RECHAZADA
044400             GO TO 225-LOCALIZAR-TURNO-EXIT
044500         WHEN WKS-TUR-DIR-CLAVE (WKS-TUR-IDX) = TVCJ-TURNO
044600             MOVE WKS-TUR-DIR-PTR (WKS-TUR-IDX) TO WKS-TUR-REL-PTR
044700     END-SEARCH
044800     READ TVTURN
044900         INVALID KEY
045000             MOVE 1 TO WKS-SOLICITUD-RECHAZADA
045100             GO TO 225-LOCALIZAR-TURNO-EXIT
045200     END-READ
045300     IF NOT TVTC-TURNO-ABIERTO
045400         MOVE 1 TO WKS-SOLICITUD-RECHAZADA
045500     END-IF.
045600 225-LOCALIZAR-TURNO-EXIT. EXIT.
045700      
045800******************************************************************
045900*     230-CERRAR-TURNO - CALCULA MONTO ESPERADO, DIFERENCIA Y    *
046000*     BANDERA DE DESCUADRE, Y DEJA EL TURNO EN ESTADO CERRADO.   *
046100******************************************************************
046200 230-CERRAR-TURNO SECTION.
046300     PERFORM 225-LOCALIZAR-TURNO
046400             THRU 225-LOCALIZAR-TURNO-EXIT
046500     IF SOLICITUD-RECHAZADA
046600         ADD 1 TO WKS-TURNOS-RECHAZADOS
046700         GO TO 230-CERRAR-TURNO-EXIT
046800     END-IF
046900     MOVE TVCJ-MONTO-FINAL TO TVTC-MONTO-FINAL
047000     COMPUTE TVTC-MONTO-ESPERADO =
047100         TVTC-MONTO-INICIAL + TVTC-TOT-VTA-EFECTIVO
047200             - TVTC-TOT-EGRESOS
047300     COMPUTE TVTC-DIFERENCIA =
047400         TVTC-MONTO-FINAL - TVTC-MONTO-ESPERADO
047500     MOVE TVTC-DIFERENCIA TO WKS-DIFERENCIA-ABS
047600     IF WKS-DIFERENCIA-ABS < ZEROES
047700         MULTIPLY WKS-DIFERENCIA-ABS BY -1
047800                  GIVING WKS-DIFERENCIA-ABS
047900     END-IF
048000     MOVE "N" TO TVTC-DESCUADRADO
048100     IF WKS-DIFERENCIA-ABS > WKS-TOLERANCIA-CUADRE
048200         MOVE "Y" TO TVTC-DESCUADRADO
048300         ADD 1 TO WKS-TURNOS-DESCUADRADOS
048400     END-IF
048500     MOVE "cerrado" TO TVTC-ESTADO
048600     ACCEPT TVTC-FECHA-CIERRE FROM DATE YYYYMMDD
048700     ACCEPT TVTC-HORA-CIERRE FROM TIME
048800     PERFORM 260-REGRABAR-TURNO
048900             THRU 260-REGRABAR-TURNO-EXIT
049000     ADD 1 TO WKS-TURNOS-CERRADOS.
049100 230-CERRAR-TURNO-EXIT. EXIT.
049200      
049300******************************************************************
049400*     260-REGRABAR-TURNO - REESCRIBE EL REGISTRO RELATIVO        *
049500*     ACTUAL DE TVTURN CON LOS VALORES YA ACTUALIZADOS.          *
049600******************************************************************
049700 260-REGRABAR-TURNO SECTION.
049800     REWRITE TVTC-REGISTRO
049900         INVALID KEY
050000             MOVE "REWRITE" TO ACCION
050100             MOVE TVTC-TURNO TO LLAVE
050200             MOVE "TVTURN" TO ARCHIVO
050300             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
050400                               LLAVE, FS-TVTURN, FSE-TVTURN
050500     END-REWRITE.
050600 260-REGRABAR-TURNO-EXIT. EXIT.
050700      
050800******************************************************************
050900*     900-ESTADISTICAS                                           *
051000******************************************************************
051100 900-ESTADISTICAS SECTION.
051200     DISPLAY "TVCAJATC - MOTOR DE TURNO DE CAJA".
051300     MOVE WKS-FP-DIA TO WKS-FM-DIA
051400     MOVE WKS-FP-MES TO WKS-FM-MES
051500     MOVE WKS-FP-ANO TO WKS-FM-ANO
051600     DISPLAY "FECHA DE PROCESO      : " WKS-FECHA-MASCARA.
051700     MOVE WKS-SOLICITUDES-LEIDAS   TO WKS-TOTAL-EDIT
051800     DISPLAY "SOLICITUDES LEIDAS    : " WKS-TOTAL-EDIT.
051900     MOVE WKS-TURNOS-ABIERTOS      TO WKS-TOTAL-EDIT
052000     DISPLAY "TURNOS ABIERTOS       : " WKS-TOTAL-EDIT.
052100     MOVE WKS-TURNOS-RECHAZADOS    TO WKS-TOTAL-EDIT
052200     DISPLAY "SOLICITUDES RECHAZADAS: " WKS-TOTAL-EDIT.
052300     MOVE WKS-MOVTOS-POSTEADOS     TO WKS-TOTAL-EDIT
052400     DISPLAY "MOVIMIENTOS POSTEADOS : " WKS-TOTAL-EDIT.
052500     MOVE WKS-TURNOS-CERRADOS      TO WKS-TOTAL-EDIT
052600     DISPLAY "TURNOS CERRADOS       : " WKS-TOTAL-EDIT.
052700     MOVE WKS-TURNOS-DESCUADRADOS  TO WKS-TOTAL-EDIT
052800     DISPLAY "TURNOS DESCUADRADOS   : " WKS-TOTAL-EDIT.
052900 900-ESTADISTICAS-EXIT. EXIT.
053000      
053100******************************************************************
053200*     950-CIERRA-ARCHIVOS                                        *
053300******************************************************************
053400 950-CIERRA-ARCHIVOS SECTION.
053500     CLOSE TVCJSOL TVTURN TVMOVC.
053600 950-CIERRA-ARCHIVOS-EXIT. EXIT.
