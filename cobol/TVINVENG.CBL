000100******************************************************************
000200* FECHA       : 03/02/1992                                       *
000300* PROGRAMADOR : JOSE MANUEL PEREZ RUANO (JMPR)                   *
000400* APLICACION  : PUNTO DE VENTA / INVENTARIO DPATTYMODA           *
000500* PROGRAMA    : TVINVENG                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE MOVIMIENTOS DE INVENTARIO.  APLICA      *
000800*             : SOBRE UNA COPIA DE TRABAJO RELATIVA DEL ARCHIVO  *
000900*             : DE INVENTARIO LAS CUATRO ACCIONES DE MOVIMIENTO: *
001000*             : RESERVAR, CONFIRMAR VENTA, LIBERAR RESERVA E     *
001100*             : INGRESAR STOCK CON RECALCULO DE COSTO PROMEDIO.  *
001200*             : AL FINALIZAR, EVALUA BAJO/SOBRE STOCK POR LINEA. *
001300* ARCHIVOS    : TVMOVI=C (MOVIMIENTOS SOLICITADOS, ENTRADA)      *
001400*             : TVINVM=A (INVENTARIO, COPIA DE TRABAJO RELATIVA) *
001500* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* INSTALADO   : 10/02/1992                                       *
001800* BPM/RATIONAL: 114404                                           *
001900* NOMBRE      : MOTOR DE MOVIMIENTOS DE INVENTARIO               *
002000* DESCRIPCION : RESERVA, VENTA, LIBERACION E INGRESO DE STOCK    *
002100******************************************************************
002200*     HISTORIAL DE CAMBIOS                                       *
002300*     03/02/1992 JMPR TCK-4620 VERSION INICIAL - SOLO RESERVA Y  *
002400*                              CONFIRMACION DE VENTA             *
002500*     22/05/1992 JMPR TCK-4699 SE AGREGA LIBERACION DE RESERVA   *
002600*     14/11/1993 EEDR TCK-5100 SE AGREGA INGRESO DE STOCK CON    *
002700*                              COSTO PROMEDIO PONDERADO          *
002800*     30/06/1995 LOMV TCK-5340 SE AGREGA EVALUACION DE BAJO Y    *
002900*                              SOBRE STOCK AL CIERRE DE CORRIDA  *
003000*     14/02/1999 RCHV TCK-Y2K1 REVISION GENERAL DE CAMPOS DE     *
003100*                              FECHA A CUATRO POSICIONES DE ANO  *
003200*     09/09/2002 LOMV TCK-6010 SE CAMBIA ARCHIVO DE INVENTARIO A *
003300*                              ACCESO RELATIVO PARA REESCRITURA  *
003400*                              EN SITIO DURANTE LA CORRIDA       *
003500*     03/11/2003 RCHV TCK-6108 SE ORDENA EL DIRECTORIO POR CLAVE *
003600*                              Y SE DEJA CONSTANCIA DE LA FECHA  *
003700*                              DE PROCESO EN LA ESTADISTICA      *
003800*     05/11/2003 RCHV TCK-6120 SE AGREGA CONSOLIDACION DE STOCK  *
003900*                              POR VARIANTE (SKU) CONTRA EL      *
004000*                              MAESTRO TVVARM AL FINAL DE CORRIDA*
004100*     18/11/2003 RCHV TCK-6134 SE CAMBIA LA TOMA DE FECHA DE     *
004200*                              PROCESO Y DE ULTIMO MOVIMIENTO A  *
004300*                              ACCEPT ... FROM DATE, COMO EN EL  *
004400*                              RESTO DE LOS PROGRAMAS            *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. TVINVENG.
004800 AUTHOR. JOSE MANUEL PEREZ RUANO.
004900 INSTALLATION. DPATTYMODA - DEPARTAMENTO DE SISTEMAS.
005000 DATE-WRITTEN. 03/02/1992.
005100 DATE-COMPILED. 03/02/1992.
005200 SECURITY. USO INTERNO - AREA DE INVENTARIOS Y ALMACEN.
005300      
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800      
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TVMOVI ASSIGN TO TVMOVI
006200            ORGANIZATION  IS SEQUENTIAL
006300            ACCESS        IS SEQUENTIAL
006400            FILE STATUS   IS FS-TVMOVI
006500                             FSE-TVMOVI.
006600      
006700     SELECT TVINVM ASSIGN TO TVINVM
006800            ORGANIZATION  IS RELATIVE
006900            ACCESS        IS DYNAMIC
007000            RELATIVE KEY  IS WKS-INV-REL-PTR
007100            FILE STATUS   IS FS-TVINVM
007200                             FSE-TVINVM.
007300      
007400     SELECT TVVARM ASSIGN TO TVVARM
007500            ORGANIZATION  IS SEQUENTIAL
007600            ACCESS        IS SEQUENTIAL
007700            FILE STATUS   IS FS-TVVARM
007800                             FSE-TVVARM.
007900      
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  TVMOVI
008300     LABEL RECORD STANDARD.
008400 01  TVMV-REGISTRO.
008500     02  TVMV-TIPO-ACCION        PIC X(01).
008600         88  TVMV-ES-RESERVAR             VALUE "R".
008700         88  TVMV-ES-CONFIRMAR             VALUE "C".
008800         88  TVMV-ES-LIBERAR               VALUE "L".
008900         88  TVMV-ES-INGRESAR               VALUE "I".
009000     02  TVMV-SKU                PIC X(100).
009100     02  TVMV-SUCURSAL           PIC X(10).
009200     02  TVMV-CANTIDAD           PIC S9(05).
009300     02  TVMV-COSTO-UNITARIO     PIC S9(8)V99.
009400     02  FILLER                  PIC X(20).
009500      
009600 FD  TVINVM
009700     LABEL RECORD STANDARD.
009800     COPY TVINVM.
009900      
010000 FD  TVVARM
010100     LABEL RECORD STANDARD.
010200     COPY TVVARM.
010300      
010400 WORKING-STORAGE SECTION.
010500******************************************************************
010600*           RECURSOS RUTINA DE VALIDACION FILE-STATUS            *
010700******************************************************************
010800 01  WKS-FS-STATUS.
010900     02  FS-TVMOVI               PIC 9(02) VALUE ZEROES.
011000     02  FSE-TVMOVI.
011100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011400     02  FS-TVINVM               PIC 9(02) VALUE ZEROES.
011500     02  FSE-TVINVM.
011600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011900     02  FS-TVVARM               PIC 9(02) VALUE ZEROES.
012000     02  FSE-TVVARM.
012100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012400     02  PROGRAMA                PIC X(08) VALUE "TVINVENG".
012500     02  ARCHIVO                 PIC X(08) VALUE SPACES.
012600     02  ACCION                  PIC X(10) VALUE SPACES.
012700     02  LLAVE                   PIC X(110) VALUE SPACES.
012800     02  FILLER                  PIC X(04) VALUE SPACES.
012900******************************************************************
013000*              RECURSOS DE TRABAJO Y CONTADORES                  *
013100******************************************************************
013200 01  WKS-FLAGS.
013300     02  WKS-FIN-TVMOVI          PIC 9(01) VALUE ZEROES.
013400         88  FIN-TVMOVI                    VALUE 1.
013500     02  WKS-RECHAZADO           PIC 9(01) VALUE ZEROES.
013600         88  MOVIMIENTO-RECHAZADO           VALUE 1.
013700     02  WKS-FIN-TVVARM          PIC 9(01) VALUE ZEROES.
013800         88  FIN-TVVARM                    VALUE 1.
013900     02  FILLER                  PIC X(07) VALUE SPACES.
014000 01  WKS-CONTADORES              COMP.
014100     02  WKS-MOVTOS-LEIDOS       PIC 9(07) VALUE ZEROES.
014200     02  WKS-RESERVAS-OK         PIC 9(07) VALUE ZEROES.
014300     02  WKS-RESERVAS-RECHAZADAS PIC 9(07) VALUE ZEROES.
014400     02  WKS-VENTAS-CONFIRMADAS  PIC 9(07) VALUE ZEROES.
014500     02  WKS-LIBERACIONES        PIC 9(07) VALUE ZEROES.
014600     02  WKS-INGRESOS            PIC 9(07) VALUE ZEROES.
014700     02  WKS-BAJO-STOCK-DETEC    PIC 9(07) VALUE ZEROES.
014800     02  WKS-SOBRE-STOCK-DETEC   PIC 9(07) VALUE ZEROES.
014900     02  WKS-VARIANTES-CONSOL   PIC 9(07) VALUE ZEROES.
015000 01  WKS-INV-REL-PTR             PIC 9(08) COMP VALUE ZEROES.
015100******************************************************************
015200*          CLAVE RELATIVA DE TRABAJO SOBRE COPIA DE TVINVM       *
015300*          (SUSTITUYE EL ACCESO INDEXADO POR SKU + SUCURSAL)     *
015400******************************************************************
015500 01  WKS-INV-DIRECTORIO.
015600     02  WKS-INV-DIR-ENTRADA OCCURS 500 TIMES
015700                 ASCENDING KEY IS WKS-INV-DIR-CLAVE
015800                 INDEXED BY WKS-INV-IDX.
015900         04  WKS-INV-DIR-CLAVE   PIC X(110).
016000         04  WKS-INV-DIR-PTR     PIC 9(08) COMP.
016100 01  WKS-INV-DIR-TOTAL           PIC 9(08) COMP VALUE ZEROES.
016200 01  WKS-INV-CLAVE-BUSCADA       PIC X(110).
016300*          ---- VISTA REDEFINIDA SKU + SUCURSAL DE LA CLAVE -----
016400 01  WKS-INV-CLAVE-BUSCADA-R REDEFINES WKS-INV-CLAVE-BUSCADA.
016500     02  WKS-ICB-SKU             PIC X(100).
016600     02  WKS-ICB-SUCURSAL        PIC X(10).
016700 01  WKS-FECHA-PROCESO           PIC 9(08) VALUE ZEROES.
016800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
016900     02  WKS-FP-ANO              PIC 9(04).
017000     02  WKS-FP-MES              PIC 9(02).
017100     02  WKS-FP-DIA              PIC 9(02).
017200 01  WKS-FECHA-MASCARA.
017300     02  WKS-FM-DIA              PIC 9(02).
017400     02  FILLER                  PIC X(01) VALUE "/".
017500     02  WKS-FM-MES              PIC 9(02).
017600     02  FILLER                  PIC X(01) VALUE "/".
017700     02  WKS-FM-ANO              PIC 9(04).
017800******************************************************************
017900*              AREAS DE CALCULO DE STOCK Y COSTO                 *
018000******************************************************************
018100 01  WKS-CALCULO-STOCK.
018200     02  WKS-DISPONIBLE-NETO     PIC S9(07) VALUE ZEROES.
018300     02  WKS-VALOR-EXISTENTE     PIC S9(8)V99 VALUE ZEROES.
018400     02  WKS-VALOR-ENTRANTE      PIC S9(8)V99 VALUE ZEROES.
018500     02  WKS-CANTIDAD-TOTAL      PIC S9(07) VALUE ZEROES.
018600*               ---- VISTA REDEFINIDA SIN SIGNO PARA REPORTE ----
018700     02  WKS-CALC-EDIT REDEFINES WKS-CALCULO-STOCK.
018800         04  WKS-ED-DISPONIBLE   PIC 9(07).
018900         04  WKS-ED-VALOR-EX     PIC 9(8)V99.
019000         04  WKS-ED-VALOR-EN     PIC 9(8)V99.
019100         04  WKS-ED-CANT-TOTAL   PIC 9(07).
019200     02  FILLER                  PIC X(04) VALUE SPACES.
019300******************************************************************
019400*          ACUMULADORES DE CONSOLIDACION POR VARIANTE (SKU)      *
019500*          TOTALIZAN LAS LINEAS DE TVINVM DE TODAS LAS           *
019600*          SUCURSALES QUE COMPARTEN EL MISMO SKU DE TVVARM.      *
019700******************************************************************
019800 01  WKS-CALCULO-VARIANTE.
019900     02  WKS-VAR-STOCK-TOTAL     PIC S9(07) VALUE ZEROES.
020000     02  WKS-VAR-STOCK-DISPONIB  PIC S9(07) VALUE ZEROES.
020100*               ---- VISTA REDEFINIDA SIN SIGNO PARA REPORTE ----
020200     02  WKS-VAR-EDIT REDEFINES WKS-CALCULO-VARIANTE.
020300         04  WKS-ED-VAR-TOTAL    PIC 9(07).
020400         04  WKS-ED-VAR-DISP     PIC 9(07).
020500     02  FILLER                  PIC X(06) VALUE SPACES.
020600 01  WKS-TOTAL-EDIT              PIC ZZZ,ZZ9.
020700      
020800 PROCEDURE DIVISION.
020900******************************************************************
021000*               S E C C I O N    P R I N C I P A L               *
021100*     PRIMERO SE CARGA UN DIRECTORIO EN MEMORIA CON LA CLAVE Y   *
021200*     EL NUMERO DE REGISTRO RELATIVO DE CADA LINEA DE TVINVM,    *
021300*     LUEGO SE PROCESA CADA MOVIMIENTO SOLICITADO EN TVMOVI      *
021400*     CONTRA EL REGISTRO RELATIVO CORRESPONDIENTE.               *
021500******************************************************************
021600 000-MAIN SECTION.
021700     PERFORM 100-APERTURA-ARCHIVOS
021800     PERFORM 110-CARGAR-DIRECTORIO-INVENTARIO
021900     PERFORM 200-PROCESAR-MOVIMIENTOS
022000             THRU 200-PROCESAR-MOVIMIENTOS-EXIT
022100             UNTIL FIN-TVMOVI
022200     PERFORM 250-EVALUAR-NIVELES-STOCK
022300     PERFORM 300-CONSOLIDAR-STOCK-VARIANTE
022400             THRU 300-CONSOLIDAR-STOCK-VARIANTE-EXIT
022500     PERFORM 900-ESTADISTICAS
022600     PERFORM 950-CIERRA-ARCHIVOS
022700     STOP RUN.
022800 000-MAIN-EXIT. EXIT.
022900      
023000******************************************************************
023100*     100-APERTURA-ARCHIVOS                                      *
023200******************************************************************
023300 100-APERTURA-ARCHIVOS SECTION.
023400     OPEN INPUT TVMOVI
023500     IF FS-TVMOVI NOT EQUAL "00"
023600         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
023700         MOVE "TVMOVI" TO ARCHIVO
023800         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023900                               FS-TVMOVI, FSE-TVMOVI
024000         MOVE 1 TO WKS-FIN-TVMOVI
024100     END-IF
024200     OPEN I-O TVINVM
024300     IF FS-TVINVM NOT EQUAL "00"
024400         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
024500         MOVE "TVINVM" TO ARCHIVO
024600         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024700                               FS-TVINVM, FSE-TVINVM
024800         MOVE 1 TO WKS-FIN-TVMOVI
024900     END-IF
025000     OPEN INPUT TVVARM
025100     IF FS-TVVARM NOT EQUAL "00"
025200         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
025300         MOVE "TVVARM" TO ARCHIVO
025400         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025500                               FS-TVVARM, FSE-TVVARM
025600         MOVE 1 TO WKS-FIN-TVVARM
025700     END-IF
025800     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD.
025900 100-APERTURA-ARCHIVOS-EXIT. EXIT.
026000      
026100******************************************************************
026200*     110-CARGAR-DIRECTORIO-INVENTARIO - RECORRE TVINVM POR      *
026300*     REGISTRO RELATIVO Y ARMA LA TABLA CLAVE/PUNTERO PARA       *
026400*     LOCALIZAR CADA SKU+SUCURSAL SIN NECESIDAD DE UN INDICE.    *
026500******************************************************************
026600 110-CARGAR-DIRECTORIO-INVENTARIO SECTION.
026700     MOVE 1 TO WKS-INV-REL-PTR
026800 110-LEER-SIGUIENTE.
026900     READ TVINVM
027000         INVALID KEY
027100             GO TO 110-CARGAR-DIRECTORIO-INVENTARIO-EXIT
027200     END-READ
027300     ADD 1 TO WKS-INV-DIR-TOTAL
027400     SET WKS-INV-IDX TO WKS-INV-DIR-TOTAL
027500     MOVE TVIN-CLAVE TO WKS-INV-DIR-CLAVE (WKS-INV-IDX)
027600     MOVE WKS-INV-REL-PTR TO WKS-INV-DIR-PTR (WKS-INV-IDX)
027700     ADD 1 TO WKS-INV-REL-PTR
027800     GO TO 110-LEER-SIGUIENTE.
027900 110-CARGAR-DIRECTORIO-INVENTARIO-EXIT. EXIT.
028000      
028100******************************************************************
028200*     200-PROCESAR-MOVIMIENTOS - LEE UN MOVIMIENTO Y LO DESPACHA *
028300*     A LA RUTINA QUE CORRESPONDE SEGUN TVMV-TIPO-ACCION.        *
028400******************************************************************
028500 200-PROCESAR-MOVIMIENTOS SECTION.
028600     READ TVMOVI NEXT RECORD
028700         AT END
028800             MOVE 1 TO WKS-FIN-TVMOVI
028900             GO TO 200-PROCESAR-MOVIMIENTOS-EXIT
029000     END-READ
029100     ADD 1 TO WKS-MOVTOS-LEIDOS
029200     MOVE 0 TO WKS-RECHAZADO
029300     PERFORM 205-LOCALIZAR-REGISTRO-INVENTARIO
029400             THRU 205-LOCALIZAR-REGISTRO-INVENTARIO-EXIT
029500     IF MOVIMIENTO-RECHAZADO
029600         GO TO 200-PROCESAR-MOVIMIENTOS-EXIT
029700     END-IF
029800     IF TVMV-ES-RESERVAR
029900         PERFORM 210-RESERVAR-STOCK
030000                 THRU 210-RESERVAR-STOCK-EXIT
030100     END-IF
030200     IF TVMV-ES-CONFIRMAR
030300         PERFORM 220-CONFIRMAR-VENTA
030400                 THRU 220-CONFIRMAR-VENTA-EXIT
030500     END-IF
030600     IF TVMV-ES-LIBERAR
030700         PERFORM 230-LIBERAR-RESERVA
030800                 THRU 230-LIBERAR-RESERVA-EXIT
030900     END-IF
031000     IF TVMV-ES-INGRESAR
031100         PERFORM 240-INGRESAR-STOCK
031200                 THRU 240-INGRESAR-STOCK-EXIT
031300     END-IF.
031400 200-PROCESAR-MOVIMIENTOS-EXIT. EXIT.
031500      
031600******************************************************************
031700*     205-LOCALIZAR-REGISTRO-INVENTARIO - BUSCA EL PUNTERO       *
031800*     RELATIVO DEL SKU+SUCURSAL SOLICITADO Y LO LEE EN TVINVM.   *
031900******************************************************************
032000 205-LOCALIZAR-REGISTRO-INVENTARIO SECTION.
032100     MOVE SPACES TO WKS-INV-CLAVE-BUSCADA
032200     STRING TVMV-SKU DELIMITED BY SIZE
032300            TVMV-SUCURSAL DELIMITED BY SIZE
032400            INTO WKS-INV-CLAVE-BUSCADA
032500     SET WKS-INV-IDX TO 1
032600     SEARCH ALL WKS-INV-DIR-ENTRADA
032700         AT END
032800             MOVE 1 TO WKS-RECHAZADO
032900             GO TO 205-LOCALIZAR-REGISTRO-INVENTARIO-EXIT
033000         WHEN WKS-INV-DIR-CLAVE (WKS-INV-IDX) =
033100                 WKS-INV-CLAVE-BUSCADA
033200             MOVE WKS-INV-DIR-PTR (WKS-INV-IDX)
033300                 TO WKS-INV-REL-PTR
033400     END-SEARCH
033500     READ TVINVM
033600         INVALID KEY
033700             MOVE 1 TO WKS-RECHAZADO
033800     END-READ.
033900 205-LOCALIZAR-REGISTRO-INVENTARIO-EXIT. EXIT.
034000      
034100******************************************************************
034200*     210-RESERVAR-STOCK - SI EL DISPONIBLE NETO ALCANZA PARA    *
034300*     LA CANTIDAD SOLICITADA, SUMA A CANTIDAD RESERVADA.         *
034400******************************************************************
034500 210-RESERVAR-STOCK SECTION.
034600     COMPUTE WKS-DISPONIBLE-NETO =
034700         TVIN-CANT-DISPONIBLE - TVIN-CANT-RESERVADA
034800     IF WKS-DISPONIBLE-NETO >= TVMV-CANTIDAD
034900         ADD TVMV-CANTIDAD TO TVIN-CANT-RESERVADA
035000         PERFORM 260-REGRABAR-INVENTARIO
035100                 THRU 260-REGRABAR-INVENTARIO-EXIT
035200         ADD 1 TO WKS-RESERVAS-OK
035300     ELSE
035400         ADD 1 TO WKS-RESERVAS-RECHAZADAS
035500     END-IF.
035600 210-RESERVAR-STOCK-EXIT. EXIT.
035700      
035800******************************************************************
035900*     220-CONFIRMAR-VENTA - RESTA LA CANTIDAD DE RESERVADA Y DE  *
036000*     DISPONIBLE, SIN PASAR DE CERO (LA VENTA YA FUE RESERVADA). *
036100******************************************************************
036200 220-CONFIRMAR-VENTA SECTION.
036300     SUBTRACT TVMV-CANTIDAD FROM TVIN-CANT-RESERVADA
036400     IF TVIN-CANT-RESERVADA < ZEROES
036500         MOVE ZEROES TO TVIN-CANT-RESERVADA
036600     END-IF
036700     SUBTRACT TVMV-CANTIDAD FROM TVIN-CANT-DISPONIBLE
036800     IF TVIN-CANT-DISPONIBLE < ZEROES
036900         MOVE ZEROES TO TVIN-CANT-DISPONIBLE
037000     END-IF
037100     PERFORM 260-REGRABAR-INVENTARIO
037200             THRU 260-REGRABAR-INVENTARIO-EXIT
037300     ADD 1 TO WKS-VENTAS-CONFIRMADAS.
037400 220-CONFIRMAR-VENTA-EXIT. EXIT.
037500      
037600******************************************************************
037700*     230-LIBERAR-RESERVA - RESTA CANTIDAD DE RESERVADA, SIN     *
037800*     PASAR DE CERO, CUANDO SE CANCELA UNA VENTA RESERVADA.      *
037900******************************************************************
038000 230-LIBERAR-RESERVA SECTION.
038100     SUBTRACT TVMV-CANTIDAD FROM TVIN-CANT-RESERVADA
038200     IF TVIN-CANT-RESERVADA < ZEROES
038300         MOVE ZEROES TO TVIN-CANT-RESERVADA
038400     END-IF
038500     PERFORM 260-REGRABAR-INVENTARIO
038600             THRU 260-REGRABAR-INVENTARIO-EXIT
038700     ADD 1 TO WKS-LIBERACIONES.
038800 230-LIBERAR-RESERVA-EXIT. EXIT.
038900      
039000******************************************************************
039100*     240-INGRESAR-STOCK - RECALCULA EL COSTO PROMEDIO PONDERADO *
039200*     ANTES DE SUMAR LA CANTIDAD ENTRANTE A DISPONIBLE.  SOLO    *
039300*     RECALCULA EL COSTO CUANDO VIENE UN COSTO UNITARIO > CERO.  *
039400******************************************************************
039500 240-INGRESAR-STOCK SECTION.
039600     IF TVMV-COSTO-UNITARIO > ZEROES
039700         COMPUTE WKS-VALOR-EXISTENTE =
039800             TVIN-COSTO-PROMEDIO * TVIN-CANT-DISPONIBLE
039900         COMPUTE WKS-VALOR-ENTRANTE =
040000             TVMV-COSTO-UNITARIO * TVMV-CANTIDAD
040100         COMPUTE WKS-CANTIDAD-TOTAL =
040200             TVIN-CANT-DISPONIBLE + TVMV-CANTIDAD
040300         IF WKS-CANTIDAD-TOTAL > ZEROES
040400             COMPUTE TVIN-COSTO-PROMEDIO ROUNDED =
040500                 (WKS-VALOR-EXISTENTE + WKS-VALOR-ENTRANTE)
040600                     / WKS-CANTIDAD-TOTAL
040700         END-IF
040800     END-IF
040900     ADD TVMV-CANTIDAD TO TVIN-CANT-DISPONIBLE
041000     PERFORM 260-REGRABAR-INVENTARIO
041100             THRU 260-REGRABAR-INVENTARIO-EXIT
041200     ADD 1 TO WKS-INGRESOS.
041300 240-INGRESAR-STOCK-EXIT. EXIT.
041400      
041500******************************************************************
041600*     250-EVALUAR-NIVELES-STOCK - RECORRE EL DIRECTORIO Y        *
041700*     MARCA CADA LINEA DE INVENTARIO CON BAJO O SOBRE STOCK.     *
041800******************************************************************
041900 250-EVALUAR-NIVELES-STOCK SECTION.
042000     SET WKS-INV-IDX TO 1.
042100 250-REVISAR-LINEA.
042200     IF WKS-INV-IDX > WKS-INV-DIR-TOTAL
042300         GO TO 250-EVALUAR-NIVELES-STOCK-EXIT
042400     END-IF
042500     MOVE WKS-INV-DIR-PTR (WKS-INV-IDX) TO WKS-INV-REL-PTR
042600     READ TVINVM
042700         INVALID KEY
042800             GO TO 250-SIGUIENTE-LINEA
042900     END-READ
043000     MOVE "N" TO TVIN-BAJO-STOCK
043100     MOVE "N" TO TVIN-SOBRE-STOCK
043200     IF TVIN-CANT-DISPONIBLE <= TVIN-CANT-MINIMA
043300         MOVE "Y" TO TVIN-BAJO-STOCK
043400         ADD 1 TO WKS-BAJO-STOCK-DETEC
043500     END-IF
043600     IF TVIN-CANT-DISPONIBLE >= TVIN-CANT-MAXIMA
043700         MOVE "Y" TO TVIN-SOBRE-STOCK
043800         ADD 1 TO WKS-SOBRE-STOCK-DETEC
043900     END-IF
044000     PERFORM 260-REGRABAR-INVENTARIO
044100             THRU 260-REGRABAR-INVENTARIO-EXIT.
044200 250-SIGUIENTE-LINEA.
044300     SET WKS-INV-IDX UP BY 1
044400     GO TO 250-REVISAR-LINEA.
044500 250-EVALUAR-NIVELES-STOCK-EXIT. EXIT.
044600      
044700******************************************************************
044800*     260-REGRABAR-INVENTARIO - REESCRIBE EL REGISTRO RELATIVO   *
044900*     ACTUAL DE TVINVM CON LOS VALORES YA ACTUALIZADOS.          *
045000******************************************************************
045100 260-REGRABAR-INVENTARIO SECTION.
045200     ACCEPT TVIN-FECHA-ULT-MOVTO FROM DATE YYYYMMDD
045300     REWRITE TVIN-REGISTRO
045400         INVALID KEY
045500             MOVE "REWRITE" TO ACCION
045600             MOVE TVIN-CLAVE TO LLAVE
045700             MOVE "TVINVM" TO ARCHIVO
045800             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
045900                               LLAVE, FS-TVINVM, FSE-TVINVM
046000     END-REWRITE.
046100 260-REGRABAR-INVENTARIO-EXIT. EXIT.
046200      
046300******************************************************************
046400*     300-CONSOLIDAR-STOCK-VARIANTE - RECORRE EL MAESTRO TVVARM  *
046500*     Y PARA CADA VARIANTE ACTIVA SUMA, A TRAVES DE TODAS LAS    *
046600*     SUCURSALES, EL STOCK TOTAL Y EL STOCK DISPONIBLE NETO      *
046700*     (DISPONIBLE MENOS RESERVADO) DEL SKU EN TVINVM.  05/11/03 *
046800******************************************************************
046900 300-CONSOLIDAR-STOCK-VARIANTE SECTION.
047000 300-LEER-SIGUIENTE-VARIANTE.
047100     READ TVVARM
047200         AT END
047300             GO TO 300-CONSOLIDAR-STOCK-VARIANTE-EXIT
047400     END-READ
047500     IF TVVA-ES-INACTIVO
047600         GO TO 300-LEER-SIGUIENTE-VARIANTE
047700     END-IF
047800     MOVE ZEROES TO WKS-VAR-STOCK-TOTAL
047900     MOVE ZEROES TO WKS-VAR-STOCK-DISPONIB
048000     PERFORM 305-SUMAR-INVENTARIO-VARIANTE
048100             THRU 305-SUMAR-INVENTARIO-VARIANTE-EXIT
048200     ADD 1 TO WKS-VARIANTES-CONSOL
048300     MOVE WKS-VAR-STOCK-TOTAL    TO WKS-ED-VAR-TOTAL
048400     MOVE WKS-VAR-STOCK-DISPONIB TO WKS-ED-VAR-DISP
048500     DISPLAY "VARIANTE " TVVA-SKU (1:20)
048600             " STOCK TOTAL " WKS-ED-VAR-TOTAL
048700             " DISPONIBLE " WKS-ED-VAR-DISP
048800     GO TO 300-LEER-SIGUIENTE-VARIANTE.
048900 300-CONSOLIDAR-STOCK-VARIANTE-EXIT. EXIT.
049000      
049100******************************************************************
049200*     305-SUMAR-INVENTARIO-VARIANTE - RECORRE EL DIRECTORIO DE   *
049300*     TVINVM YA CARGADO (ORDENADO POR SKU + SUCURSAL) Y ACUMULA  *
049400*     LAS LINEAS CUYO SKU COINCIDE CON LA VARIANTE EN CURSO.     *
049500******************************************************************
049600 305-SUMAR-INVENTARIO-VARIANTE SECTION.
049700     SET WKS-INV-IDX TO 1.
049800 305-REVISAR-ENTRADA.
049900     IF WKS-INV-IDX > WKS-INV-DIR-TOTAL
050000         GO TO 305-SUMAR-INVENTARIO-VARIANTE-EXIT
050100     END-IF
050200     IF WKS-INV-DIR-CLAVE (WKS-INV-IDX) (1:100) = TVVA-SKU
050300         MOVE WKS-INV-DIR-PTR (WKS-INV-IDX) TO WKS-INV-REL-PTR
050400         READ TVINVM
050500             INVALID KEY
050600                 GO TO 305-SIGUIENTE-ENTRADA
050700         END-READ
050800         ADD TVIN-CANT-DISPONIBLE TO WKS-VAR-STOCK-TOTAL
050900         COMPUTE WKS-VAR-STOCK-DISPONIB =
051000             WKS-VAR-STOCK-DISPONIB +
051100             TVIN-CANT-DISPONIBLE - TVIN-CANT-RESERVADA
051200     END-IF.
051300 305-SIGUIENTE-ENTRADA.
051400     SET WKS-INV-IDX UP BY 1
051500     GO TO 305-REVISAR-ENTRADA.
051600 305-SUMAR-INVENTARIO-VARIANTE-EXIT. EXIT.
051700      
051800******************************************************************
051900*     900-ESTADISTICAS                                           *
052000******************************************************************
052100 900-ESTADISTICAS SECTION.
052200     DISPLAY "TVINVENG - MOTOR DE MOVIMIENTOS DE INVENTARIO".
052300     MOVE WKS-FP-DIA TO WKS-FM-DIA
052400     MOVE WKS-FP-MES TO WKS-FM-MES
052500     MOVE WKS-FP-ANO TO WKS-FM-ANO
052600     DISPLAY "FECHA DE PROCESO      : " WKS-FECHA-MASCARA.
052700     MOVE WKS-MOVTOS-LEIDOS       TO WKS-TOTAL-EDIT
052800     DISPLAY "MOVIMIENTOS LEIDOS    : " WKS-TOTAL-EDIT.
052900     MOVE WKS-RESERVAS-OK         TO WKS-TOTAL-EDIT
053000     DISPLAY "RESERVAS ACEPTADAS    : " WKS-TOTAL-EDIT.
053100     MOVE WKS-RESERVAS-RECHAZADAS TO WKS-TOTAL-EDIT
053200     DISPLAY "RESERVAS RECHAZADAS   : " WKS-TOTAL-EDIT.
053300     MOVE WKS-VENTAS-CONFIRMADAS  TO WKS-TOTAL-EDIT
053400     DISPLAY "VENTAS CONFIRMADAS    : " WKS-TOTAL-EDIT.
053500     MOVE WKS-LIBERACIONES        TO WKS-TOTAL-EDIT
053600     DISPLAY "RESERVAS LIBERADAS    : " WKS-TOTAL-EDIT.
053700     MOVE WKS-INGRESOS            TO WKS-TOTAL-EDIT
053800     DISPLAY "INGRESOS DE STOCK     : " WKS-TOTAL-EDIT.
053900     MOVE WKS-BAJO-STOCK-DETEC    TO WKS-TOTAL-EDIT
054000     DISPLAY "LINEAS EN BAJO STOCK  : " WKS-TOTAL-EDIT.
054100     MOVE WKS-SOBRE-STOCK-DETEC   TO WKS-TOTAL-EDIT
054200     DISPLAY "LINEAS EN SOBRE STOCK : " WKS-TOTAL-EDIT.
054300     MOVE WKS-VARIANTES-CONSOL    TO WKS-TOTAL-EDIT
054400     DISPLAY "VARIANTES CONSOLIDADAS: " WKS-TOTAL-EDIT.
054500 900-ESTADISTICAS-EXIT. EXIT.
054600      
054700******************************************************************
054800*     950-CIERRA-ARCHIVOS                                        *
054900******************************************************************
055000 950-CIERRA-ARCHIVOS SECTION.
055100     CLOSE TVMOVI TVINVM TVVARM.
055200 950-CIERRA-ARCHIVOS-EXIT. EXIT.
