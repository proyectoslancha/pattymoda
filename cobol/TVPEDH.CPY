000100******************************************************************
000200*               T V P E D H   -   E N C A B E Z A D O            *
000300*               D E   P E D I D O   ( T I C K E T   D E   V E N T
000400******************************************************************
000500*   REGISTRO DE ENCABEZADO DE PEDIDO/TICKET DE VENTA.            *
000600*   CLAVE UNICA: TVPH-NUMERO.  ORGANIZACION SECUENCIAL, ORDENADO *
000700*   ASCENDENTE POR TVPH-NUMERO.                                  *
000800*   LONGITUD DE REGISTRO FIJA = 220.                             *
000900******************************************************************
001000*     HISTORIAL DE CAMBIOS AL LAYOUT                            *
001100*     04/05/1991 EEDR TCK-4900 CREACION DEL COPY                 *
001200*     18/12/1996 JMPR TCK-5640 SE AGREGA TVPH-COSTO-ENVIO Y      *
001300*                              TVPH-CAJA PARA VENTA PRESENCIAL   *
001400*     14/02/1999 RCHV TCK-Y2K1 REVISION DE CAMPOS DE FECHA A     *
001500*                              CUATRO POSICIONES DE ANO          *
001600******************************************************************
001700 01  TVPH-REGISTRO.
001800*               ---- CLAVE DE ACCESO -----------------------------
001900     05  TVPH-NUMERO              PIC X(50).
002000*               ---- CLASIFICACION DE LA VENTA -------------------
002100     05  TVPH-TIPO-VENTA          PIC X(20).
002200         88  TVPH-VENTA-PRESENCIAL         VALUE "presencial".
002300         88  TVPH-VENTA-ONLINE            VALUE "online".
002400     05  TVPH-ESTADO              PIC X(30).
002500         88  TVPH-EST-PENDIENTE            VALUE "pendiente".
002600         88  TVPH-EST-CONFIRMADO           VALUE "confirmado".
002700         88  TVPH-EST-CANCELADO            VALUE "cancelado".
002800         88  TVPH-EST-ENTREGADO            VALUE "entregado".
002900*               ---- MONTOS DEL PEDIDO (ZONA, 2 DECIMALES) -------
003000     05  TVPH-MONTOS.
003100         10  TVPH-SUBTOTAL        PIC S9(8)V99.
003200         10  TVPH-DESCUENTO-TOTAL PIC S9(8)V99.
003300         10  TVPH-IMPUESTOS-TOTAL PIC S9(8)V99.
003400         10  TVPH-COSTO-ENVIO     PIC S9(8)V99.
003500         10  TVPH-TOTAL           PIC S9(8)V99.
003600*               ---- VISTA REDEFINIDA PARA IMPRESION DE TICKET ---
003700     05  TVPH-MONTOS-EDIT REDEFINES TVPH-MONTOS.
003800         10  TVPH-ED-SUBTOTAL     PIC 9(8)V99.
003900         10  TVPH-ED-DESCUENTO    PIC 9(8)V99.
004000         10  TVPH-ED-IMPUESTOS    PIC 9(8)V99.
004100         10  TVPH-ED-ENVIO        PIC 9(8)V99.
004200         10  TVPH-ED-TOTAL        PIC 9(8)V99.
004300*               ---- DATOS DE PAGO -------------------------------
004400     05  TVPH-METODO-PAGO         PIC X(50).
004500         88  TVPH-PAGO-EFECTIVO            VALUE "efectivo".
004600         88  TVPH-PAGO-TARJETA             VALUE "tarjeta".
004700         88  TVPH-PAGO-YAPE                VALUE "yape".
004800         88  TVPH-PAGO-PLIN                VALUE "plin".
004900         88  TVPH-PAGO-LUKITA              VALUE "lukita".
005000     05  TVPH-ESTADO-PAGO         PIC X(30).
005100         88  TVPH-PAGO-PENDIENTE           VALUE "pendiente".
005200         88  TVPH-PAGO-PROCESADO           VALUE "procesado".
005300         88  TVPH-PAGO-FALLIDO             VALUE "fallido".
005400*               ---- CAJA DE ORIGEN (SOLO VENTA PRESENCIAL) ------
005500     05  TVPH-CAJA                PIC X(10).
005600*               ---- CAMPOS DE CONTROL ---------------------------
005700     05  TVPH-FECHA-PEDIDO        PIC 9(08).
005800     05  TVPH-FECHA-PEDIDO-R REDEFINES TVPH-FECHA-PEDIDO.
005900         10  TVPH-FP-ANO          PIC 9(04).
006000         10  TVPH-FP-MES          PIC 9(02).
006100         10  TVPH-FP-DIA          PIC 9(02).
006200*               ---- RESERVA DE EXPANSION ------------------------
006300     05  FILLER                   PIC X(11).
