000100******************************************************************
000200*               T V M O V C   -   D I A R I O                    *
000300*               D E   M O V I M I E N T O S   D E   C A J A
000400******************************************************************
000500*   REGISTRO DE MOVIMIENTO (LINEA DE DIARIO) DE UN TURNO DE      *
000600*   CAJA.  CLAVE COMPUESTA: TVMC-TURNO + TVMC-SECUENCIA.         *
000700*   ARCHIVO SECUENCIAL DE SOLO ADICION (APPEND), ORDENADO POR    *
000800*   TVMC-TURNO, TVMC-SECUENCIA ASCENDENTE.                       *
000900*   LONGITUD DE REGISTRO FIJA = 170.                             *
001000******************************************************************
001100*     HISTORIAL DE CAMBIOS AL LAYOUT                            *
001200*     10/02/1993 EEDR TCK-5101 CREACION DEL COPY                 *
001300*     19/06/1997 JMPR TCK-5711 SE AGREGA TVMC-NUMERO-PEDIDO      *
001400*     03/11/2003 RCHV TCK-6108 SE AGREGA FILLER DE EXPANSION     *
001500******************************************************************
001600 01  TVMC-REGISTRO.
001700*               ---- CLAVE COMPUESTA -----------------------------
001800     05  TVMC-CLAVE.
001900         10  TVMC-TURNO           PIC X(20).
002000         10  TVMC-SECUENCIA       PIC 9(06).
002100*               ---- TIPO DE MOVIMIENTO --------------------------
002200     05  TVMC-TIPO-MOVTO          PIC X(30).
002300         88  TVMC-MOV-VENTA               VALUE "venta".
002400         88  TVMC-MOV-DEVOLUCION          VALUE "devolucion".
002500         88  TVMC-MOV-GASTO               VALUE "gasto".
002600         88  TVMC-MOV-RETIRO              VALUE "retiro".
002700         88  TVMC-MOV-INGRESO-EXTRA       VALUE "ingreso_extra".
002800*               ---- MONTO DEL MOVIMIENTO (ZONA, 2 DECIMALES) ----
002900     05  TVMC-MONTO               PIC S9(8)V99.
003000*               ---- VISTA REDEFINIDA PARA IMPRESION DE DIARIO ---
003100     05  TVMC-MONTO-EDIT REDEFINES TVMC-MONTO.
003200         10  TVMC-ED-MONTO        PIC 9(8)V99.
003300*               ---- MEDIO DE PAGO DEL MOVIMIENTO ----------------
003400     05  TVMC-METODO-PAGO         PIC X(50).
003500*               ---- PEDIDO ASOCIADO (SOLO SI EL MOVIMIENTO ES VEN
003600     05  TVMC-NUMERO-PEDIDO       PIC X(50).
003700     05  FILLER                   PIC X(04).
