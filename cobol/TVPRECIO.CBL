000100******************************************************************
000200* FECHA       : 05/09/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PUNTO DE VENTA / CATALOGO DPATTYMODA             *
000500* PROGRAMA    : TVPRECIO                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECALCULA, POR CADA PRODUCTO DEL MAESTRO, EL     *
000800*             : PRECIO EFECTIVO DE VENTA (OFERTA O BASE), EL     *
000900*             : PORCENTAJE DE DESCUENTO Y EL MARGEN DE GANANCIA  *
001000*             : SOBRE COSTO.  SE CORRE CADA VEZ QUE EL AREA DE   *
001100*             : CATALOGO GRABA ALTAS O CAMBIOS DE PRECIO/COSTO.  *
001200* ARCHIVOS    : TVPRDM=A (MAESTRO PRODUCTO, ACTUALIZA IN-PLACE)  *
001300* ACCION (ES) : A=ACTUALIZA                                      *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 12/09/1991                                       *
001600* BPM/RATIONAL: 114402                                           *
001700* NOMBRE      : REPRECIO DE CATALOGO                             *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*     HISTORIAL DE CAMBIOS                                       *
002100*     05/09/1991 EEDR TCK-4471 VERSION INICIAL                   *
002200*     12/09/1991 EEDR TCK-4475 CORRIGE DIVISION POR CERO CUANDO  *
002300*                              PRECIO-BASE VIENE EN CEROS        *
002400*     08/11/1992 JMPR TCK-5008 SE AGREGA CALCULO DE MARGEN DE    *
002500*                              GANANCIA SOBRE COSTO              *
002600*     22/07/1995 LOMV TCK-5511 SE AGREGA CONTEO DE PRODUCTOS EN  *
002700*                              OFERTA PARA ESTADISTICA FINAL     *
002800*     14/02/1999 RCHV TCK-Y2K1 REVISION GENERAL DE CAMPOS DE     *
002900*                              FECHA A CUATRO POSICIONES DE ANO  *
003000*     19/06/2003 EEDR TCK-6055 SE ESTABLECE INDICADOR DE COSTO   *
003100*                              VALIDO ANTES DE CALCULAR MARGEN   *
003200*     03/11/2003 RCHV TCK-6110 SE AGREGA MUESTRA DE ULTIMO       *
003300*                              DESCUENTO/MARGEN A LA ESTADISTICA *
003400*     18/11/2003 RCHV TCK-6136 SE CAMBIA LA TOMA DE FECHA DE     *
003500*                              PROCESO A ACCEPT ... FROM DATE,   *
003600*                              COMO EN EL RESTO DE LOS PROGRAMAS *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. TVPRECIO.
004000 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
004100 INSTALLATION. DPATTYMODA - DEPARTAMENTO DE SISTEMAS.
004200 DATE-WRITTEN. 05/09/1991.
004300 DATE-COMPILED. 05/09/1991.
004400 SECURITY. USO INTERNO - AREA DE CATALOGO Y PRECIOS.
004500      
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000      
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TVPRDM ASSIGN TO TVPRDM
005400            ORGANIZATION  IS INDEXED
005500            ACCESS        IS SEQUENTIAL
005600            RECORD KEY    IS TVPR-CODIGO
005700            FILE STATUS   IS FS-TVPRDM
005800                             FSE-TVPRDM.
005900      
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  TVPRDM
006300     LABEL RECORD STANDARD.
006400     COPY TVPRDM.
006500      
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*           RECURSOS RUTINA DE VALIDACION FILE-STATUS            *
006900******************************************************************
007000 01  WKS-FS-STATUS.
007100     02  FS-TVPRDM               PIC 9(02) VALUE ZEROES.
007200     02  FSE-TVPRDM.
007300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007600     02  PROGRAMA                PIC X(08) VALUE "TVPRECIO".
007700     02  ARCHIVO                 PIC X(08) VALUE SPACES.
007800     02  ACCION                  PIC X(10) VALUE SPACES.
007900     02  LLAVE                   PIC X(32) VALUE SPACES.
008000     02  FILLER                  PIC X(04) VALUE SPACES.
008100******************************************************************
008200*              RECURSOS DE TRABAJO Y CONTADORES                  *
008300******************************************************************
008400 01  WKS-FLAGS.
008500     02  WKS-FIN-TVPRDM          PIC 9(01) VALUE ZEROES.
008600         88  FIN-TVPRDM                    VALUE 1.
008700     02  FILLER                  PIC X(08) VALUE SPACES.
008800 01  WKS-CONTADORES              COMP.
008900     02  WKS-LEIDOS              PIC 9(07) VALUE ZEROES.
009000     02  WKS-REPRECIADOS         PIC 9(07) VALUE ZEROES.
009100     02  WKS-EN-OFERTA           PIC 9(07) VALUE ZEROES.
009200     02  WKS-CON-MARGEN          PIC 9(07) VALUE ZEROES.
009300 01  WKS-CALCULO-PRECIO.
009400     02  WKS-PRECIO-EFECTIVO     PIC S9(8)V99 VALUE ZEROES.
009500     02  WKS-DIFERENCIA-PRECIO   PIC S9(8)V99 VALUE ZEROES.
009600     02  WKS-DIFERENCIA-COSTO    PIC S9(8)V99 VALUE ZEROES.
009700*               ---- VISTA REDEFINIDA SIN SIGNO ------------------
009800     02  WKS-CALCULO-EDIT REDEFINES WKS-CALCULO-PRECIO.
009900         04  WKS-ED-PRECIO       PIC 9(8)V99.
010000         04  WKS-ED-DIF-PRECIO   PIC 9(8)V99.
010100         04  WKS-ED-DIF-COSTO    PIC 9(8)V99.
010200     02  FILLER                  PIC X(04) VALUE SPACES.
010300 01  WKS-FECHA-PROCESO           PIC 9(08) VALUE ZEROES.
010400 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
010500     02  WKS-FP-ANO              PIC 9(04).
010600     02  WKS-FP-MES              PIC 9(02).
010700     02  WKS-FP-DIA              PIC 9(02).
010800 01  WKS-FECHA-MASCARA.
010900     02  WKS-FM-DIA              PIC 9(02).
011000     02  FILLER                  PIC X(01) VALUE "/".
011100     02  WKS-FM-MES              PIC 9(02).
011200     02  FILLER                  PIC X(01) VALUE "/".
011300     02  WKS-FM-ANO              PIC 9(04).
011400*          ---- MUESTRA DEL ULTIMO PRODUCTO REPRECIADO, PARA -----
011500*          EL RENGLON DE DIAGNOSTICO EN LA ESTADISTICA FINAL -----
011600 01  WKS-ULTIMO-CALCULO.
011700     02  WKS-ULT-DESCUENTO       PIC S9(3)V99 VALUE ZEROES.
011800     02  WKS-ULT-MARGEN          PIC S9(3)V99 VALUE ZEROES.
011900 01  WKS-ULTIMO-CALCULO-EDIT REDEFINES WKS-ULTIMO-CALCULO.
012000     02  WKS-UED-DESCUENTO       PIC 9(3)V99.
012100     02  WKS-UED-MARGEN          PIC 9(3)V99.
012200 01  WKS-TOTAL-EDIT               PIC ZZZ,ZZ9.
012300      
012400 PROCEDURE DIVISION.
012500******************************************************************
012600*               S E C C I O N    P R I N C I P A L               *
012700******************************************************************
012800 000-MAIN SECTION.
012900     PERFORM 100-APERTURA-ARCHIVOS
013000     PERFORM 200-REPRECIAR-CATALOGO
013100             THRU 200-REPRECIAR-CATALOGO-EXIT
013200             UNTIL FIN-TVPRDM
013300     PERFORM 900-ESTADISTICAS
013400     PERFORM 950-CIERRA-ARCHIVOS
013500     STOP RUN.
013600 000-MAIN-EXIT. EXIT.
013700      
013800******************************************************************
013900*     100-APERTURA-ARCHIVOS - ABRE EL MAESTRO DE PRODUCTO EN     *
014000*     MODO I-O PARA PODER REESCRIBIR CADA REGISTRO REPRECIADO.   *
014100******************************************************************
014200 100-APERTURA-ARCHIVOS SECTION.
014300     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
014400     OPEN I-O TVPRDM
014500     IF FS-TVPRDM NOT EQUAL "00"
014600         MOVE "OPEN"   TO ACCION
014700         MOVE SPACES   TO LLAVE
014800         MOVE "TVPRDM" TO ARCHIVO
014900         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015000                               FS-TVPRDM, FSE-TVPRDM
015100         DISPLAY ">>> ERROR AL ABRIR TVPRDM <<<"
015200         MOVE 1 TO WKS-FIN-TVPRDM
015300     END-IF.
015400 100-APERTURA-ARCHIVOS-EXIT. EXIT.
015500      
015600******************************************************************
015700*     200-REPRECIAR-CATALOGO - LEE CADA PRODUCTO, CALCULA        *
015800*     PRECIO EFECTIVO, PORCENTAJE DE DESCUENTO Y MARGEN, Y       *
015900*     REESCRIBE EL REGISTRO SI HUBO CAMBIO.                      *
016000******************************************************************
016100 200-REPRECIAR-CATALOGO SECTION.
016200     READ TVPRDM NEXT RECORD
016300         AT END
016400             MOVE 1 TO WKS-FIN-TVPRDM
016500             GO TO 200-REPRECIAR-CATALOGO-EXIT
016600     END-READ
016700     ADD 1 TO WKS-LEIDOS
016800     PERFORM 210-CALCULAR-PRECIO-EFECTIVO
016900             THRU 210-CALCULAR-PRECIO-EFECTIVO-EXIT
017000     PERFORM 220-CALCULAR-PORCENTAJE-DESCUENTO
017100             THRU 220-CALCULAR-PORCENTAJE-DESCUENTO-EXIT
017200     PERFORM 230-CALCULAR-MARGEN-GANANCIA
017300             THRU 230-CALCULAR-MARGEN-GANANCIA-EXIT
017400     MOVE TVPR-DESCUENTO-PORCENT TO WKS-ULT-DESCUENTO
017500     MOVE TVPR-MARGEN-GAN        TO WKS-ULT-MARGEN
017600     MOVE WKS-FECHA-PROCESO TO TVPR-FECHA-ULT-MTTO
017700     REWRITE TVPR-REGISTRO
017800     IF FS-TVPRDM NOT EQUAL "00"
017900         MOVE "REWRITE" TO ACCION
018000         MOVE TVPR-CODIGO TO LLAVE
018100         MOVE "TVPRDM"    TO ARCHIVO
018200         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018300                               FS-TVPRDM, FSE-TVPRDM
018400     ELSE
018500         ADD 1 TO WKS-REPRECIADOS
018600     END-IF.
018700 200-REPRECIAR-CATALOGO-EXIT. EXIT.
018800      
018900******************************************************************
019000*     210-CALCULAR-PRECIO-EFECTIVO - EL PRECIO EFECTIVO DE       *
019100*     VENTA ES EL DE OFERTA SI ES MAYOR QUE CERO; DE LO          *
019200*     CONTRARIO ES EL PRECIO BASE.                               *
019300******************************************************************
019400 210-CALCULAR-PRECIO-EFECTIVO SECTION.
019500     IF TVPR-PRECIO-OFERTA > ZEROES
019600         MOVE "Y" TO TVPR-TIENE-OFERTA
019700         MOVE TVPR-PRECIO-OFERTA TO WKS-PRECIO-EFECTIVO
019800         ADD 1 TO WKS-EN-OFERTA
019900     ELSE
020000         MOVE "N" TO TVPR-TIENE-OFERTA
020100         MOVE TVPR-PRECIO-BASE TO WKS-PRECIO-EFECTIVO
020200     END-IF.
020300 210-CALCULAR-PRECIO-EFECTIVO-EXIT. EXIT.
020400      
020500******************************************************************
020600*     220-CALCULAR-PORCENTAJE-DESCUENTO - SOLO SE CALCULA        *
020700*     CUANDO EL PRECIO DE OFERTA ES MENOR QUE EL PRECIO BASE;    *
020800*     DE LO CONTRARIO EL DESCUENTO QUEDA EN CERO.                *
020900******************************************************************
021000 220-CALCULAR-PORCENTAJE-DESCUENTO SECTION.
021100     MOVE ZEROES TO TVPR-DESCUENTO-PORCENT
021200     IF TVPR-PRECIO-BASE > ZEROES
021300             AND TVPR-EN-OFERTA
021400             AND TVPR-PRECIO-OFERTA < TVPR-PRECIO-BASE
021500         SUBTRACT TVPR-PRECIO-OFERTA FROM TVPR-PRECIO-BASE
021600             GIVING WKS-DIFERENCIA-PRECIO
021700         COMPUTE TVPR-DESCUENTO-PORCENT ROUNDED =
021800             (WKS-DIFERENCIA-PRECIO / TVPR-PRECIO-BASE) * 100
021900     END-IF.
022000 220-CALCULAR-PORCENTAJE-DESCUENTO-EXIT. EXIT.
022100      
022200******************************************************************
022300*     230-CALCULAR-MARGEN-GANANCIA - EL MARGEN SOLO SE CALCULA   *
022400*     CUANDO EL COSTO REGISTRADO ES MAYOR QUE CERO; CUANDO NO    *
022500*     HAY COSTO VALIDO EL MARGEN SE DEJA EN CEROS (NO APLICA).   *
022600******************************************************************
022700 230-CALCULAR-MARGEN-GANANCIA SECTION.
022800     MOVE ZEROES TO TVPR-MARGEN-GAN
022900     MOVE "N" TO TVPR-COSTO-VALIDO
023000     IF TVPR-COSTO > ZEROES AND TVPR-PRECIO-BASE > ZEROES
023100         MOVE "Y" TO TVPR-COSTO-VALIDO
023200         SUBTRACT TVPR-COSTO FROM TVPR-PRECIO-BASE
023300             GIVING WKS-DIFERENCIA-COSTO
023400         COMPUTE TVPR-MARGEN-GAN ROUNDED =
023500             (WKS-DIFERENCIA-COSTO / TVPR-PRECIO-BASE) * 100
023600         ADD 1 TO WKS-CON-MARGEN
023700     END-IF.
023800 230-CALCULAR-MARGEN-GANANCIA-EXIT. EXIT.
023900      
024000******************************************************************
024100*     900-ESTADISTICAS - RESUMEN DE LA CORRIDA POR CONSOLA.      *
024200******************************************************************
024300 900-ESTADISTICAS SECTION.
024400     DISPLAY "TVPRECIO - REPRECIO DE CATALOGO DPATTYMODA".
024500     MOVE WKS-LEIDOS      TO WKS-TOTAL-EDIT
024600     DISPLAY "PRODUCTOS LEIDOS      : " WKS-TOTAL-EDIT.
024700     MOVE WKS-REPRECIADOS TO WKS-TOTAL-EDIT
024800     DISPLAY "PRODUCTOS REPRECIADOS : " WKS-TOTAL-EDIT.
024900     MOVE WKS-EN-OFERTA   TO WKS-TOTAL-EDIT
025000     DISPLAY "PRODUCTOS EN OFERTA   : " WKS-TOTAL-EDIT.
025100     MOVE WKS-CON-MARGEN  TO WKS-TOTAL-EDIT
025200     DISPLAY "PRODUCTOS CON MARGEN  : " WKS-TOTAL-EDIT.
025300     DISPLAY "ULTIMO DESCTO/MARGEN  : " WKS-UED-DESCUENTO
025400             "/" WKS-UED-MARGEN.
025500 900-ESTADISTICAS-EXIT. EXIT.
025600      
025700******************************************************************
025800*     950-CIERRA-ARCHIVOS - CIERRE ORDENADO DEL MAESTRO.         *
025900******************************************************************
026000 950-CIERRA-ARCHIVOS SECTION.
026100     CLOSE TVPRDM.
026200 950-CIERRA-ARCHIVOS-EXIT. EXIT.
