000100******************************************************************
000200*               T V P E D D   -   D E T A L L E                  *
000300*               D E   L I N E A   D E   P E D I D O
000400******************************************************************
000500*   REGISTRO DE LINEA (ITEM) DE UN PEDIDO/TICKET DE VENTA.       *
000600*   CLAVE COMPUESTA: TVPL-NUMERO + TVPL-LINEA.  ORGANIZACION     *
000700*   SECUENCIAL, ORDENADO POR TVPL-NUMERO, TVPL-LINEA ASCENDENTE. *
000800*   LONGITUD DE REGISTRO FIJA = 150.                             *
000900******************************************************************
001000*     HISTORIAL DE CAMBIOS AL LAYOUT                            *
001100*     04/05/1991 EEDR TCK-4901 CREACION DEL COPY                 *
001200*     18/12/1996 JMPR TCK-5641 SE AGREGA TVPL-DESCTO-UNITARIO    *
001300******************************************************************
001400 01  TVPL-REGISTRO.
001500*               ---- CLAVE COMPUESTA -----------------------------
001600     05  TVPL-CLAVE.
001700         10  TVPL-NUMERO          PIC X(50).
001800         10  TVPL-LINEA           PIC 9(04).
001900*               ---- SKU VENDIDO ---------------------------------
002000     05  TVPL-SKU                 PIC X(100).
002100*               ---- CANTIDAD Y PRECIOS (ZONA, 2 DECIMALES) ------
002200     05  TVPL-CANTIDAD            PIC S9(5).
002300     05  TVPL-PRECIO-UNITARIO     PIC S9(8)V99.
002400     05  TVPL-DESCTO-UNITARIO     PIC S9(8)V99.
002500*               ---- SUBTOTAL DE LINEA CALCULADO -----------------
002600     05  TVPL-SUBTOTAL-LINEA      PIC S9(8)V99.
002700*               ---- VISTA REDEFINIDA PARA IMPRESION DE TICKET ---
002800     05  TVPL-MONTOS-EDIT REDEFINES TVPL-SUBTOTAL-LINEA.
002900         10  TVPL-ED-SUBTOTAL     PIC 9(8)V99.
003000*               ---- RESERVA DE EXPANSION ------------------------
003100     05  FILLER                   PIC X(20).
