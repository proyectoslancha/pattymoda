000100******************************************************************
000200* FECHA       : 06/05/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : PUNTO DE VENTA DPATTYMODA                        *
000500* PROGRAMA    : TVVENTA1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESO PRINCIPAL DE REGISTRO DE VENTA DE        *
000800*             : MOSTRADOR.  POR CADA SOLICITUD DE VENTA VALIDA   *
000900*             : EL TURNO, VALIDA DISPONIBILIDAD DE STOCK DE      *
001000*             : TODAS LAS LINEAS (TODO O NADA), ARMA EL PEDIDO Y *
001100*             : SUS LINEAS, CALCULA LOS TOTALES, RESERVA EL      *
001200*             : STOCK, POSTEA EL MOVIMIENTO DE CAJA Y, SEGUN EL  *
001300*             : RESULTADO DEL PAGO, CONFIRMA O CANCELA LA VENTA. *
001400* ARCHIVOS    : TVVSOL=C (SOLICITUDES DE VENTA, ENTRADA)         *
001500*             : TVINVM=A (INVENTARIO, COPIA DE TRABAJO RELATIVA) *
001600*             : TVTURN=A (TURNO DE CAJA, COPIA DE TRABAJO REL.)  *
001700*             : TVPEDH=A (ENCABEZADO DE PEDIDO, ALTA/ACTUALIZA)  *
001800*             : TVPEDD=A (DETALLE DE PEDIDO, ALTA)               *
001900*             : TVMOVC=A (DIARIO DE MOVIMIENTOS DE CAJA, ALTA)   *
002000* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
002100* PROGRAMA(S) : NO APLICA                                        *
002200* INSTALADO   : 12/05/1991                                       *
002300* BPM/RATIONAL: 114406                                           *
002400* NOMBRE      : REGISTRO DE VENTA DE MOSTRADOR                   *
002500* DESCRIPCION : VALIDACION, RESERVA Y POSTEO DE VENTA PRESENCIAL *
002600******************************************************************
002700*     HISTORIAL DE CAMBIOS                                       *
002800*     06/05/1991 EEDR TCK-4900 VERSION INICIAL - ARMADO DE       *
002900*                              PEDIDO Y CALCULO DE TOTALES       *
003000*     30/09/1991 EEDR TCK-4970 SE AGREGA VALIDACION DE STOCK     *
003100*                              TODO-O-NADA ANTES DE RESERVAR     *
003200*     19/06/1997 JMPR TCK-5712 SE AGREGA POSTEO DE MOVIMIENTO DE *
003300*                              CAJA Y ACUMULADO DE TURNO         *
003400*     04/03/1998 JMPR TCK-5851 SE AGREGA CONFIRMACION Y          *
003500*                              CANCELACION SEGUN RESULTADO PAGO  *
003600*     14/02/1999 RCHV TCK-Y2K1 REVISION GENERAL DE CAMPOS DE     *
003700*                              FECHA A CUATRO POSICIONES DE ANO  *
003800*     09/09/2002 LOMV TCK-6012 SE VALIDA IDEMPOTENCIA DE PAGO -  *
003900*                              SOLO SE PROCESA SI ESTADO-PAGO ES *
004000*                              PENDIENTE                         *
004100*     03/11/2003 RCHV TCK-6113 SE ORDENAN LOS DIRECTORIOS POR    *
004200*                              CLAVE Y SE DEJA CONSTANCIA DE LA  *
004300*                              FECHA DE PROCESO EN LA ESTADISTICA*
004400*     18/11/2003 RCHV TCK-6137 SE CAMBIA LA TOMA DE FECHA DE     *
004500*                              PROCESO, DE PEDIDO Y DE ULTIMO    *
004600*                              MOVIMIENTO A ACCEPT ... FROM      *
004700*                              DATE, COMO EN EL RESTO DEL SISTEMA*
004800*     21/11/2003 RCHV TCK-6139 SE AGREGA ROL DEL SOLICITANTE A   *
004900*                              LA CABECERA DE LA SOLICITUD DE    *
005000*                              VENTA Y SE VALIDA CJ/AD EN        *
005100*                              100-VALIDAR-TURNO, IGUAL QUE EN   *
005200*                              TVCAJATC                          *
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID. TVVENTA1.
005600 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
005700 INSTALLATION. DPATTYMODA - DEPARTAMENTO DE SISTEMAS.
005800 DATE-WRITTEN. 06/05/1991.
005900 DATE-COMPILED. 06/05/1991.
006000 SECURITY. USO INTERNO - AREA DE VENTAS Y CAJAS.
006100      
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600      
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT TVVSOL ASSIGN TO TVVSOL
007000            ORGANIZATION  IS SEQUENTIAL
007100            ACCESS        IS SEQUENTIAL
007200            FILE STATUS   IS FS-TVVSOL
007300                             FSE-TVVSOL.
007400      
007500     SELECT TVINVM ASSIGN TO TVINVM
007600            ORGANIZATION  IS RELATIVE
007700            ACCESS        IS DYNAMIC
007800            RELATIVE KEY  IS WKS-INV-REL-PTR
007900            FILE STATUS   IS FS-TVINVM
008000                             FSE-TVINVM.
008100      
008200     SELECT TVTURN ASSIGN TO TVTURN
008300            ORGANIZATION  IS RELATIVE
008400            ACCESS        IS DYNAMIC
008500            RELATIVE KEY  IS WKS-TUR-REL-PTR
008600            FILE STATUS   IS FS-TVTURN
008700                             FSE-TVTURN.
008800      
008900     SELECT TVPEDH ASSIGN TO TVPEDH
009000            ORGANIZATION  IS INDEXED
009100            ACCESS        IS RANDOM
009200            RECORD KEY    IS TVPH-NUMERO
009300            FILE STATUS   IS FS-TVPEDH
009400                             FSE-TVPEDH.
009500      
009600     SELECT TVPEDD ASSIGN TO TVPEDD
009700            ORGANIZATION  IS SEQUENTIAL
009800            ACCESS        IS SEQUENTIAL
009900            FILE STATUS   IS FS-TVPEDD
010000                             FSE-TVPEDD.
010100      
010200     SELECT TVMOVC ASSIGN TO TVMOVC
010300            ORGANIZATION  IS SEQUENTIAL
010400            ACCESS        IS SEQUENTIAL
010500            FILE STATUS   IS FS-TVMOVC
010600                             FSE-TVMOVC.
010700      
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  TVVSOL
011100     LABEL RECORD STANDARD.
011200 01  TVVS-REGISTRO.
011300     02  TVVS-TIPO-REGISTRO      PIC X(01).
011400         88  TVVS-ES-CABECERA              VALUE "H".
011500         88  TVVS-ES-LINEA                  VALUE "D".
011600         88  TVVS-ES-TRAILER                VALUE "P".
011700     02  TVVS-NUMERO-PEDIDO      PIC X(50).
011800     02  TVVS-TURNO              PIC X(20).
011900     02  TVVS-SUCURSAL           PIC X(10).
012000     02  TVVS-CAJA               PIC X(10).
012100     02  TVVS-ROL-SOLICITANTE    PIC X(02).
012200     02  TVVS-METODO-PAGO        PIC X(50).
012300     02  TVVS-COSTO-ENVIO        PIC S9(8)V99.
012400     02  TVVS-LINEA-NUM          PIC 9(04).
012500     02  TVVS-SKU                PIC X(100).
012600     02  TVVS-CANTIDAD           PIC S9(05).
012700     02  TVVS-PRECIO-UNITARIO    PIC S9(8)V99.
012800     02  TVVS-DESCTO-UNITARIO    PIC S9(8)V99.
012900     02  TVVS-RESULTADO-PAGO     PIC X(01).
013000         88  TVVS-PAGO-APROBADO             VALUE "A".
013100         88  TVVS-PAGO-RECHAZADO             VALUE "R".
013200     02  FILLER                  PIC X(18).
013300      
013400 FD  TVINVM
013500     LABEL RECORD STANDARD.
013600     COPY TVINVM.
013700      
013800 FD  TVTURN
013900     LABEL RECORD STANDARD.
014000     COPY TVTURN.
014100      
014200 FD  TVPEDH
014300     LABEL RECORD STANDARD.
014400     COPY TVPEDH.
014500      
014600 FD  TVPEDD
014700     LABEL RECORD STANDARD.
014800     COPY TVPEDD.
014900      
015000 FD  TVMOVC
015100     LABEL RECORD STANDARD.
015200     COPY TVMOVC.
015300      
015400 WORKING-STORAGE SECTION.
015500******************************************************************
015600*           RECURSOS RUTINA DE VALIDACION FILE-STATUS            *
015700******************************************************************
015800 01  WKS-FS-STATUS.
015900     02  FS-TVVSOL               PIC 9(02) VALUE ZEROES.
016000     02  FSE-TVVSOL.
016100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016400     02  FS-TVINVM               PIC 9(02) VALUE ZEROES.
016500     02  FSE-TVINVM.
016600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016900     02  FS-TVTURN               PIC 9(02) VALUE ZEROES.
017000     02  FSE-TVTURN.
017100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017400     02  FS-TVPEDH               PIC 9(02) VALUE ZEROES.
017500     02  FSE-TVPEDH.
017600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017900     02  FS-TVPEDD               PIC 9(02) VALUE ZEROES.
018000     02  FSE-TVPEDD.
018100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
018200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
018300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018400     02  FS-TVMOVC               PIC 9(02) VALUE ZEROES.
018500     02  FSE-TVMOVC.
018600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
018700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
018800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
018900     02  PROGRAMA                PIC X(08) VALUE "TVVENTA1".
019000     02  ARCHIVO                 PIC X(08) VALUE SPACES.
019100     02  ACCION                  PIC X(10) VALUE SPACES.
019200     02  LLAVE                   PIC X(110) VALUE SPACES.
019300     02  FILLER                  PIC X(04) VALUE SPACES.
019400******************************************************************
019500*              RECURSOS DE TRABAJO Y CONTADORES                  *
019600******************************************************************
019700 01  WKS-FLAGS.
019800     02  WKS-FIN-TVVSOL          PIC 9(01) VALUE ZEROES.
019900         88  FIN-TVVSOL                    VALUE 1.
020000     02  WKS-TURNO-INVALIDO      PIC 9(01) VALUE ZEROES.
020100         88  TURNO-INVALIDO                VALUE 1.
020200     02  WKS-STOCK-INSUFICIENTE  PIC 9(01) VALUE ZEROES.
020300         88  STOCK-INSUFICIENTE            VALUE 1.
020400     02  FILLER                  PIC X(08) VALUE SPACES.
020500 01  WKS-CONTADORES              COMP.
020600     02  WKS-PEDIDOS-LEIDOS      PIC 9(07) VALUE ZEROES.
020700     02  WKS-PEDIDOS-RECHAZADOS  PIC 9(07) VALUE ZEROES.
020800     02  WKS-PEDIDOS-CONFIRMADOS PIC 9(07) VALUE ZEROES.
020900     02  WKS-PEDIDOS-CANCELADOS  PIC 9(07) VALUE ZEROES.
021000 01  WKS-INV-REL-PTR             PIC 9(08) COMP VALUE ZEROES.
021100 01  WKS-TUR-REL-PTR             PIC 9(08) COMP VALUE ZEROES.
021200******************************************************************
021300*          DIRECTORIOS EN MEMORIA (SUSTITUYEN ACCESO INDEXADO)   *
021400******************************************************************
021500 01  WKS-INV-DIRECTORIO.
021600     02  WKS-INV-DIR-ENTRADA OCCURS 500 TIMES
021700                 ASCENDING KEY IS WKS-INV-DIR-CLAVE
021800                 INDEXED BY WKS-INV-IDX.
021900         04  WKS-INV-DIR-CLAVE   PIC X(110).
022000         04  WKS-INV-DIR-PTR     PIC 9(08) COMP.
022100 01  WKS-INV-DIR-TOTAL           PIC 9(08) COMP VALUE ZEROES.
022200 01  WKS-INV-CLAVE-BUSCADA       PIC X(110).
022300 01  WKS-TUR-DIRECTORIO.
022400     02  WKS-TUR-DIR-ENTRADA OCCURS 200 TIMES
022500                 ASCENDING KEY IS WKS-TUR-DIR-CLAVE
022600                 INDEXED BY WKS-TUR-IDX.
022700         04  WKS-TUR-DIR-CLAVE   PIC X(20).
022800         04  WKS-TUR-DIR-PTR     PIC 9(08) COMP.
022900 01  WKS-TUR-DIR-TOTAL           PIC 9(08) COMP VALUE ZEROES.
023000 01  WKS-MOVC-SECUENCIA          PIC 9(06) COMP VALUE ZEROES.
023100******************************************************************
023200*          AREA DE CABECERA Y TABLA DE LINEAS DE LA VENTA        *
023300*          EN PROCESO (ARMADA ANTES DE ESCRIBIR TVPEDH/TVPEDD)   *
023400******************************************************************
023500 01  WKS-CABECERA-VENTA.
023600     02  WKS-CAB-NUMERO          PIC X(50).
023700     02  WKS-CAB-TURNO           PIC X(20).
023800     02  WKS-CAB-SUCURSAL        PIC X(10).
023900     02  WKS-CAB-CAJA            PIC X(10).
024000     02  WKS-CAB-ROL-SOLICITANTE PIC X(02).
024100     02  WKS-CAB-METODO-PAGO     PIC X(50).
024200     02  WKS-CAB-COSTO-ENVIO     PIC S9(8)V99.
024300     02  WKS-CAB-RESULTADO-PAGO  PIC X(01).
024400     02  FILLER                  PIC X(07) VALUE SPACES.
024500*          ---- VISTA DEL PEDIDO EN CURSO POR PREFIJO,        ----
024600*          ---- RESERVADA PARA UN FUTURO REPORTE (PENDIENTE) ----
024700 01  WKS-CAB-NUMERO-R REDEFINES WKS-CAB-NUMERO.
024800     02  WKS-CNR-PREFIJO         PIC X(10).
024900     02  WKS-CNR-CONSECUTIVO     PIC X(40).
025000 01  WKS-LIN-TOTAL               PIC 9(04) COMP VALUE ZEROES.
025100 01  WKS-LIN-TABLA.
025200     02  WKS-LIN-ENTRADA OCCURS 200 TIMES
025300                 INDEXED BY WKS-LIN-IDX.
025400         04  WKS-LIN-NUM         PIC 9(04).
025500         04  WKS-LIN-SKU         PIC X(100).
025600         04  WKS-LIN-CANTIDAD    PIC S9(05).
025700         04  WKS-LIN-PRECIO      PIC S9(8)V99.
025800         04  WKS-LIN-DESCTO      PIC S9(8)V99.
025900         04  WKS-LIN-SUBTOTAL    PIC S9(8)V99.
026000******************************************************************
026100*              AREAS DE CALCULO DE TOTALES DE VENTA              *
026200******************************************************************
026300 01  WKS-IGV-TASA                PIC V9999  VALUE .1800.
026400 01  WKS-CALCULO-VENTA.
026500     02  WKS-SUBTOTAL-VENTA      PIC S9(8)V99 VALUE ZEROES.
026600     02  WKS-BASE-IMPONIBLE      PIC S9(8)V99 VALUE ZEROES.
026700     02  WKS-DISPONIBLE-NETO     PIC S9(07)   VALUE ZEROES.
026800*               ---- VISTA REDEFINIDA SIN SIGNO PARA REPORTE ----
026900     02  WKS-CALC-EDIT REDEFINES WKS-CALCULO-VENTA.
027000         04  WKS-ED-SUBTOTAL     PIC 9(8)V99.
027100         04  WKS-ED-BASE         PIC 9(8)V99.
027200         04  WKS-ED-DISPONIBLE   PIC 9(07).
027300     02  FILLER                  PIC X(04) VALUE SPACES.
027400 01  WKS-TOTAL-EDIT              PIC ZZZ,ZZ9.
027500******************************************************************
027600*              FECHA DE PROCESO DE LA CORRIDA                    *
027700******************************************************************
027800 01  WKS-FECHA-PROCESO           PIC 9(08)  VALUE ZEROES.
027900 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
028000     02  WKS-FP-ANO              PIC 9(04).
028100     02  WKS-FP-MES              PIC 9(02).
028200     02  WKS-FP-DIA              PIC 9(02).
028300 01  WKS-FECHA-MASCARA.
028400     02  WKS-FM-DIA              PIC 9(02).
028500     02  FILLER                  PIC X(01) VALUE "/".
028600     02  WKS-FM-MES              PIC 9(02).
028700     02  FILLER                  PIC X(01) VALUE "/".
028800     02  WKS-FM-ANO              PIC 9(04).
028900      
029000 PROCEDURE DIVISION.
029100******************************************************************
029200*               S E C C I O N    P R I N C I P A L               *
029300*     UNA VENTA VIENE COMO UNA CABECERA "H", UNA O MAS LINEAS    *
029400*     "D" Y UN TRAILER "P" CON EL RESULTADO DEL PAGO.            *
029500******************************************************************
029600 000-PRINCIPAL SECTION.
029700     PERFORM 010-APERTURA-ARCHIVOS
029800     PERFORM 020-CARGAR-DIRECTORIO-INVENTARIO
029900     PERFORM 030-CARGAR-DIRECTORIO-TURNOS
030000     PERFORM 150-LEER-CABECERA-VENTA
030100     PERFORM 300-PROCESAR-VENTA
030200             THRU 300-PROCESAR-VENTA-EXIT
030300             UNTIL FIN-TVVSOL
030400     PERFORM 900-ESTADISTICAS
030500     PERFORM 950-CIERRA-ARCHIVOS
030600     STOP RUN.
030700 000-PRINCIPAL-EXIT. EXIT.
030800      
030900******************************************************************
031000*     010-APERTURA-ARCHIVOS                                      *
031100******************************************************************
031200 010-APERTURA-ARCHIVOS SECTION.
031300     OPEN INPUT TVVSOL
031400     IF FS-TVVSOL NOT EQUAL "00"
031500         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
031600         MOVE "TVVSOL" TO ARCHIVO
031700         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031800                               FS-TVVSOL, FSE-TVVSOL
031900         MOVE 1 TO WKS-FIN-TVVSOL
032000     END-IF
032100     OPEN I-O TVINVM
032200     IF FS-TVINVM NOT EQUAL "00"
032300         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
032400         MOVE "TVINVM" TO ARCHIVO
032500         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032600                               FS-TVINVM, FSE-TVINVM
032700         MOVE 1 TO WKS-FIN-TVVSOL
032800     END-IF
032900     OPEN I-O TVTURN
033000     IF FS-TVTURN NOT EQUAL "00"
033100         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
033200         MOVE "TVTURN" TO ARCHIVO
033300         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033400                               FS-TVTURN, FSE-TVTURN
033500         MOVE 1 TO WKS-FIN-TVVSOL
033600     END-IF
033700     OPEN I-O TVPEDH
033800     IF FS-TVPEDH NOT EQUAL "00"
033900         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
034000         MOVE "TVPEDH" TO ARCHIVO
034100         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034200                               FS-TVPEDH, FSE-TVPEDH
034300         MOVE 1 TO WKS-FIN-TVVSOL
034400     END-IF
034500     OPEN EXTEND TVPEDD
034600     IF FS-TVPEDD NOT EQUAL "00"
034700         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
034800         MOVE "TVPEDD" TO ARCHIVO
034900         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035000                               FS-TVPEDD, FSE-TVPEDD
035100         MOVE 1 TO WKS-FIN-TVVSOL
035200     END-IF
035300     OPEN EXTEND TVMOVC
035400     IF FS-TVMOVC NOT EQUAL "00"
035500         MOVE "OPEN" TO ACCION MOVE SPACES TO LLAVE
035600         MOVE "TVMOVC" TO ARCHIVO
035700         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035800                               FS-TVMOVC, FSE-TVMOVC
035900         MOVE 1 TO WKS-FIN-TVVSOL
036000     END-IF
036100     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD.
036200 010-APERTURA-ARCHIVOS-EXIT. EXIT.
036300      
036400******************************************************************
036500*     020-CARGAR-DIRECTORIO-INVENTARIO - RECORRE TVINVM POR      *
036600*     REGISTRO RELATIVO Y ARMA LA TABLA CLAVE/PUNTERO.           *
036700******************************************************************
036800 020-CARGAR-DIRECTORIO-INVENTARIO SECTION.
036900     MOVE 1 TO WKS-INV-REL-PTR
037000 020-LEER-SIGUIENTE.
037100     READ TVINVM
037200         INVALID KEY
037300             GO TO 020-CARGAR-DIRECTORIO-INVENTARIO-EXIT
037400     END-READ
037500     ADD 1 TO WKS-INV-DIR-TOTAL
037600     SET WKS-INV-IDX TO WKS-INV-DIR-TOTAL
037700     MOVE TVIN-CLAVE TO WKS-INV-DIR-CLAVE (WKS-INV-IDX)
037800     MOVE WKS-INV-REL-PTR TO WKS-INV-DIR-PTR (WKS-INV-IDX)
037900     ADD 1 TO WKS-INV-REL-PTR
038000     GO TO 020-LEER-SIGUIENTE.
038100 020-CARGAR-DIRECTORIO-INVENTARIO-EXIT. EXIT.
038200      
038300******************************************************************
038400*     030-CARGAR-DIRECTORIO-TURNOS - RECORRE TVTURN POR          *
038500*     REGISTRO RELATIVO Y ARMA LA TABLA CLAVE/PUNTERO.           *
038600******************************************************************
038700 030-CARGAR-DIRECTORIO-TURNOS SECTION.
038800     MOVE 1 TO WKS-TUR-REL-PTR
038900 030-LEER-SIGUIENTE.
039000     READ TVTURN
039100         INVALID KEY
039200             GO TO 030-CARGAR-DIRECTORIO-TURNOS-EXIT
039300     END-READ
039400     ADD 1 TO WKS-TUR-DIR-TOTAL
039500     SET WKS-TUR-IDX TO WKS-TUR-DIR-TOTAL
039600     MOVE TVTC-TURNO TO WKS-TUR-DIR-CLAVE (WKS-TUR-IDX)
039700     MOVE WKS-TUR-REL-PTR TO WKS-TUR-DIR-PTR (WKS-TUR-IDX)
039800     ADD 1 TO WKS-TUR-REL-PTR
039900     GO TO 030-LEER-SIGUIENTE.
040000 030-CARGAR-DIRECTORIO-TURNOS-EXIT. EXIT.
040100      
040200******************************************************************
040300*     150-LEER-CABECERA-VENTA - ADELANTA LA LECTURA HASTA UN     *
040400*     REGISTRO "H" O EL FIN DEL ARCHIVO.                         *
040500******************************************************************
040600 150-LEER-CABECERA-VENTA SECTION.
040700     READ TVVSOL NEXT RECORD
040800         AT END
040900             MOVE 1 TO WKS-FIN-TVVSOL
041000             GO TO 150-LEER-CABECERA-VENTA-EXIT
041100     END-READ
041200     MOVE TVVS-NUMERO-PEDIDO   TO WKS-CAB-NUMERO
041300     MOVE TVVS-TURNO           TO WKS-CAB-TURNO
041400     MOVE TVVS-SUCURSAL        TO WKS-CAB-SUCURSAL
041500     MOVE TVVS-CAJA            TO WKS-CAB-CAJA
041600     MOVE TVVS-ROL-SOLICITANTE TO WKS-CAB-ROL-SOLICITANTE
041700     MOVE TVVS-METODO-PAGO     TO WKS-CAB-METODO-PAGO
041800     MOVE TVVS-COSTO-ENVIO     TO WKS-CAB-COSTO-ENVIO
041900     MOVE ZEROES               TO WKS-LIN-TOTAL.
042000 150-LEER-CABECERA-VENTA-EXIT. EXIT.
042100      
042200******************************************************************
042300*     300-PROCESAR-VENTA - ARMA LA TABLA DE LINEAS, VALIDA       *
042400*     TURNO Y STOCK, Y SI TODO ESTA BIEN CONSTRUYE Y POSTEA LA   *
042500*     VENTA; DE LO CONTRARIO LA RECHAZA SIN AFECTAR ARCHIVOS.    *
042600******************************************************************
042700 300-PROCESAR-VENTA SECTION.
042800     ADD 1 TO WKS-PEDIDOS-LEIDOS
042900     PERFORM 310-LEER-LINEAS-VENTA
043000             THRU 310-LEER-LINEAS-VENTA-EXIT
043100     MOVE 0 TO WKS-TURNO-INVALIDO
043200     MOVE 0 TO WKS-STOCK-INSUFICIENTE
043300     PERFORM 100-VALIDAR-TURNO
043400             THRU 100-VALIDAR-TURNO-EXIT
043500     IF NOT TURNO-INVALIDO
043600         PERFORM 400-VALIDAR-STOCK-VENTA
043700                 THRU 400-VALIDAR-STOCK-VENTA-EXIT
043800     END-IF
043900     IF TURNO-INVALIDO OR STOCK-INSUFICIENTE
044000         ADD 1 TO WKS-PEDIDOS-RECHAZADOS
044100     ELSE
044200         PERFORM 450-CONSTRUIR-PEDIDO
044300                 THRU 450-CONSTRUIR-PEDIDO-EXIT
044400         PERFORM 500-CALCULAR-TOTALES-VENTA
044500                 THRU 500-CALCULAR-TOTALES-VENTA-EXIT
044600         PERFORM 600-RESERVAR-LINEAS-VENTA
044700                 THRU 600-RESERVAR-LINEAS-VENTA-EXIT
044800         PERFORM 700-POSTEAR-CAJA
044900                 THRU 700-POSTEAR-CAJA-EXIT
045000         PERFORM 800-CONFIRMAR-O-CANCELAR
045100                 THRU 800-CONFIRMAR-O-CANCELAR-EXIT
045200     END-IF
045300     PERFORM 150-LEER-CABECERA-VENTA
045400             THRU 150-LEER-CABECERA-VENTA-EXIT.
045500 300-PROCESAR-VENTA-EXIT. EXIT.
045600      
045700******************************************************************
045800*     310-LEER-LINEAS-VENTA - ACUMULA LOS REGISTROS "D" EN LA    *
045900*     TABLA DE LINEAS HASTA ENCONTRAR EL TRAILER "P".            *
046000******************************************************************
046100 310-LEER-LINEAS-VENTA SECTION.
046200     READ TVVSOL NEXT RECORD
046300         AT END
046400             MOVE 1 TO WKS-FIN-TVVSOL
046500             GO TO 310-LEER-LINEAS-VENTA-EXIT
046600     END-READ
046700     IF TVVS-ES-LINEA
046800         ADD 1 TO WKS-LIN-TOTAL
046900         SET WKS-LIN-IDX TO WKS-LIN-TOTAL
047000         MOVE TVVS-LINEA-NUM      TO WKS-LIN-NUM (WKS-LIN-IDX)
047100         MOVE TVVS-SKU            TO WKS-LIN-SKU (WKS-LIN-IDX)
047200         MOVE TVVS-CANTIDAD    TO WKS-LIN-CANTIDAD (WKS-LIN-IDX)
047300         MOVE TVVS-PRECIO-UNITARIO
047400                                  TO WKS-LIN-PRECIO (WKS-LIN-IDX)
047500         MOVE TVVS-DESCTO-UNITARIO
047600                                  TO WKS-LIN-DESCTO (WKS-LIN-IDX)
047700         GO TO 310-LEER-LINEAS-VENTA
047800     END-IF
047900     IF TVVS-ES-TRAILER
048000         MOVE TVVS-RESULTADO-PAGO TO WKS-CAB-RESULTADO-PAGO
048100     END-IF.
048200 310-LEER-LINEAS-VENTA-EXIT. EXIT.
048300      
048400******************************************************************
048500*     100-VALIDAR-TURNO - EL TURNO DEBE EXISTIR Y ESTAR ABIERTO, *
048600*     Y QUIEN SOLICITA LA VENTA DEBE TENER ROL CJ O AD, IGUAL    *
048700*     QUE PARA ABRIR/CERRAR EL TURNO (TCK-6139).                 *
048800******************************************************************
048900 100-VALIDAR-TURNO SECTION.
049000     SET WKS-TUR-IDX TO 1
049100     SEARCH ALL WKS-TUR-DIR-ENTRADA
049200         AT END
049300             MOVE 1 TO WKS-TURNO-INVALIDO
049400             GO TO 100-VALIDAR-TURNO-EXIT
049500         WHEN WKS-TUR-DIR-CLAVE (WKS-TUR-IDX) = WKS-CAB-TURNO
049600             MOVE WKS-TUR-DIR-PTR (WKS-TUR-IDX) TO WKS-TUR-REL-PTR
049700     END-SEARCH
049800     READ TVTURN
049900         INVALID KEY
050000             MOVE 1 TO WKS-TURNO-INVALIDO
050100             GO TO 100-VALIDAR-TURNO-EXIT
050200     END-READ
050300     IF NOT TVTC-TURNO-ABIERTO
050400         MOVE 1 TO WKS-TURNO-INVALIDO
050500         GO TO 100-VALIDAR-TURNO-EXIT
050600     END-IF
050700     IF WKS-CAB-ROL-SOLICITANTE NOT = "CJ"
050800        AND WKS-CAB-ROL-SOLICITANTE NOT = "AD"
050900         MOVE 1 TO WKS-TURNO-INVALIDO
051000     END-IF.
051100 100-VALIDAR-TURNO-EXIT. EXIT.
051200      
051300******************************************************************
051400*     400-VALIDAR-STOCK-VENTA - REVISA TODAS LAS LINEAS ANTES DE *
051500*     RESERVAR NINGUNA (VALIDACION TODO-O-NADA).                 *
051600******************************************************************
051700 400-VALIDAR-STOCK-VENTA SECTION.
051800     SET WKS-LIN-IDX TO 1.
051900 400-REVISAR-LINEA.
052000     IF WKS-LIN-IDX > WKS-LIN-TOTAL
052100         GO TO 400-VALIDAR-STOCK-VENTA-EXIT
052200     END-IF
052300     MOVE SPACES TO WKS-INV-CLAVE-BUSCADA
052400     STRING WKS-LIN-SKU (WKS-LIN-IDX) DELIMITED BY SIZE
052500            WKS-CAB-SUCURSAL        DELIMITED BY SIZE
052600            INTO WKS-INV-CLAVE-BUSCADA
052700     SET WKS-INV-IDX TO 1
052800     SEARCH ALL WKS-INV-DIR-ENTRADA
052900         AT END
053000             MOVE 1 TO WKS-STOCK-INSUFICIENTE
053100             GO TO 400-VALIDAR-STOCK-VENTA-EXIT
053200         WHEN WKS-INV-DIR-CLAVE (WKS-INV-IDX) =
053300                 WKS-INV-CLAVE-BUSCADA
053400             MOVE WKS-INV-DIR-PTR (WKS-INV-IDX)
053500                 TO WKS-INV-REL-PTR
053600     END-SEARCH
053700     READ TVINVM
053800         INVALID KEY
053900             MOVE 1 TO WKS-STOCK-INSUFICIENTE
054000             GO TO 400-VALIDAR-STOCK-VENTA-EXIT
054100     END-READ
054200     COMPUTE WKS-DISPONIBLE-NETO =
054300         TVIN-CANT-DISPONIBLE - TVIN-CANT-RESERVADA
054400     IF WKS-DISPONIBLE-NETO < WKS-LIN-CANTIDAD (WKS-LIN-IDX)
054500         MOVE 1 TO WKS-STOCK-INSUFICIENTE
054600         GO TO 400-VALIDAR-STOCK-VENTA-EXIT
054700     END-IF
054800     SET WKS-LIN-IDX UP BY 1
054900     GO TO 400-REVISAR-LINEA.
055000 400-VALIDAR-STOCK-VENTA-EXIT. EXIT.
055100      
055200******************************************************************
055300*     450-CONSTRUIR-PEDIDO - ESCRIBE EL ENCABEZADO Y LAS LINEAS  *
055400*     DEL PEDIDO CON ESTADO PENDIENTE / ESTADO-PAGO PENDIENTE.   *
055500******************************************************************
055600 450-CONSTRUIR-PEDIDO SECTION.
055700     MOVE SPACES TO TVPH-REGISTRO
055800     MOVE WKS-CAB-NUMERO         TO TVPH-NUMERO
055900     MOVE "presencial"           TO TVPH-TIPO-VENTA
056000     MOVE "pendiente"            TO TVPH-ESTADO
056100     MOVE ZEROES TO TVPH-SUBTOTAL TVPH-DESCUENTO-TOTAL
056200                    TVPH-IMPUESTOS-TOTAL TVPH-TOTAL
056300     MOVE WKS-CAB-COSTO-ENVIO    TO TVPH-COSTO-ENVIO
056400     MOVE WKS-CAB-METODO-PAGO    TO TVPH-METODO-PAGO
056500     MOVE "pendiente"            TO TVPH-ESTADO-PAGO
056600     MOVE WKS-CAB-CAJA           TO TVPH-CAJA
056700     ACCEPT TVPH-FECHA-PEDIDO FROM DATE YYYYMMDD
056800     WRITE TVPH-REGISTRO
056900         INVALID KEY
057000             MOVE "WRITE" TO ACCION
057100             MOVE TVPH-NUMERO TO LLAVE
057200             MOVE "TVPEDH" TO ARCHIVO
057300             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
057400                               LLAVE, FS-TVPEDH, FSE-TVPEDH
057500     END-WRITE
057600     SET WKS-LIN-IDX TO 1.
057700 450-ESCRIBIR-LINEA.
057800     IF WKS-LIN-IDX > WKS-LIN-TOTAL
057900         GO TO 450-CONSTRUIR-PEDIDO-EXIT
058000     END-IF
058100     MOVE SPACES TO TVPL-REGISTRO
058200     MOVE WKS-CAB-NUMERO TO TVPL-NUMERO
058300     MOVE WKS-LIN-NUM (WKS-LIN-IDX) TO TVPL-LINEA
058400     MOVE WKS-LIN-SKU (WKS-LIN-IDX) TO TVPL-SKU
058500     MOVE WKS-LIN-CANTIDAD (WKS-LIN-IDX) TO TVPL-CANTIDAD
058600     MOVE WKS-LIN-PRECIO (WKS-LIN-IDX) TO TVPL-PRECIO-UNITARIO
058700     MOVE WKS-LIN-DESCTO (WKS-LIN-IDX) TO TVPL-DESCTO-UNITARIO
058800     COMPUTE WKS-LIN-SUBTOTAL (WKS-LIN-IDX) ROUNDED =
058900         (WKS-LIN-PRECIO (WKS-LIN-IDX) - WKS-LIN-DESCTO
059000             (WKS-LIN-IDX)) * WKS-LIN-CANTIDAD (WKS-LIN-IDX)
059100     MOVE WKS-LIN-SUBTOTAL (WKS-LIN-IDX) TO TVPL-SUBTOTAL-LINEA
059200     WRITE TVPL-REGISTRO
059300         INVALID KEY
059400             MOVE "WRITE" TO ACCION
059500             MOVE TVPL-NUMERO TO LLAVE
059600             MOVE "TVPEDD" TO ARCHIVO
059700             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
059800                               LLAVE, FS-TVPEDD, FSE-TVPEDD
059900     END-WRITE
060000     SET WKS-LIN-IDX UP BY 1
060100     GO TO 450-ESCRIBIR-LINEA.
060200 450-CONSTRUIR-PEDIDO-EXIT. EXIT.
060300      
060400******************************************************************
060500*     500-CALCULAR-TOTALES-VENTA - ACUMULA LOS SUBTOTALES DE     *
060600*     LINEA, APLICA EL IGV Y OBTIENE EL TOTAL, REGRABANDO EL     *
060700*     ENCABEZADO DEL PEDIDO YA ESCRITO EN 450.                   *
060800******************************************************************
060900 500-CALCULAR-TOTALES-VENTA SECTION.
061000     MOVE ZEROES TO WKS-SUBTOTAL-VENTA
061100     SET WKS-LIN-IDX TO 1.
061200 500-SUMAR-LINEA.
061300     IF WKS-LIN-IDX > WKS-LIN-TOTAL
061400         GO TO 500-TOTALIZAR
061500     END-IF
061600     ADD WKS-LIN-SUBTOTAL (WKS-LIN-IDX) TO WKS-SUBTOTAL-VENTA
061700     SET WKS-LIN-IDX UP BY 1
061800     GO TO 500-SUMAR-LINEA.
061900 500-TOTALIZAR.
062000     MOVE WKS-CAB-NUMERO TO TVPH-NUMERO
062100     READ TVPEDH
062200         INVALID KEY
062300             MOVE "READ" TO ACCION
062400             MOVE TVPH-NUMERO TO LLAVE
062500             MOVE "TVPEDH" TO ARCHIVO
062600             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
062700                               LLAVE, FS-TVPEDH, FSE-TVPEDH
062800             GO TO 500-CALCULAR-TOTALES-VENTA-EXIT
062900     END-READ
063000     MOVE WKS-SUBTOTAL-VENTA TO TVPH-SUBTOTAL
063100     SUBTRACT TVPH-DESCUENTO-TOTAL FROM WKS-SUBTOTAL-VENTA
063200         GIVING WKS-BASE-IMPONIBLE
063300     COMPUTE TVPH-IMPUESTOS-TOTAL ROUNDED =
063400         WKS-BASE-IMPONIBLE * WKS-IGV-TASA
063500     COMPUTE TVPH-TOTAL ROUNDED =
063600         WKS-BASE-IMPONIBLE + TVPH-IMPUESTOS-TOTAL
063700             + TVPH-COSTO-ENVIO
063800     REWRITE TVPH-REGISTRO
063900         INVALID KEY
064000             MOVE "REWRITE" TO ACCION
064100             MOVE TVPH-NUMERO TO LLAVE
064200             MOVE "TVPEDH" TO ARCHIVO
064300             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
064400                               LLAVE, FS-TVPEDH, FSE-TVPEDH
064500     END-REWRITE.
064600 500-CALCULAR-TOTALES-VENTA-EXIT. EXIT.
064700      
064800******************************************************************
064900*     600-RESERVAR-LINEAS-VENTA - COMPROMETE EL STOCK YA         *
065000*     VALIDADO SUMANDO A CANTIDAD RESERVADA EN CADA LINEA.       *
065100******************************************************************
065200 600-RESERVAR-LINEAS-VENTA SECTION.
065300     SET WKS-LIN-IDX TO 1.
065400 600-RESERVAR-LINEA.
065500     IF WKS-LIN-IDX > WKS-LIN-TOTAL
065600         GO TO 600-RESERVAR-LINEAS-VENTA-EXIT
065700     END-IF
065800     PERFORM 650-LOCALIZAR-INVENTARIO
065900             THRU 650-LOCALIZAR-INVENTARIO-EXIT
066000     ADD WKS-LIN-CANTIDAD (WKS-LIN-IDX) TO TVIN-CANT-RESERVADA
066100     PERFORM 660-REGRABAR-INVENTARIO
066200             THRU 660-REGRABAR-INVENTARIO-EXIT
066300     SET WKS-LIN-IDX UP BY 1
066400     GO TO 600-RESERVAR-LINEA.
066500 600-RESERVAR-LINEAS-VENTA-EXIT. EXIT.
066600      
066700******************************************************************
066800*     650-LOCALIZAR-INVENTARIO - UBICA EL REGISTRO RELATIVO DE   *
066900*     TVINVM PARA LA LINEA ACTUAL DE LA TABLA DE VENTA.          *
067000******************************************************************
067100 650-LOCALIZAR-INVENTARIO SECTION.
067200     MOVE SPACES TO WKS-INV-CLAVE-BUSCADA
067300     STRING WKS-LIN-SKU (WKS-LIN-IDX) DELIMITED BY SIZE
067400            WKS-CAB-SUCURSAL        DELIMITED BY SIZE
067500            INTO WKS-INV-CLAVE-BUSCADA
067600     SET WKS-INV-IDX TO 1
067700     SEARCH ALL WKS-INV-DIR-ENTRADA
067800         WHEN WKS-INV-DIR-CLAVE (WKS-INV-IDX) =
067900                 WKS-INV-CLAVE-BUSCADA
068000             MOVE WKS-INV-DIR-PTR (WKS-INV-IDX)
068100                 TO WKS-INV-REL-PTR
068200     END-SEARCH
068300     READ TVINVM
068400         INVALID KEY
068500             MOVE "READ" TO ACCION
068600             MOVE WKS-INV-CLAVE-BUSCADA TO LLAVE
068700             MOVE "TVINVM" TO ARCHIVO
068800             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
068900                               LLAVE, FS-TVINVM, FSE-TVINVM
069000     END-READ.
069100 650-LOCALIZAR-INVENTARIO-EXIT. EXIT.
069200      
069300******************************************************************
069400*     660-REGRABAR-INVENTARIO                                    *
069500******************************************************************
069600 660-REGRABAR-INVENTARIO SECTION.
069700     ACCEPT TVIN-FECHA-ULT-MOVTO FROM DATE YYYYMMDD
069800     REWRITE TVIN-REGISTRO
069900         INVALID KEY
070000             MOVE "REWRITE" TO ACCION
070100             MOVE TVIN-CLAVE TO LLAVE
070200             MOVE "TVINVM" TO ARCHIVO
070300             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
070400                               LLAVE, FS-TVINVM, FSE-TVINVM
070500     END-REWRITE.
070600 660-REGRABAR-INVENTARIO-EXIT. EXIT.
070700      
070800******************************************************************
070900*     700-POSTEAR-CAJA - AGREGA UNA LINEA DE VENTA AL DIARIO DE  *
071000*     CAJA Y ACTUALIZA LOS ACUMULADOS DEL TURNO.                 *
071100******************************************************************
071200 700-POSTEAR-CAJA SECTION.
071300     SET WKS-TUR-IDX TO 1
071400     SEARCH ALL WKS-TUR-DIR-ENTRADA
071500         WHEN WKS-TUR-DIR-CLAVE (WKS-TUR-IDX) = WKS-CAB-TURNO
071600             MOVE WKS-TUR-DIR-PTR (WKS-TUR-IDX) TO WKS-TUR-REL-PTR
071700     END-SEARCH
071800     READ TVTURN
071900         INVALID KEY
072000             MOVE "READ" TO ACCION
072100             MOVE WKS-CAB-TURNO TO LLAVE
072200             MOVE "TVTURN" TO ARCHIVO
072300             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
072400                               LLAVE, FS-TVTURN, FSE-TVTURN
072500             GO TO 700-POSTEAR-CAJA-EXIT
072600     END-READ
072700     ADD 1 TO WKS-MOVC-SECUENCIA
072800     MOVE SPACES TO TVMC-REGISTRO
072900     MOVE WKS-CAB-TURNO       TO TVMC-TURNO
073000     MOVE WKS-MOVC-SECUENCIA  TO TVMC-SECUENCIA
073100     MOVE "venta"             TO TVMC-TIPO-MOVTO
073200     MOVE TVPH-TOTAL          TO TVMC-MONTO
073300     MOVE WKS-CAB-METODO-PAGO TO TVMC-METODO-PAGO
073400     MOVE WKS-CAB-NUMERO      TO TVMC-NUMERO-PEDIDO
073500     WRITE TVMC-REGISTRO
073600         INVALID KEY
073700             MOVE "WRITE" TO ACCION
073800             MOVE TVMC-TURNO TO LLAVE
073900             MOVE "TVMOVC" TO ARCHIVO
074000             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
074100                               LLAVE, FS-TVMOVC, FSE-TVMOVC
074200     END-WRITE
074300     EVALUATE WKS-CAB-METODO-PAGO
074400         WHEN "efectivo"
074500             ADD TVPH-TOTAL TO TVTC-TOT-VTA-EFECTIVO
074600         WHEN "tarjeta"
074700             ADD TVPH-TOTAL TO TVTC-TOT-VTA-TARJETA
074800         WHEN OTHER
074900             ADD TVPH-TOTAL TO TVTC-TOT-VTA-DIGITAL
075000     END-EVALUATE
075100     ADD 1 TO TVTC-NUMERO-TRANSACC
075200     REWRITE TVTC-REGISTRO
075300         INVALID KEY
075400             MOVE "REWRITE" TO ACCION
075500             MOVE TVTC-TURNO TO LLAVE
075600             MOVE "TVTURN" TO ARCHIVO
075700             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
075800                               LLAVE, FS-TVTURN, FSE-TVTURN
075900     END-REWRITE.
076000 700-POSTEAR-CAJA-EXIT. EXIT.
076100      
076200******************************************************************
076300*     800-CONFIRMAR-O-CANCELAR - SEGUN EL RESULTADO DEL PAGO,    *
076400*     CONFIRMA LA VENTA (MUEVE RESERVA A VENDIDO) O LA CANCELA   *
076500*     (LIBERA LA RESERVA).  SOLO PROCESA SI ESTADO-PAGO ES       *
076600*     PENDIENTE (IDEMPOTENCIA DE PAGO).                          *
076700******************************************************************
076800 800-CONFIRMAR-O-CANCELAR SECTION.
076900     MOVE WKS-CAB-NUMERO TO TVPH-NUMERO
077000     READ TVPEDH
077100         INVALID KEY
077200             GO TO 800-CONFIRMAR-O-CANCELAR-EXIT
077300     END-READ
077400     IF NOT TVPH-PAGO-PENDIENTE
077500         GO TO 800-CONFIRMAR-O-CANCELAR-EXIT
077600     END-IF
077700     IF WKS-CAB-RESULTADO-PAGO = "A"
077800         MOVE "procesado"  TO TVPH-ESTADO-PAGO
077900         MOVE "confirmado" TO TVPH-ESTADO
078000         PERFORM 820-CONFIRMAR-LINEAS
078100                 THRU 820-CONFIRMAR-LINEAS-EXIT
078200         ADD 1 TO WKS-PEDIDOS-CONFIRMADOS
078300     ELSE
078400         MOVE "fallido"    TO TVPH-ESTADO-PAGO
078500         MOVE "cancelado"  TO TVPH-ESTADO
078600         PERFORM 830-LIBERAR-LINEAS
078700                 THRU 830-LIBERAR-LINEAS-EXIT
078800         ADD 1 TO WKS-PEDIDOS-CANCELADOS
078900     END-IF
079000     REWRITE TVPH-REGISTRO
079100         INVALID KEY
079200             MOVE "REWRITE" TO ACCION
079300             MOVE TVPH-NUMERO TO LLAVE
079400             MOVE "TVPEDH" TO ARCHIVO
079500             CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
079600                               LLAVE, FS-TVPEDH, FSE-TVPEDH
079700     END-REWRITE.
079800 800-CONFIRMAR-O-CANCELAR-EXIT. EXIT.
079900      
080000******************************************************************
080100*     820-CONFIRMAR-LINEAS - POR CADA LINEA, RESTA CANTIDAD DE   *
080200*     RESERVADA Y DE DISPONIBLE (VENTA CONFIRMADA).              *
080300******************************************************************
080400 820-CONFIRMAR-LINEAS SECTION.
080500     SET WKS-LIN-IDX TO 1.
080600 820-CONFIRMAR-LINEA.
080700     IF WKS-LIN-IDX > WKS-LIN-TOTAL
080800         GO TO 820-CONFIRMAR-LINEAS-EXIT
080900     END-IF
081000     PERFORM 650-LOCALIZAR-INVENTARIO
081100             THRU 650-LOCALIZAR-INVENTARIO-EXIT
081200     SUBTRACT WKS-LIN-CANTIDAD (WKS-LIN-IDX)
081300             FROM TVIN-CANT-RESERVADA
081400     IF TVIN-CANT-RESERVADA < ZEROES
081500         MOVE ZEROES TO TVIN-CANT-RESERVADA
081600     END-IF
081700     SUBTRACT WKS-LIN-CANTIDAD (WKS-LIN-IDX)
081800             FROM TVIN-CANT-DISPONIBLE
081900     IF TVIN-CANT-DISPONIBLE < ZEROES
082000         MOVE ZEROES TO TVIN-CANT-DISPONIBLE
082100     END-IF
082200     PERFORM 660-REGRABAR-INVENTARIO
082300             THRU 660-REGRABAR-INVENTARIO-EXIT
082400     SET WKS-LIN-IDX UP BY 1
082500     GO TO 820-CONFIRMAR-LINEA.
082600 820-CONFIRMAR-LINEAS-EXIT. EXIT.
082700      
082800******************************************************************
082900*     830-LIBERAR-LINEAS - POR CADA LINEA, RESTA CANTIDAD DE     *
083000*     RESERVADA (VENTA CANCELADA ANTES DE CONFIRMAR EL PAGO).    *
083100******************************************************************
083200 830-LIBERAR-LINEAS SECTION.
083300     SET WKS-LIN-IDX TO 1.
083400 830-LIBERAR-LINEA.
083500     IF WKS-LIN-IDX > WKS-LIN-TOTAL
083600         GO TO 830-LIBERAR-LINEAS-EXIT
083700     END-IF
083800     PERFORM 650-LOCALIZAR-INVENTARIO
083900             THRU 650-LOCALIZAR-INVENTARIO-EXIT
084000     SUBTRACT WKS-LIN-CANTIDAD (WKS-LIN-IDX)
084100             FROM TVIN-CANT-RESERVADA
084200     IF TVIN-CANT-RESERVADA < ZEROES
084300         MOVE ZEROES TO TVIN-CANT-RESERVADA
084400     END-IF
084500     PERFORM 660-REGRABAR-INVENTARIO
084600             THRU 660-REGRABAR-INVENTARIO-EXIT
084700     SET WKS-LIN-IDX UP BY 1
084800     GO TO 830-LIBERAR-LINEA.
084900 830-LIBERAR-LINEAS-EXIT. EXIT.
085000      
085100******************************************************************
085200*     900-ESTADISTICAS                                           *
085300******************************************************************
085400 900-ESTADISTICAS SECTION.
085500     DISPLAY "TVVENTA1 - REGISTRO DE VENTA DE MOSTRADOR".
085600     MOVE WKS-FP-DIA TO WKS-FM-DIA
085700     MOVE WKS-FP-MES TO WKS-FM-MES
085800     MOVE WKS-FP-ANO TO WKS-FM-ANO
085900     DISPLAY "FECHA DE PROCESO      : " WKS-FECHA-MASCARA.
086000     MOVE WKS-PEDIDOS-LEIDOS      TO WKS-TOTAL-EDIT
086100     DISPLAY "VENTAS LEIDAS         : " WKS-TOTAL-EDIT.
086200     MOVE WKS-PEDIDOS-RECHAZADOS  TO WKS-TOTAL-EDIT
086300     DISPLAY "VENTAS RECHAZADAS     : " WKS-TOTAL-EDIT.
086400     MOVE WKS-PEDIDOS-CONFIRMADOS TO WKS-TOTAL-EDIT
086500     DISPLAY "VENTAS CONFIRMADAS    : " WKS-TOTAL-EDIT.
086600     MOVE WKS-PEDIDOS-CANCELADOS  TO WKS-TOTAL-EDIT
086700     DISPLAY "VENTAS CANCELADAS     : " WKS-TOTAL-EDIT.
086800 900-ESTADISTICAS-EXIT. EXIT.
086900      
087000******************************************************************
087100*     950-CIERRA-ARCHIVOS                                        *
087200******************************************************************
087300 950-CIERRA-ARCHIVOS SECTION.
087400     CLOSE TVVSOL TVINVM TVTURN TVPEDH TVPEDD TVMOVC.
087500 950-CIERRA-ARCHIVOS-EXIT. EXIT.
